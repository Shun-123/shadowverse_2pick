000100******************************************************************
000200*              COPY  CDMETA  -  AJUSTES DE ENTORNO (META)        *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDAJUS  (OPCIONAL - SI NO EXISTE, AJUSTE = 0)   *
000500*   TIPOS      : C=CARTA  A=ARQUETIPO  L=CLASE                   *
000600*   LONGITUD   : 35                                              *
000700******************************************************************
000800 01  REG-CDAJE.
000900     05 CDAJ-TIPO                 PIC X(01).
001000        88 CDAJ-TIPO-CARTA        VALUE "C".
001100        88 CDAJ-TIPO-ARQUETIPO    VALUE "A".
001200        88 CDAJ-TIPO-CLASE        VALUE "L".
001300     05 CDAJ-LLAVE                PIC X(30).
001400     05 CDAJ-VALOR                PIC S9(02)V9.
001500     05 FILLER                    PIC X(02).
