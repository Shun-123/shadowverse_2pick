000100******************************************************************
000200*              COPY  CDWGTS  -  PESOS DE PUNTAJE                 *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDPESO  (UN SOLO REGISTRO)                      *
000500*   NOTA       : MANTENIDO POR CDWGT00, LEIDO POR CDADV01/CDLRN01*
000600*   LONGITUD   : 45                                              *
000700******************************************************************
000800 01  REG-CDPSE.
000900     05 CDPS-VERSION              PIC 9(02).
001000     05 CDPS-PESOS.
001100        10 CDPS-W-BASE            PIC S9(01)V9(03).
001200        10 CDPS-W-CURVA           PIC S9(01)V9(03).
001300        10 CDPS-W-ROL             PIC S9(01)V9(03).
001400        10 CDPS-W-DUPLICADO       PIC S9(01)V9(03).
001500        10 CDPS-W-SINERGIA        PIC S9(01)V9(03).
001600        10 CDPS-W-ARQUETIPO       PIC S9(01)V9(03).
001700        10 CDPS-W-META            PIC S9(01)V9(03).
001800*        VISTA EN TABLA PARA CARGA/RECORRIDO POR SUBINDICE
001900     05 CDPS-W-TABLA REDEFINES CDPS-PESOS.
002000        10 CDPS-W-ELEMENTO        PIC S9(01)V9(03) OCCURS 7.
002100     05 FILLER                    PIC X(15).
