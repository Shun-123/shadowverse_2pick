000100******************************************************************
000200* FECHA       : 30/11/1992                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDWGT00                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                              *
000700* DESCRIPCION : ADMINISTRA EL REGISTRO UNICO DE PESOS DE          *
000800*             : PUNTAJE (CDPESO); CARGA, GRABA O REINICIA A       *
000900*             : VALORES DE FABRICA SEGUN EL CODIGO DE ACCION      *
001000*             : RECIBIDO EN EL PARAMETRO DE ENLACE                *
001100* ARCHIVOS    : CDPESO=E/S                                        *
001200* ACCION (ES) : CARGA=LEE PESOS ACTUALES, GRABA=ESCRIBE NUEVOS,   *
001300*             : REINICIA=RESTAURA PESOS DE FABRICA (1.000 C/U)    *
001400* LLAMADO POR : CDLRN01 (RELEARN DE PESOS, U10)                   *
001500******************************************************************
001600*  B I T A C O R A   D E   C A M B I O S                          *
001700*----------------------------------------------------------------*
001800* 30/11/1992 PEDR SOLIC-0259 VERSION INICIAL, SOLO CARGA/GRABA    *
001900* 26/01/1996 JLPM SOLIC-0327 SE AGREGA ACCION REINICIA PARA LA    *
002000*                 PRIMERA CORRIDA SIN CDPESO EXISTENTE            *
002100* 09/12/1998 CRV  SOLIC-0389 REVISION Y2K, SIN CAMBIOS DE FECHAS  *
002200* 15/08/2002 CRV  SOLIC-0447 SE VALIDA EL RANGO [0.1,3.0] EN LA   *
002300*                 ACCION GRABA ANTES DE REESCRIBIR EL REGISTRO    *
002310* 12/04/2011 LGZM SOLIC-0535 ACCION-GRABA VALIDABA WKS-PESOS-TEMP LGZM0535
002320*                 PERO GRABABA LK-PESOS SIN VALIDAR; AHORA SE     LGZM0535
002330*                 GRABA LA COPIA YA VALIDADA/RECORTADA            LGZM0535
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                    CDWGT00.
002700 AUTHOR.                        ERICK RAMIREZ.
002800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN.                  30/11/1992.
003000 DATE-COMPILED.
003100 SECURITY.                      USO INTERNO - DOS-PICK.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CDPESO  ASSIGN TO CDPESO
003900            ORGANIZATION IS SEQUENTIAL
004000            FILE STATUS  IS FS-CDPESO FSE-CDPESO.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  CDPESO.
004500     COPY CDWGTS.
004600
004700 WORKING-STORAGE SECTION.
004800 01 WKS-FS-STATUS.
004900    02 FS-CDPESO              PIC 9(02) VALUE ZEROES.
005000    02 FSE-CDPESO             PIC S9(4) COMP-5 VALUE 0.
005100    02 PROGRAMA               PIC X(08) VALUE 'CDWGT00'.
005200    02 ARCHIVO                PIC X(08) VALUE 'CDPESO'.
005300    02 ACCION                 PIC X(10) VALUE SPACES.
005400    02 LLAVE                  PIC X(12) VALUE SPACES.
005500 77 WKS-INDICE               PIC 9(01) COMP VALUE ZEROES.
005600    COPY CDWGTS REPLACING REG-CDPSE BY WKS-PESOS-TEMP
005700                           ==CDPS-== BY ==WKS-T-==.
005800 01 WKS-PESOS-ARREGLO REDEFINES WKS-PESOS-TEMP.
005900    02 FILLER                 PIC 9(02).
006000    02 WKS-PESO-ELEM          PIC S9(01)V9(03) OCCURS 7 TIMES.
006100    02 FILLER                 PIC X(15).
006200
006300 PROCEDURE DIVISION USING LK-ACCION LK-PESOS.
006400******************************************************************
006500*               S E C C I O N    P R I N C I P A L
006600******************************************************************
006700 000-PRINCIPAL SECTION.
006800     EVALUATE LK-ACCION
006900        WHEN 'CARGA'
007000           PERFORM ACCION-CARGA THRU ACCION-CARGA-E              LGZM0535
007100        WHEN 'GRABA'
007200           PERFORM ACCION-GRABA THRU ACCION-GRABA-E              LGZM0535
007300        WHEN 'REINICIA'
007400           PERFORM ACCION-REINICIA THRU ACCION-REINICIA-E        LGZM0535
007500        WHEN OTHER
007600           DISPLAY 'CDWGT00 - ACCION DESCONOCIDA: ' LK-ACCION
007700     END-EVALUATE
007800     GOBACK.
007900 000-PRINCIPAL-E. EXIT.
008000
008100*    CARGA=LEE EL REGISTRO ACTUAL DE CDPESO EN EL AREA DE ENLACE
008200 ACCION-CARGA SECTION.
008300     OPEN INPUT CDPESO
008400     IF FS-CDPESO = 0
008500        READ CDPESO NEXT RECORD
008600             AT END NEXT SENTENCE
008700        END-READ
008800        IF FS-CDPESO = 0
008900           MOVE REG-CDPSE TO LK-PESOS
009000        ELSE
009100           PERFORM CARGA-DEFECTO-EN-LK
009200        END-IF
009300        CLOSE CDPESO
009400     ELSE
009500        PERFORM CARGA-DEFECTO-EN-LK
009600     END-IF.
009700 ACCION-CARGA-E. EXIT.
009800
009900 CARGA-DEFECTO-EN-LK SECTION.
010000     MOVE 0 TO LK-VERSION
010100     MOVE 1.000 TO LK-W-BASE   LK-W-CURVA   LK-W-ROL
010200                    LK-W-DUPLICADO LK-W-SINERGIA
010300                    LK-W-ARQUETIPO LK-W-META.
010400 CARGA-DEFECTO-EN-LK-E. EXIT.
010500
010600*    GRABA=VALIDA RANGO [0.1,3.0] Y REESCRIBE CDPESO CON LK-PESOS
010700 ACCION-GRABA SECTION.
010800     MOVE LK-PESOS TO WKS-PESOS-TEMP
010900     PERFORM VALIDA-UN-PESO VARYING WKS-INDICE FROM 1 BY 1
011000             UNTIL WKS-INDICE > 7
011100     ADD 1 TO LK-VERSION
011150     MOVE LK-VERSION TO WKS-T-VERSION                            LGZM0535
011200     MOVE WKS-PESOS-TEMP TO REG-CDPSE                            LGZM0535
011300     OPEN OUTPUT CDPESO
011400     WRITE REG-CDPSE
011500     IF FS-CDPESO NOT = 0
011600        DISPLAY 'CDWGT00 - ERROR AL GRABAR CDPESO: ' FS-CDPESO
011700     END-IF
011800     CLOSE CDPESO.
011900 ACCION-GRABA-E. EXIT.
012000
012100 VALIDA-UN-PESO SECTION.
012200     IF WKS-PESO-ELEM (WKS-INDICE) < 0.1
012300        MOVE 0.1 TO WKS-PESO-ELEM (WKS-INDICE)
012400     END-IF
012500     IF WKS-PESO-ELEM (WKS-INDICE) > 3.0
012600        MOVE 3.0 TO WKS-PESO-ELEM (WKS-INDICE)
012700     END-IF.
012800 VALIDA-UN-PESO-E. EXIT.
012900
013000*    REINICIA=RESTAURA LOS PESOS DE FABRICA (1.000 EN CADA UNO)
013100 ACCION-REINICIA SECTION.
013200     MOVE 0 TO LK-VERSION
013300     MOVE 1.000 TO LK-W-BASE   LK-W-CURVA   LK-W-ROL
013400                    LK-W-DUPLICADO LK-W-SINERGIA
013500                    LK-W-ARQUETIPO LK-W-META
013600     MOVE LK-PESOS TO REG-CDPSE
013700     OPEN OUTPUT CDPESO
013800     WRITE REG-CDPSE
013900     IF FS-CDPESO NOT = 0
014000        DISPLAY 'CDWGT00 - ERROR AL REINICIAR CDPESO: ' FS-CDPESO
014100     END-IF
014200     CLOSE CDPESO.
014300 ACCION-REINICIA-E. EXIT.
014400
014500 LINKAGE SECTION.
014600 01 LK-ACCION                 PIC X(10).
014700 COPY CDWGTS REPLACING REG-CDPSE BY LK-PESOS
014800                        ==CDPS-== BY ==LK-==.
