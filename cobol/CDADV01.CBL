000100******************************************************************
000200* FECHA       : 11/09/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDADV01                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : EVALUA CADA PETICION DE PICK (CDPICK) CONTRA EL   *
000800*             : MAZO ACUMULADO, CALCULA PUNTAJE BASE, CURVA, ROL, *
000900*             : DUPLICADO, SINERGIA, ARQUETIPO Y BONO DE META,    *
001000*             : RECOMIENDA PICK O REROLL Y GRABA LA BITACORA      *
001100* ARCHIVOS    : CDCART=E,CDMET=E,CDPESO=E,CDAJUS=E,CDPICK=E,      *
001200*             : CDAVIS=S,CDBTLOG=S                                *
001300* ACCION (ES) : B=BATCH UNICO                                     *
001400* INSTALADO   : DD/MM/AAAA                                        *
001500* NOMBRE      : ASESOR DE PICK MEJORADO                           *
001600******************************************************************
001700*  B I T A C O R A   D E   C A M B I O S                          *
001800*----------------------------------------------------------------*
001900* 11/09/1990 PEDR SOLIC-0171 VERSION INICIAL, BONO DE CURVA Y ROL *
002000* 02/02/1991 PEDR SOLIC-0184 SE AGREGA PENALIZACION DE DUPLICADO  *
002100*                 Y UMBRAL DE REROLL                              *
002200* 19/10/1991 EEDR SOLIC-0221 MOTOR DE SINERGIAS POR CLASE (U3)    *
002300* 08/03/1992 EEDR SOLIC-0236 DETECTOR DE ARQUETIPOS (U4)          *
002400* 30/11/1992 PEDR SOLIC-0259 BONO DE META (TABLA CDAJUS)          *
002500* 14/05/1994 JLPM SOLIC-0288 PUNTAJE FINAL PONDERADO CON PESOS    *
002600*                 DE CDPESO Y RAZONES DE RECOMENDACION            *
002700* 26/01/1996 JLPM SOLIC-0327 SE AGREGA GRABACION DE BITACORA      *
002800*                 DE PICKS (CDBTLOG) PARA EL APRENDIZAJE (U10)    *
002900* 09/12/1998 CRV  SOLIC-0389 REVISION Y2K, NO SE MANEJAN FECHAS   *
003000*                 EN ESTE PROGRAMA                                *
003100* 15/08/2002 CRV  SOLIC-0447 CDAJUS PASA A SER OPCIONAL; SI NO    *
003200*                 ABRE, LOS AJUSTES DE META QUEDAN EN CERO        *
003300* 27/03/2007 LGZM SOLIC-0501 SE ABRE CDBTLOG EN MODO EXTEND PARA  *
003400*                 ACUMULAR LA BITACORA ENTRE CORRIDAS             *
003500* 14/09/2009 LGZM SOLIC-0528 SE AGREGAN LINEAS DE MOTIVO AL       LGZM0528
003600*                 REPORTE CDREP2 (POR QUE SE RECOMIENDA PICK O    *
003700*                 REROLL); ANTES SOLO SE VEIAN LOS NUMEROS        *
003710* 12/04/2011 LGZM SOLIC-0535 CALCULA-UMBRAL COMPARABA LAS DOS     LGZM0535
003720*                 CARTAS OFRECIDAS EN VEZ DEL MAZO YA ARMADO; SE  LGZM0535
003730*                 CUENTAN LAS CARTAS DE COSTO 1-2 DE CDPR-DECK-   LGZM0535
003740*                 IDS Y EL BONO SOLO APLICA SI SON <= 2           LGZM0535
003750* 30/09/2011 LGZM SOLIC-0536 UNA REGLA DE SINERGIA DE CLASE 0     LGZM0536
003760*                 SE APLICABA DOBLE SIEMPRE; AHORA SOLO SE DOBLA  LGZM0536
003770*                 SI LA CLASE DEL CANDIDATO O LA PRINCIPAL ES 0.  LGZM0536
003780*                 TAMBIEN SE CORRIGE EL AJUSTE DE META PARA       LGZM0536
003790*                 CANDIDATO NEUTRAL, QUE BUSCABA POR SU PROPIA    LGZM0536
003795*                 CLASE EN VEZ DE LA CLASE PRINCIPAL DEL MAZO     LGZM0536
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    CDADV01.
004100 AUTHOR.                        ERICK RAMIREZ.
004200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
004300 DATE-WRITTEN.                  11/09/1990.
004400 DATE-COMPILED.
004500 SECURITY.                      USO INTERNO - DOS-PICK.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CDCART  ASSIGN TO CDCART
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-CDCART FSE-CDCART.
005500     SELECT CDMET   ASSIGN TO CDMET
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-CDMET  FSE-CDMET.
005800     SELECT CDPESO  ASSIGN TO CDPESO
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-CDPESO FSE-CDPESO.
006100     SELECT CDAJUS  ASSIGN TO CDAJUS
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-CDAJUS FSE-CDAJUS.
006400     SELECT CDPICK  ASSIGN TO CDPICK
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-CDPICK FSE-CDPICK.
006700     SELECT CDAVIS  ASSIGN TO CDAVIS
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-CDAVIS FSE-CDAVIS.
007000     SELECT CDBTLOG ASSIGN TO CDBTLOG
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS FS-CDBTLG FSE-CDBTLG.
007300     SELECT CDREP2  ASSIGN TO CDREP2
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS FS-CDREP2 FSE-CDREP2.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CDCART.
008000     COPY CDMAST.
008100 FD  CDMET.
008200     COPY CDMETR.
008300 FD  CDPESO.
008400     COPY CDWGTS.
008500 FD  CDAJUS.
008600     COPY CDMETA.
008700 FD  CDPICK.
008800     COPY CDPREQ.
008900 FD  CDAVIS.
009000     COPY CDADVC.
009100 FD  CDBTLOG.
009200     COPY CDPLOG.
009300 FD  CDREP2.
009400 01  LINEA-CDREP2                 PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009900******************************************************************
010000 01 WKS-FS-STATUS.
010100    02 FS-CDCART              PIC 9(02) VALUE ZEROES.
010200    02 FSE-CDCART             PIC S9(4) COMP-5 VALUE 0.
010300    02 FS-CDMET               PIC 9(02) VALUE ZEROES.
010400    02 FSE-CDMET              PIC S9(4) COMP-5 VALUE 0.
010500    02 FS-CDPESO              PIC 9(02) VALUE ZEROES.
010600    02 FSE-CDPESO             PIC S9(4) COMP-5 VALUE 0.
010700    02 FS-CDAJUS              PIC 9(02) VALUE ZEROES.
010800    02 FSE-CDAJUS             PIC S9(4) COMP-5 VALUE 0.
010900    02 FS-CDPICK              PIC 9(02) VALUE ZEROES.
011000    02 FSE-CDPICK             PIC S9(4) COMP-5 VALUE 0.
011100    02 FS-CDAVIS              PIC 9(02) VALUE ZEROES.
011200    02 FSE-CDAVIS             PIC S9(4) COMP-5 VALUE 0.
011300    02 FS-CDBTLG              PIC 9(02) VALUE ZEROES.
011400    02 FSE-CDBTLG             PIC S9(4) COMP-5 VALUE 0.
011500    02 FS-CDREP2              PIC 9(02) VALUE ZEROES.
011600    02 FSE-CDREP2             PIC S9(4) COMP-5 VALUE 0.
011700    02 PROGRAMA               PIC X(08) VALUE SPACES.
011800    02 ARCHIVO                PIC X(08) VALUE SPACES.
011900    02 ACCION                 PIC X(10) VALUE SPACES.
012000    02 LLAVE                  PIC X(12) VALUE SPACES.
012100******************************************************************
012200*              F L A G S   Y   C O N T A D O R E S               *
012300******************************************************************
012400 01 WKS-FLAGS.
012500    02 WKS-FIN-CDPICK         PIC 9(01) VALUE ZEROES.
012600       88 FIN-CDPICK                    VALUE 1.
012700    02 WKS-CDAJUS-ABIERTO     PIC 9(01) VALUE ZEROES.
012800       88 CDAJUS-OK                     VALUE 1.
012900    02 WKS-CDBTLG-EXTEND      PIC 9(01) VALUE ZEROES.
013000 01 WKS-CONTADORES.
013100    02 WKS-PETIC-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
013200    02 WKS-AVISOS-ESCRITOS    PIC 9(07) COMP VALUE ZEROES.
013300    02 WKS-REROLLS-RECOM      PIC 9(07) COMP VALUE ZEROES.
013400    02 WKS-MASCARA            PIC Z,ZZZ,ZZ9  VALUE ZEROES.
013500******************************************************************
013600*      T A B L A   D E   C A R T A S  ( M A E S T R O + M E T )  *
013700******************************************************************
013800 01 WKS-TABLA-CTRL.
013900    02 WKS-TC-LONG            PIC 9(04) COMP VALUE ZEROES.
014000 01 WKS-TABLA-CARTAS.
014100    02 WKS-TC-FILA OCCURS 0 TO 9999 TIMES
014200                    DEPENDING ON WKS-TC-LONG
014300                    ASCENDING KEY WKS-TC-CARD-ID
014400                    INDEXED BY WKS-TC-I.
014500       04 WKS-TC-CARD-ID      PIC X(08).
014600       04 WKS-TC-CARD-NAME    PIC X(30).
014700       04 WKS-TC-CLASE        PIC 9(01).
014800       04 WKS-TC-CLASE-NOMBRE PIC X(10).
014900       04 WKS-TC-COSTO        PIC 9(02).
015000       04 WKS-TC-TIPO         PIC X(01).
015100       04 WKS-TC-IS-TOKEN     PIC X(01).
015200       04 WKS-TC-ROL-FLAG     PIC X(01) OCCURS 6 TIMES.
015300       04 WKS-TC-TAGS         PIC X(12) OCCURS 4 TIMES.
015400       04 WKS-TC-BASE-RATING  PIC S9(03)V9.
015500******************************************************************
015600*                    P E S O S   D E   P U N T A J E             *
015700******************************************************************
015800 01 WKS-PESOS.
015900    COPY CDWGTS REPLACING REG-CDPSE BY WKS-REG-PESOS
016000                           ==CDPS-== BY ==WKS-P-==.
016100******************************************************************
016200*          T A B L A   D E   A J U S T E S   D E   M E T A       *
016300******************************************************************
016400 01 WKS-META-CTRL.
016500    02 WKS-META-LONG          PIC 9(03) COMP VALUE ZEROES.
016600 01 WKS-TABLA-META.
016700    02 WKS-MA-FILA OCCURS 0 TO 300 TIMES
016800                    DEPENDING ON WKS-META-LONG
016900                    INDEXED BY WKS-MA-I.
017000       04 WKS-MA-TIPO         PIC X(01).
017100       04 WKS-MA-LLAVE        PIC X(30).
017200       04 WKS-MA-VALOR        PIC S9(02)V9.
017300******************************************************************
017400*            T A B L A   D E   R E G L A S   D E                 *
017500*            S I N E R G I A   ( U 3 )                            *
017600******************************************************************
017700 01 WKS-TABLA-SINERGIA.
017800    02 WKS-SIN-FILA OCCURS 22 TIMES INDEXED BY WKS-SIN-I.
017900       04 WKS-SIN-CLASE       PIC 9(01).
018000       04 WKS-SIN-NOMBRE      PIC X(10).
018100       04 WKS-SIN-ENABLER     PIC X(12).
018200       04 WKS-SIN-PAYOFF      PIC X(12).
018300       04 WKS-SIN-MIN-UMBRAL  PIC 9(02).
018400       04 WKS-SIN-MAX-BONO    PIC 9(02)V9.
018500       04 WKS-SIN-BONO-CARTA  PIC 9(02)V9.
018600******************************************************************
018700*            T A B L A   D E   A R Q U E T I P O S  ( U 4 )      *
018800******************************************************************
018900 01 WKS-TABLA-ARQUETIPOS.
019000    02 WKS-ARQ-FILA OCCURS 8 TIMES INDEXED BY WKS-ARQ-I.
019100       04 WKS-ARQ-NOMBRE      PIC X(12).
019200       04 WKS-ARQ-CLASE       PIC 9(01).
019300       04 WKS-ARQ-TAG         PIC X(12) OCCURS 3 TIMES.
019400       04 WKS-ARQ-MIN-CARTAS  PIC 9(02).
019500******************************************************************
019600*          I D E A L   D E   C U R V A   ( M A Z O   D E   30 )  *
019700*          INDICE = COSTO (COSTO 0 SIN USO, 9 Y 10 = IDEAL 1)    *
019800******************************************************************
019900 01 WKS-LIT-IDEAL-CURVA.
020000    02 FILLER PIC X(22) VALUE '0004060605040201010101'.
020100 01 WKS-IDEAL-CURVA REDEFINES WKS-LIT-IDEAL-CURVA.
020200    02 WKS-IDEAL-COSTO        PIC 9(02) OCCURS 11 TIMES.
020300******************************************************************
020400*          A N A L I S I S   D E L   M A Z O   A C T U A L       *
020500******************************************************************
020600 01 WKS-MAZO-ANALISIS.
020700    02 WKS-MZ-TOTAL           PIC 9(02) COMP VALUE ZEROES.
020800    02 WKS-MZ-CLASE-PRINCIPAL PIC 9(01)      VALUE ZEROES.
020900    02 WKS-MZ-CURVA OCCURS 11 TIMES
021000                     PIC 9(02) COMP.
021100    02 WKS-MZ-CLASE-CUENTA OCCURS 8 TIMES
021200                     PIC 9(02) COMP.
021210*   NOMBRE DE CLASE VISTO EN EL MAZO PARA CADA CLASE (1=NEUTRAL)  LGZM0536
021220*   -- SOLIC-0536, PARA RESOLVER EL AJUSTE DE META 'L' CUANDO EL LGZM0536
021230*   CANDIDATO ES NEUTRAL Y HAY QUE BUSCAR POR LA CLASE PRINCIPAL LGZM0536
021240    02 WKS-MZ-CLASE-NOMBRE OCCURS 8 TIMES                        LGZM0536
021250                     PIC X(10)     VALUE SPACES.                 LGZM0536
021300    02 WKS-MZ-ROL-CUENTA OCCURS 6 TIMES
021400                     PIC 9(02) COMP.
021500    02 WKS-MZ-SINERGIA-SCORE  PIC 9(03)V9    VALUE ZEROES.
021600    02 WKS-MZ-ARQUETIPO-IDX   PIC 9(02) COMP VALUE ZEROES.
021700    02 WKS-MZ-ARQUETIPO-CONF  PIC 9(03)      VALUE ZEROES.
021800******************************************************************
021900*          T R A B A J O   D E L   C A N D I D A T O   A C T I V O
022000******************************************************************
022100 01 WKS-CANDIDATO-ACTIVO.
022200    02 WKS-CA-INDICE          PIC 9(01) COMP VALUE ZEROES.
022300    02 WKS-CA-CARD-ID         PIC X(08)      VALUE SPACES.
022400    02 WKS-CA-ENCONTRADA      PIC 9(01)      VALUE ZEROES.
022500       88 CA-ENCONTRADA                      VALUE 1.
022600    02 WKS-CA-TAB-I           PIC 9(04) COMP VALUE ZEROES.
022700    02 WKS-CA-COPIAS-MAZO     PIC 9(02) COMP VALUE ZEROES.
022800 77 WKS-TAG-BUSCADA            PIC X(12) VALUE SPACES.
022900 77 WKS-TAG-ENCONTRADA         PIC 9(01) VALUE ZEROES.
023000    88 TAG-ENCONTRADA                   VALUE 1.
023100 77 WKS-DUMMY-IDX               PIC 9(02) COMP VALUE ZEROES.
023200 77 WKS-DUMMY-IDX-2             PIC 9(02) COMP VALUE ZEROES.
023300 77 WKS-BONO-TMP                PIC S9(03)V9   VALUE ZEROES.
023400 77 WKS-ENABLERS-EN-MAZO        PIC 9(02) COMP VALUE ZEROES.
023500 77 WKS-PAYOFFS-EN-MAZO         PIC 9(02) COMP VALUE ZEROES.
023600 77 WKS-REGLAS-EVAL-CTRL        PIC 9(02) COMP VALUE ZEROES.
023700 01 WKS-REGLAS-EVAL OCCURS 3 TIMES PIC 9(02) COMP.
023800 01 WKS-ROL-INDICE              PIC 9(01) COMP VALUE ZEROES.
023900 01 WKS-ROL-OBJETIVO            PIC 9(02) COMP VALUE ZEROES.
024000 01 WKS-BUSCA-TIPO              PIC X(01) VALUE SPACES.
024100 01 WKS-BUSCA-LLAVE             PIC X(30) VALUE SPACES.
024200******************************************************************
024300*          LINEAS DEL REPORTE DE ASESORIA DE PICKS (CDREP2)      *
024400******************************************************************
024500 01 WKS-REP-CTRL.
024600    02 WKS-REP-SESION-ANT     PIC X(12) VALUE SPACES.
024700    02 WKS-REP-CTR-SESION     PIC 9(03) COMP VALUE ZEROES.
024800 01 WKS-ENCABEZADO2-1.
024900    02 FILLER PIC X(45) VALUE
025000       'DOS-PICK -- REPORTE DE ASESORIA DE PICKS'.
025100 01 WKS-ENCABEZADO2-2.
025200    02 FILLER PIC X(07) VALUE 'SESION'.
025300    02 FILLER PIC X(06) VALUE SPACES.
025400    02 FILLER PIC X(05) VALUE 'PICK'.
025500    02 FILLER PIC X(03) VALUE SPACES.
025600    02 FILLER PIC X(07) VALUE 'ACCION'.
025700    02 FILLER PIC X(03) VALUE SPACES.
025800    02 FILLER PIC X(12) VALUE 'RECOMENDADA'.
025900    02 FILLER PIC X(03) VALUE SPACES.
026000    02 FILLER PIC X(05) VALUE 'CONF.'.
026100    02 FILLER PIC X(03) VALUE SPACES.
026200    02 FILLER PIC X(06) VALUE 'UMBRAL'.
026300 01 WKS-DETALLE-PICK.
026400    02 WKSD2-SESION           PIC X(12).
026500    02 FILLER                 PIC X(02) VALUE SPACES.
026600    02 WKSD2-PICK             PIC Z9.
026700    02 FILLER                 PIC X(04) VALUE SPACES.
026800    02 WKSD2-ACCION           PIC X(06).
026900    02 FILLER                 PIC X(02) VALUE SPACES.
027000    02 WKSD2-RECOMENDADA      PIC X(08).
027100    02 FILLER                 PIC X(02) VALUE SPACES.
027200    02 WKSD2-CONF             PIC ZZ9.9.
027300    02 FILLER                 PIC X(03) VALUE SPACES.
027400    02 WKSD2-UMBRAL           PIC ZZ9.9.
027500 01 WKS-DETALLE-CAND.
027600    02 FILLER                 PIC X(04) VALUE '  ->'.
027700    02 WKSD3-CARD-ID          PIC X(08).
027800    02 FILLER                 PIC X(02) VALUE SPACES.
027900    02 FILLER                 PIC X(03) VALUE 'B:'.
028000    02 WKSD3-BASE             PIC -ZZ9.9.
028100    02 FILLER                 PIC X(02) VALUE 'C:'.
028200    02 WKSD3-CURVA            PIC -ZZ9.9.
028300    02 FILLER                 PIC X(02) VALUE 'R:'.
028400    02 WKSD3-ROL              PIC -ZZ9.9.
028500    02 FILLER                 PIC X(02) VALUE 'D:'.
028600    02 WKSD3-DUP              PIC -ZZ9.9.
028700    02 FILLER                 PIC X(02) VALUE 'S:'.
028800    02 WKSD3-SIN              PIC -ZZ9.9.
028900    02 FILLER                 PIC X(02) VALUE 'A:'.
029000    02 WKSD3-ARQ              PIC -ZZ9.9.
029100    02 FILLER                 PIC X(02) VALUE 'M:'.
029200    02 WKSD3-META             PIC -ZZ9.9.
029300    02 FILLER                 PIC X(03) VALUE 'F:'.
029400    02 WKSD3-FINAL            PIC -ZZZ9.9.
029500 01 WKS-RUPTURA-SESION.
029600    02 FILLER                 PIC X(20) VALUE
029700       'PICKS EN LA SESION.:'.
029800    02 WKSR-SESION            PIC X(12).
029900    02 FILLER                 PIC X(02) VALUE SPACES.
030000    02 WKSR-CONTADOR          PIC ZZ9.
030100 01 WKS-TRAILER2-1.
030200    02 FILLER                 PIC X(20) VALUE
030300       'PETICIONES LEIDAS..:'.
030400    02 WKST2-PETIC            PIC ZZZ,ZZ9.
030500 01 WKS-TRAILER2-2.
030600    02 FILLER                 PIC X(20) VALUE
030700       'REROLLS RECOMEND...:'.
030800    02 WKST2-REROLLS          PIC ZZZ,ZZ9.
030900******************************************************************LGZM0528
031000*    A L M A C E N   D E   S U B - R A Z O N E S   ( U 6 )       *LGZM0528
031100*    (NO VIAJA EN CDAVIS, SOLO SIRVE PARA IMPRIMIR EL MOTIVO)     LGZM0528
031200******************************************************************LGZM0528
031300 01 WKS-RAZONES-CANDIDATO.                                        LGZM0528
031400    02 WKS-RZ-ENTRADA OCCURS 2 TIMES.                             LGZM0528
031500       04 WKS-RZ-SIN-TAG-1    PIC X(12) VALUE SPACES.             LGZM0528
031600       04 WKS-RZ-SIN-TAG-2    PIC X(12) VALUE SPACES.             LGZM0528
031700       04 WKS-RZ-ARQ-TAG      PIC X(12) VALUE SPACES.             LGZM0528
031800       04 FILLER              PIC X(02) VALUE SPACES.             LGZM0528
031900    02 FILLER                 PIC X(01) VALUE SPACES.             LGZM0528
032000 01 WKS-INDICE-ELEGIDO        PIC 9(01) COMP VALUE ZEROES.        LGZM0528
032100 01 WKS-RAZON-REROLL.                                             LGZM0528
032200    02 FILLER                 PIC X(21) VALUE                     LGZM0528
032300       '  MOTIVO...........: '.                                   LGZM0528
032400    02 FILLER                 PIC X(14) VALUE                     LGZM0528
032500       'MEJOR PUNTAJE '.                                          LGZM0528
032600    02 WKSRZ-SCORE            PIC ZZ9.9.                          LGZM0528
032700    02 FILLER                 PIC X(16) VALUE                     LGZM0528
032800       ' BAJO EL UMBRAL '.                                        LGZM0528
032900    02 WKSRZ-UMBRAL           PIC ZZ9.9.                          LGZM0528
033000    02 FILLER                 PIC X(11) VALUE                     LGZM0528
033100       ', REROLLS:'.                                              LGZM0528
033200    02 WKSRZ-REROLLS          PIC Z9.                             LGZM0528
033300 01 WKS-RAZON-PICK.                                               LGZM0528
033400    02 FILLER                 PIC X(21) VALUE                     LGZM0528
033500       '  MOTIVO...........: '.                                   LGZM0528
033600    02 FILLER                 PIC X(07) VALUE 'RECOM. '.          LGZM0528
033700    02 WKSRZ-NOMBRE           PIC X(30).                          LGZM0528
033800    02 FILLER                 PIC X(09) VALUE ' PUNTAJE '.        LGZM0528
033900    02 WKSRZ-PJE              PIC -ZZZ9.9.                        LGZM0528
034000 01 WKS-RAZON-BONO.                                               LGZM0528
034100    02 FILLER                 PIC X(06) VALUE '    + '.           LGZM0528
034200    02 WKSRZ-ETIQUETA         PIC X(14) VALUE SPACES.             LGZM0528
034300    02 FILLER                 PIC X(02) VALUE ': '.               LGZM0528
034400    02 WKSRZ-VALOR            PIC -ZZ9.9.                         LGZM0528
034500 01 WKS-RAZON-SUB.                                                LGZM0528
034600    02 FILLER                 PIC X(11) VALUE '        - '.       LGZM0528
034700    02 WKSRZ-SUBTAG           PIC X(12) VALUE SPACES.
034800******************************************************************
034900 PROCEDURE DIVISION.
035000******************************************************************
035100*               S E C C I O N    P R I N C I P A L
035200******************************************************************
035300 000-PRINCIPAL SECTION.
035310     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E          LGZM0535
035320     PERFORM CARGA-TABLA-CARTAS THRU CARGA-TABLA-CARTAS-E        LGZM0535
035330     PERFORM CARGA-PESOS THRU CARGA-PESOS-E                      LGZM0535
035340     PERFORM CARGA-TABLA-META THRU CARGA-TABLA-META-E            LGZM0535
035350     PERFORM CARGA-TABLA-SINERGIA THRU CARGA-TABLA-SINERGIA-E    LGZM0535
035360     PERFORM CARGA-TABLA-ARQUETIPOS THRU                         LGZM0535
035370             CARGA-TABLA-ARQUETIPOS-E                            LGZM0535
035380     PERFORM IMPRIME-ENCABEZADO2 THRU IMPRIME-ENCABEZADO2-E      LGZM0535
035390     PERFORM LEE-CDPICK THRU LEE-CDPICK-E                        LGZM0535
036200     PERFORM PROCESA-PETICION THRU PROCESA-PETICION-E            LGZM0535
036210             UNTIL FIN-CDPICK                                    LGZM0535
036300     PERFORM IMPRIME-RUPTURA-SESION THRU                         LGZM0535
036310             IMPRIME-RUPTURA-SESION-E                            LGZM0535
036400     PERFORM IMPRIME-TRAILER-REP2 THRU IMPRIME-TRAILER-REP2-E    LGZM0535
036500     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                    LGZM0535
036600     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E              LGZM0535
036700     STOP RUN.
036800 000-PRINCIPAL-E. EXIT.
036900
037000 APERTURA-ARCHIVOS SECTION.
037100     MOVE 'CDADV01' TO PROGRAMA
037200     OPEN INPUT  CDCART CDMET CDPESO CDPICK
037300          OUTPUT CDAVIS CDREP2
037400     IF FS-CDCART NOT = 0 OR FS-CDMET NOT = 0
037500        OR FS-CDPESO NOT = 0 OR FS-CDPICK NOT = 0
037600        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<'
037700        STOP RUN
037800     END-IF
037900     OPEN INPUT CDAJUS
038000     IF FS-CDAJUS = 0
038100        MOVE 1 TO WKS-CDAJUS-ABIERTO
038200     ELSE
038300        MOVE 0 TO WKS-CDAJUS-ABIERTO
038400     END-IF
038500     OPEN EXTEND CDBTLOG
038600     IF FS-CDBTLG NOT = 0
038700        OPEN OUTPUT CDBTLOG
038800     END-IF.
038900 APERTURA-ARCHIVOS-E. EXIT.
039000
039100******************************************************************
039200*      C A R G A   D E   T A B L A   D E   C A R T A S   ( U 2 ) *
039300******************************************************************
039400 CARGA-TABLA-CARTAS SECTION.
039500     MOVE 0 TO WKS-TC-LONG
039600     READ CDCART NEXT RECORD
039700          AT END NEXT SENTENCE
039800     END-READ
039900     READ CDMET  NEXT RECORD
040000          AT END NEXT SENTENCE
040100     END-READ
040200     PERFORM CARGA-UNA-CARTA UNTIL FS-CDCART = 10
040300                                 OR FS-CDMET  = 10.
040400 CARGA-TABLA-CARTAS-E. EXIT.
040500
040600 CARGA-UNA-CARTA SECTION.
040700     ADD 1 TO WKS-TC-LONG
040800     MOVE CDMA-CARD-ID       TO WKS-TC-CARD-ID    (WKS-TC-LONG)
040900     MOVE CDMA-CARD-NAME     TO WKS-TC-CARD-NAME  (WKS-TC-LONG)
041000     MOVE CDMA-CLASS-ID      TO WKS-TC-CLASE      (WKS-TC-LONG)
041100     MOVE CDMA-CLASS-NAME    TO WKS-TC-CLASE-NOMBRE (WKS-TC-LONG)
041200     MOVE CDMA-COST          TO WKS-TC-COSTO      (WKS-TC-LONG)
041300     MOVE CDMA-CARD-TYPE     TO WKS-TC-TIPO       (WKS-TC-LONG)
041400     MOVE CDMA-IS-TOKEN      TO WKS-TC-IS-TOKEN   (WKS-TC-LONG)
041500     MOVE CDMA-ROL-FLAG (1) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 1)
041600     MOVE CDMA-ROL-FLAG (2) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 2)
041700     MOVE CDMA-ROL-FLAG (3) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 3)
041800     MOVE CDMA-ROL-FLAG (4) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 4)
041900     MOVE CDMA-ROL-FLAG (5) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 5)
042000     MOVE CDMA-ROL-FLAG (6) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 6)
042100     MOVE CDMA-SYNERGY-TAGS (1) TO WKS-TC-TAGS (WKS-TC-LONG, 1)
042200     MOVE CDMA-SYNERGY-TAGS (2) TO WKS-TC-TAGS (WKS-TC-LONG, 2)
042300     MOVE CDMA-SYNERGY-TAGS (3) TO WKS-TC-TAGS (WKS-TC-LONG, 3)
042400     MOVE CDMA-SYNERGY-TAGS (4) TO WKS-TC-TAGS (WKS-TC-LONG, 4)
042500     MOVE CDME-BASE-RATING   TO WKS-TC-BASE-RATING (WKS-TC-LONG)
042600     READ CDCART NEXT RECORD
042700          AT END NEXT SENTENCE
042800     END-READ
042900     READ CDMET  NEXT RECORD
043000          AT END NEXT SENTENCE
043100     END-READ.
043200 CARGA-UNA-CARTA-E. EXIT.
043300
043400 CARGA-PESOS SECTION.
043500     READ CDPESO NEXT RECORD
043600          AT END NEXT SENTENCE
043700     END-READ
043800     IF FS-CDPESO = 0
043900        MOVE REG-CDPSE TO WKS-REG-PESOS
044000     ELSE
044100        PERFORM CARGA-PESOS-DEFECTO
044200     END-IF.
044300 CARGA-PESOS-E. EXIT.
044400
044500*    PESOS DE FABRICA, USADOS SOLO SI CDPESO NO EXISTE O VIENE
044600*    VACIO (PRIMERA CORRIDA ANTES DE QUE CDWGT00 LO INICIALICE)
044700 CARGA-PESOS-DEFECTO SECTION.
044800     MOVE 0 TO WKS-P-VERSION
044900     MOVE 1.000 TO WKS-P-W-BASE
045000     MOVE 1.000 TO WKS-P-W-CURVA
045100     MOVE 1.000 TO WKS-P-W-ROL
045200     MOVE 1.000 TO WKS-P-W-DUPLICADO
045300     MOVE 1.000 TO WKS-P-W-SINERGIA
045400     MOVE 1.000 TO WKS-P-W-ARQUETIPO
045500     MOVE 1.000 TO WKS-P-W-META.
045600 CARGA-PESOS-DEFECTO-E. EXIT.
045700
045800 CARGA-TABLA-META SECTION.
045900     MOVE 0 TO WKS-META-LONG
046000     IF CDAJUS-OK
046100        READ CDAJUS NEXT RECORD
046200             AT END NEXT SENTENCE
046300        END-READ
046400        PERFORM CARGA-UN-AJUSTE UNTIL FS-CDAJUS = 10
046500     END-IF.
046600 CARGA-TABLA-META-E. EXIT.
046700
046800 CARGA-UN-AJUSTE SECTION.
046900     IF WKS-META-LONG < 300
047000        ADD 1 TO WKS-META-LONG
047100        MOVE CDAJ-TIPO  TO WKS-MA-TIPO  (WKS-META-LONG)
047200        MOVE CDAJ-LLAVE TO WKS-MA-LLAVE (WKS-META-LONG)
047300        MOVE CDAJ-VALOR TO WKS-MA-VALOR (WKS-META-LONG)
047400     END-IF
047500     READ CDAJUS NEXT RECORD
047600          AT END NEXT SENTENCE
047700     END-READ.
047800 CARGA-UN-AJUSTE-E. EXIT.
047900
048000******************************************************************
048100*     CARGA DE LA TABLA DE REGLAS DE SINERGIA POR CLASE  (U3)    *
048200******************************************************************
048300 CARGA-TABLA-SINERGIA SECTION.
048400     MOVE 0 TO WKS-SIN-CLASE (1)
048500     MOVE 'ENHANCE'    TO WKS-SIN-NOMBRE (1)
048600     MOVE 'ENHANCE'    TO WKS-SIN-ENABLER (1) WKS-SIN-PAYOFF (1)
048700     MOVE 2 TO WKS-SIN-MIN-UMBRAL (1)
048800     MOVE 8.0 TO WKS-SIN-MAX-BONO (1)
048900     MOVE 2.0 TO WKS-SIN-BONO-CARTA (1)
049000
049100     MOVE 0 TO WKS-SIN-CLASE (2)
049200     MOVE 'WARD'       TO WKS-SIN-NOMBRE (2)
049300     MOVE 'WARD'       TO WKS-SIN-ENABLER (2) WKS-SIN-PAYOFF (2)
049400     MOVE 2 TO WKS-SIN-MIN-UMBRAL (2)
049500     MOVE 6.0 TO WKS-SIN-MAX-BONO (2)
049600     MOVE 1.5 TO WKS-SIN-BONO-CARTA (2)
049700
049800     MOVE 1 TO WKS-SIN-CLASE (3)
049900     MOVE 'FAIRY'      TO WKS-SIN-NOMBRE (3)
050000     MOVE 'FAIRY'      TO WKS-SIN-ENABLER (3) WKS-SIN-PAYOFF (3)
050100     MOVE 3 TO WKS-SIN-MIN-UMBRAL (3)
050200     MOVE 12.0 TO WKS-SIN-MAX-BONO (3)
050300     MOVE 3.0 TO WKS-SIN-BONO-CARTA (3)
050400
050500     MOVE 1 TO WKS-SIN-CLASE (4)
050600     MOVE 'COMBO'      TO WKS-SIN-NOMBRE (4)
050700     MOVE 'COMBO'      TO WKS-SIN-ENABLER (4) WKS-SIN-PAYOFF (4)
050800     MOVE 2 TO WKS-SIN-MIN-UMBRAL (4)
050900     MOVE 15.0 TO WKS-SIN-MAX-BONO (4)
051000     MOVE 4.0 TO WKS-SIN-BONO-CARTA (4)
051100
051200     MOVE 1 TO WKS-SIN-CLASE (5)
051300     MOVE 'NATURE'     TO WKS-SIN-NOMBRE (5)
051400     MOVE 'NATURE'     TO WKS-SIN-ENABLER (5) WKS-SIN-PAYOFF (5)
051500     MOVE 2 TO WKS-SIN-MIN-UMBRAL (5)
051600     MOVE 10.0 TO WKS-SIN-MAX-BONO (5)
051700     MOVE 3.0 TO WKS-SIN-BONO-CARTA (5)
051800
051900     MOVE 2 TO WKS-SIN-CLASE (6)
052000     MOVE 'SOLDIER'    TO WKS-SIN-NOMBRE (6)
052100     MOVE 'SOLDIER'    TO WKS-SIN-ENABLER (6) WKS-SIN-PAYOFF (6)
052200     MOVE 3 TO WKS-SIN-MIN-UMBRAL (6)
052300     MOVE 12.0 TO WKS-SIN-MAX-BONO (6)
052400     MOVE 2.5 TO WKS-SIN-BONO-CARTA (6)
052500
052600     MOVE 2 TO WKS-SIN-CLASE (7)
052700     MOVE 'COMMANDER'  TO WKS-SIN-NOMBRE (7)
052800     MOVE 'COMMANDER'  TO WKS-SIN-ENABLER (7) WKS-SIN-PAYOFF (7)
052900     MOVE 2 TO WKS-SIN-MIN-UMBRAL (7)
053000     MOVE 8.0 TO WKS-SIN-MAX-BONO (7)
053100     MOVE 2.0 TO WKS-SIN-BONO-CARTA (7)
053200
053300     MOVE 2 TO WKS-SIN-CLASE (8)
053400     MOVE 'UNION'      TO WKS-SIN-NOMBRE (8)
053500     MOVE 'UNION'      TO WKS-SIN-ENABLER (8) WKS-SIN-PAYOFF (8)
053600     MOVE 2 TO WKS-SIN-MIN-UMBRAL (8)
053700     MOVE 10.0 TO WKS-SIN-MAX-BONO (8)
053800     MOVE 3.0 TO WKS-SIN-BONO-CARTA (8)
053900
054000     MOVE 3 TO WKS-SIN-CLASE (9)
054100     MOVE 'SPELLBOOST' TO WKS-SIN-NOMBRE (9)
054200     MOVE 'SPELL'      TO WKS-SIN-ENABLER (9)
054300     MOVE 'SPELLBOOST' TO WKS-SIN-PAYOFF (9)
054400     MOVE 4 TO WKS-SIN-MIN-UMBRAL (9)
054500     MOVE 18.0 TO WKS-SIN-MAX-BONO (9)
054600     MOVE 3.5 TO WKS-SIN-BONO-CARTA (9)
054700
054800     MOVE 3 TO WKS-SIN-CLASE (10)
054900     MOVE 'EARTH-RITE' TO WKS-SIN-NOMBRE (10)
055000     MOVE 'EARTHSIGIL' TO WKS-SIN-ENABLER (10)
055100     MOVE 'EARTHRITE'  TO WKS-SIN-PAYOFF (10)
055200     MOVE 3 TO WKS-SIN-MIN-UMBRAL (10)
055300     MOVE 15.0 TO WKS-SIN-MAX-BONO (10)
055400     MOVE 4.0 TO WKS-SIN-BONO-CARTA (10)
055500
055600     MOVE 3 TO WKS-SIN-CLASE (11)
055700     MOVE 'WISDOM'     TO WKS-SIN-NOMBRE (11)
055800     MOVE 'WISDOM'     TO WKS-SIN-ENABLER (11) WKS-SIN-PAYOFF (11)
055900     MOVE 2 TO WKS-SIN-MIN-UMBRAL (11)
056000     MOVE 6.0 TO WKS-SIN-MAX-BONO (11)
056100     MOVE 2.0 TO WKS-SIN-BONO-CARTA (11)
056200
056300     MOVE 4 TO WKS-SIN-CLASE (12)
056400     MOVE 'AWAKENING'  TO WKS-SIN-NOMBRE (12)
056500     MOVE 'PPBOOST'    TO WKS-SIN-ENABLER (12)
056600     MOVE 'AWAKENING'  TO WKS-SIN-PAYOFF (12)
056700     MOVE 2 TO WKS-SIN-MIN-UMBRAL (12)
056800     MOVE 12.0 TO WKS-SIN-MAX-BONO (12)
056900     MOVE 4.0 TO WKS-SIN-BONO-CARTA (12)
057000
057100     MOVE 4 TO WKS-SIN-CLASE (13)
057200     MOVE 'DRAGONKIN'  TO WKS-SIN-NOMBRE (13)
057300     MOVE 'DRAGONKIN'  TO WKS-SIN-ENABLER (13) WKS-SIN-PAYOFF (13)
057400     MOVE 3 TO WKS-SIN-MIN-UMBRAL (13)
057500     MOVE 10.0 TO WKS-SIN-MAX-BONO (13)
057600     MOVE 2.5 TO WKS-SIN-BONO-CARTA (13)
057700
057800     MOVE 5 TO WKS-SIN-CLASE (14)
057900     MOVE 'NECROMANCY' TO WKS-SIN-NOMBRE (14)
058000     MOVE 'GRAVE'      TO WKS-SIN-ENABLER (14)
058100     MOVE 'NECROMANCY' TO WKS-SIN-PAYOFF (14)
058200     MOVE 4 TO WKS-SIN-MIN-UMBRAL (14)
058300     MOVE 15.0 TO WKS-SIN-MAX-BONO (14)
058400     MOVE 3.0 TO WKS-SIN-BONO-CARTA (14)
058500
058600     MOVE 5 TO WKS-SIN-CLASE (15)
058700     MOVE 'LASTWORD'   TO WKS-SIN-NOMBRE (15)
058800     MOVE 'LASTWORD'   TO WKS-SIN-ENABLER (15) WKS-SIN-PAYOFF (15)
058900     MOVE 3 TO WKS-SIN-MIN-UMBRAL (15)
059000     MOVE 10.0 TO WKS-SIN-MAX-BONO (15)
059100     MOVE 2.5 TO WKS-SIN-BONO-CARTA (15)
059200
059300     MOVE 5 TO WKS-SIN-CLASE (16)
059400     MOVE 'REANIMATE'  TO WKS-SIN-NOMBRE (16)
059500     MOVE 'REANIMATE'  TO WKS-SIN-ENABLER (16) WKS-SIN-PAYOFF (16)
059600     MOVE 2 TO WKS-SIN-MIN-UMBRAL (16)
059700     MOVE 12.0 TO WKS-SIN-MAX-BONO (16)
059800     MOVE 4.0 TO WKS-SIN-BONO-CARTA (16)
059900
060000     MOVE 6 TO WKS-SIN-CLASE (17)
060100     MOVE 'COUNTDOWN'  TO WKS-SIN-NOMBRE (17)
060200     MOVE 'COUNTDOWN'  TO WKS-SIN-ENABLER (17) WKS-SIN-PAYOFF (17)
060300     MOVE 2 TO WKS-SIN-MIN-UMBRAL (17)
060400     MOVE 10.0 TO WKS-SIN-MAX-BONO (17)
060500     MOVE 3.0 TO WKS-SIN-BONO-CARTA (17)
060600
060700     MOVE 6 TO WKS-SIN-CLASE (18)
060800     MOVE 'WARD'       TO WKS-SIN-NOMBRE (18)
060900     MOVE 'WARD'       TO WKS-SIN-ENABLER (18) WKS-SIN-PAYOFF (18)
061000     MOVE 3 TO WKS-SIN-MIN-UMBRAL (18)
061100     MOVE 12.0 TO WKS-SIN-MAX-BONO (18)
061200     MOVE 2.0 TO WKS-SIN-BONO-CARTA (18)
061300
061400     MOVE 6 TO WKS-SIN-CLASE (19)
061500     MOVE 'HEAL'       TO WKS-SIN-NOMBRE (19)
061600     MOVE 'HEAL'       TO WKS-SIN-ENABLER (19) WKS-SIN-PAYOFF (19)
061700     MOVE 2 TO WKS-SIN-MIN-UMBRAL (19)
061800     MOVE 6.0 TO WKS-SIN-MAX-BONO (19)
061900     MOVE 1.5 TO WKS-SIN-BONO-CARTA (19)
062000
062100     MOVE 7 TO WKS-SIN-CLASE (20)
062200     MOVE 'ARTIFACT'   TO WKS-SIN-NOMBRE (20)
062300     MOVE 'ARTIFACT'   TO WKS-SIN-ENABLER (20) WKS-SIN-PAYOFF (20)
062400     MOVE 3 TO WKS-SIN-MIN-UMBRAL (20)
062500     MOVE 15.0 TO WKS-SIN-MAX-BONO (20)
062600     MOVE 3.5 TO WKS-SIN-BONO-CARTA (20)
062700
062800     MOVE 7 TO WKS-SIN-CLASE (21)
062900     MOVE 'FUSION'     TO WKS-SIN-NOMBRE (21)
063000     MOVE 'FUSION'     TO WKS-SIN-ENABLER (21) WKS-SIN-PAYOFF (21)
063100     MOVE 2 TO WKS-SIN-MIN-UMBRAL (21)
063200     MOVE 12.0 TO WKS-SIN-MAX-BONO (21)
063300     MOVE 4.0 TO WKS-SIN-BONO-CARTA (21)
063400
063500     MOVE 7 TO WKS-SIN-CLASE (22)
063600     MOVE 'RESONANCE'  TO WKS-SIN-NOMBRE (22)
063700     MOVE 'RESONANCE'  TO WKS-SIN-ENABLER (22) WKS-SIN-PAYOFF (22)
063800     MOVE 2 TO WKS-SIN-MIN-UMBRAL (22)
063900     MOVE 8.0 TO WKS-SIN-MAX-BONO (22)
064000     MOVE 3.0 TO WKS-SIN-BONO-CARTA (22).
064100 CARGA-TABLA-SINERGIA-E. EXIT.
064200
064300******************************************************************
064400*          CARGA DE LA TABLA DE ARQUETIPOS  (U4)                 *
064500******************************************************************
064600 CARGA-TABLA-ARQUETIPOS SECTION.
064700     MOVE 'FAIRY-TEMPO'  TO WKS-ARQ-NOMBRE (1)
064800     MOVE 1 TO WKS-ARQ-CLASE (1)
064900     MOVE 'FAIRY'  TO WKS-ARQ-TAG (1,1)
065000     MOVE 'COMBO'  TO WKS-ARQ-TAG (1,2)
065100     MOVE SPACES   TO WKS-ARQ-TAG (1,3)
065200     MOVE 4 TO WKS-ARQ-MIN-CARTAS (1)
065300
065400     MOVE 'SOLDIER-SWRM' TO WKS-ARQ-NOMBRE (2)
065500     MOVE 2 TO WKS-ARQ-CLASE (2)
065600     MOVE 'SOLDIER'   TO WKS-ARQ-TAG (2,1)
065700     MOVE 'COMMANDER' TO WKS-ARQ-TAG (2,2)
065800     MOVE 'UNION'     TO WKS-ARQ-TAG (2,3)
065900     MOVE 5 TO WKS-ARQ-MIN-CARTAS (2)
066000
066100     MOVE 'SPELLBOOST'   TO WKS-ARQ-NOMBRE (3)
066200     MOVE 3 TO WKS-ARQ-CLASE (3)
066300     MOVE 'SPELLBOOST' TO WKS-ARQ-TAG (3,1)
066400     MOVE 'SPELL'      TO WKS-ARQ-TAG (3,2)
066500     MOVE SPACES       TO WKS-ARQ-TAG (3,3)
066600     MOVE 6 TO WKS-ARQ-MIN-CARTAS (3)
066700
066800     MOVE 'EARTH-RITE'   TO WKS-ARQ-NOMBRE (4)
066900     MOVE 3 TO WKS-ARQ-CLASE (4)
067000     MOVE 'EARTHSIGIL' TO WKS-ARQ-TAG (4,1)
067100     MOVE 'EARTHRITE'  TO WKS-ARQ-TAG (4,2)
067200     MOVE SPACES       TO WKS-ARQ-TAG (4,3)
067300     MOVE 4 TO WKS-ARQ-MIN-CARTAS (4)
067400
067500     MOVE 'RAMP'         TO WKS-ARQ-NOMBRE (5)
067600     MOVE 4 TO WKS-ARQ-CLASE (5)
067700     MOVE 'PPBOOST'    TO WKS-ARQ-TAG (5,1)
067800     MOVE 'AWAKENING'  TO WKS-ARQ-TAG (5,2)
067900     MOVE SPACES       TO WKS-ARQ-TAG (5,3)
068000     MOVE 3 TO WKS-ARQ-MIN-CARTAS (5)
068100
068200     MOVE 'NECROMANCY'   TO WKS-ARQ-NOMBRE (6)
068300     MOVE 5 TO WKS-ARQ-CLASE (6)
068400     MOVE 'NECROMANCY' TO WKS-ARQ-TAG (6,1)
068500     MOVE 'GRAVE'      TO WKS-ARQ-TAG (6,2)
068600     MOVE SPACES       TO WKS-ARQ-TAG (6,3)
068700     MOVE 4 TO WKS-ARQ-MIN-CARTAS (6)
068800
068900     MOVE 'WARD-HEAL'    TO WKS-ARQ-NOMBRE (7)
069000     MOVE 6 TO WKS-ARQ-CLASE (7)
069100     MOVE 'WARD'       TO WKS-ARQ-TAG (7,1)
069200     MOVE 'HEAL'       TO WKS-ARQ-TAG (7,2)
069300     MOVE 'COUNTDOWN'  TO WKS-ARQ-TAG (7,3)
069400     MOVE 5 TO WKS-ARQ-MIN-CARTAS (7)
069500
069600     MOVE 'ARTIFACT'     TO WKS-ARQ-NOMBRE (8)
069700     MOVE 7 TO WKS-ARQ-CLASE (8)
069800     MOVE 'ARTIFACT'   TO WKS-ARQ-TAG (8,1)
069900     MOVE 'FUSION'     TO WKS-ARQ-TAG (8,2)
070000     MOVE SPACES       TO WKS-ARQ-TAG (8,3)
070100     MOVE 4 TO WKS-ARQ-MIN-CARTAS (8).
070200 CARGA-TABLA-ARQUETIPOS-E. EXIT.
070300
070400******************************************************************
070500*          P R O C E S A   U N A   P E T I C I O N   ( U 6 )     *
070600******************************************************************
070700 PROCESA-PETICION SECTION.
070800     ADD 1 TO WKS-PETIC-LEIDAS
070900     PERFORM ANALIZA-MAZO
071000     PERFORM ANALIZA-SINERGIA-MAZO
071100     PERFORM DETECTA-ARQUETIPO
071200     MOVE 1               TO WKS-CA-INDICE
071300     MOVE CDPR-CAND1-ID   TO WKS-CA-CARD-ID
071400     PERFORM EVALUA-CANDIDATO
071500     MOVE 2               TO WKS-CA-INDICE
071600     MOVE CDPR-CAND2-ID   TO WKS-CA-CARD-ID
071700     PERFORM EVALUA-CANDIDATO
071800     PERFORM DECIDE-ACCION
071900     PERFORM ESCRIBE-CDAVIS
072000     PERFORM ESCRIBE-BITACORA
072100     PERFORM CONTROL-SESION
072200     PERFORM IMPRIME-DETALLE-PICK
072300     PERFORM LEE-CDPICK.
072400 PROCESA-PETICION-E. EXIT.
072500
072600*    RUPTURA DE CONTROL POR SESION EN EL REPORTE CDREP2
072700 CONTROL-SESION SECTION.
072800     IF WKS-REP-SESION-ANT NOT = SPACES
072900        AND WKS-REP-SESION-ANT NOT = CDPR-SESSION-ID
073000        PERFORM IMPRIME-RUPTURA-SESION
073100     END-IF
073200     MOVE CDPR-SESSION-ID TO WKS-REP-SESION-ANT
073300     ADD 1 TO WKS-REP-CTR-SESION.
073400 CONTROL-SESION-E. EXIT.
073500
073600******************************************************************
073700*          A N A L I S I S   D E L   M A Z O   ( U 2 / U 3 )     *
073800******************************************************************
073900 ANALIZA-MAZO SECTION.
074000     MOVE ZEROES TO WKS-MZ-CURVA (1) WKS-MZ-CLASE-CUENTA (1)
074100                     WKS-MZ-ROL-CUENTA (1)
074150     MOVE SPACES TO WKS-MZ-CLASE-NOMBRE (1)                       LGZM0536
074200     PERFORM INICIALIZA-CURVA VARYING WKS-DUMMY-IDX FROM 1 BY 1
074300             UNTIL WKS-DUMMY-IDX > 11
074400     PERFORM INICIALIZA-CLASE VARYING WKS-DUMMY-IDX FROM 1 BY 1
074500             UNTIL WKS-DUMMY-IDX > 8
074600     PERFORM INICIALIZA-ROL VARYING WKS-DUMMY-IDX FROM 1 BY 1
074700             UNTIL WKS-DUMMY-IDX > 6
074800     MOVE CDPR-DECK-COUNT TO WKS-MZ-TOTAL
074900     PERFORM ANALIZA-CARTA-MAZO VARYING WKS-DUMMY-IDX FROM 1 BY 1
075000             UNTIL WKS-DUMMY-IDX > WKS-MZ-TOTAL
075100     PERFORM DETERMINA-CLASE-PRINCIPAL.
075200 ANALIZA-MAZO-E. EXIT.
075300
075400 INICIALIZA-CURVA SECTION.
075500     MOVE 0 TO WKS-MZ-CURVA (WKS-DUMMY-IDX).
075600 INICIALIZA-CURVA-E. EXIT.
075700
075800 INICIALIZA-CLASE SECTION.
075900     MOVE 0 TO WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX)
075950     MOVE SPACES TO WKS-MZ-CLASE-NOMBRE (WKS-DUMMY-IDX).          LGZM0536
076000 INICIALIZA-CLASE-E. EXIT.
076100
076200 INICIALIZA-ROL SECTION.
076300     MOVE 0 TO WKS-MZ-ROL-CUENTA (WKS-DUMMY-IDX).
076400 INICIALIZA-ROL-E. EXIT.
076500
076600 ANALIZA-CARTA-MAZO SECTION.
076700     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX) TO WKS-CA-CARD-ID
076800     PERFORM BUSCA-CARTA
076900     IF CA-ENCONTRADA
077000        COMPUTE WKS-DUMMY-IDX-2 =
077100                WKS-TC-COSTO (WKS-CA-TAB-I) + 1
077200        ADD 1 TO WKS-MZ-CURVA (WKS-DUMMY-IDX-2)
077300        COMPUTE WKS-DUMMY-IDX-2 = WKS-TC-CLASE (WKS-CA-TAB-I) + 1
077400        ADD 1 TO WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX-2)
077450        MOVE WKS-TC-CLASE-NOMBRE (WKS-CA-TAB-I) TO                LGZM0536
077460             WKS-MZ-CLASE-NOMBRE (WKS-DUMMY-IDX-2)                LGZM0536
077500        PERFORM ACUMULA-ROL-MAZO VARYING WKS-DUMMY-IDX-2
077600                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 > 6
077700     END-IF.
077800 ANALIZA-CARTA-MAZO-E. EXIT.
077900
078000 ACUMULA-ROL-MAZO SECTION.
078100     IF WKS-TC-ROL-FLAG (WKS-CA-TAB-I, WKS-DUMMY-IDX-2) = 'Y'
078200        ADD 1 TO WKS-MZ-ROL-CUENTA (WKS-DUMMY-IDX-2)
078300     END-IF.
078400 ACUMULA-ROL-MAZO-E. EXIT.
078500
078600 DETERMINA-CLASE-PRINCIPAL SECTION.
078700     MOVE 0 TO WKS-MZ-CLASE-PRINCIPAL
078800     IF WKS-MZ-TOTAL > 0
078900        PERFORM COMPARA-CLASE-PRINCIPAL VARYING WKS-DUMMY-IDX
079000                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX > 8
079100     END-IF.
079200 DETERMINA-CLASE-PRINCIPAL-E. EXIT.
079300
079400 COMPARA-CLASE-PRINCIPAL SECTION.
079500     COMPUTE WKS-DUMMY-IDX-2 = WKS-MZ-CLASE-PRINCIPAL + 1
079600     IF WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX) >
079700        WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX-2)
079800        COMPUTE WKS-MZ-CLASE-PRINCIPAL = WKS-DUMMY-IDX - 1
079900     END-IF.
080000 COMPARA-CLASE-PRINCIPAL-E. EXIT.
080100
080200******************************************************************
080300*          B U S Q U E D A   D E   C A R T A                     *
080400******************************************************************
080500 BUSCA-CARTA SECTION.
080600     MOVE 0 TO WKS-CA-ENCONTRADA
080700     SET WKS-TC-I TO 1
080800     SEARCH ALL WKS-TC-FILA
080900        AT END
081000           MOVE 0 TO WKS-CA-ENCONTRADA
081100        WHEN WKS-TC-CARD-ID (WKS-TC-I) = WKS-CA-CARD-ID
081200           MOVE 1 TO WKS-CA-ENCONTRADA
081300           SET WKS-CA-TAB-I TO WKS-TC-I
081400     END-SEARCH.
081500 BUSCA-CARTA-E. EXIT.
081600
081700******************************************************************
081800*          S I N E R G I A   D E L   M A Z O   ( U 3 )           *
081900******************************************************************
082000 ANALIZA-SINERGIA-MAZO SECTION.
082100     MOVE 0 TO WKS-MZ-SINERGIA-SCORE
082200     PERFORM EVALUA-REGLA-MAZO VARYING WKS-SIN-I FROM 1 BY 1
082300             UNTIL WKS-SIN-I > 22.
082400 ANALIZA-SINERGIA-MAZO-E. EXIT.
082500
082600 EVALUA-REGLA-MAZO SECTION.
082700     IF WKS-SIN-CLASE (WKS-SIN-I) = 0
082800        OR WKS-SIN-CLASE (WKS-SIN-I) = WKS-MZ-CLASE-PRINCIPAL
082900        MOVE WKS-SIN-ENABLER (WKS-SIN-I) TO WKS-TAG-BUSCADA
083000        PERFORM CUENTA-CARTAS-CON-TAG
083100        MOVE WKS-DUMMY-IDX TO WKS-ENABLERS-EN-MAZO
083200        MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO WKS-TAG-BUSCADA
083300        PERFORM CUENTA-CARTAS-CON-TAG
083400        MOVE WKS-DUMMY-IDX TO WKS-PAYOFFS-EN-MAZO
083500        IF WKS-ENABLERS-EN-MAZO > 0 OR WKS-PAYOFFS-EN-MAZO > 0
083600           COMPUTE WKS-BONO-TMP ROUNDED =
083700              (WKS-ENABLERS-EN-MAZO + WKS-PAYOFFS-EN-MAZO) * 2
083800           IF WKS-BONO-TMP > 10
083900              MOVE 10 TO WKS-BONO-TMP
084000           END-IF
084100           ADD WKS-BONO-TMP TO WKS-MZ-SINERGIA-SCORE
084200        END-IF
084300     END-IF.
084400 EVALUA-REGLA-MAZO-E. EXIT.
084500
084600******************************************************************
084700*  CUENTA CUANTAS CARTAS DEL MAZO ACTUAL PORTAN UNA ETIQUETA     *
084800******************************************************************
084900 CUENTA-CARTAS-CON-TAG SECTION.
085000     MOVE 0 TO WKS-DUMMY-IDX
085100     IF WKS-TAG-BUSCADA NOT = SPACES
085200        PERFORM CUENTA-UNA-CARTA-TAG VARYING WKS-DUMMY-IDX-2
085300                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 > WKS-MZ-TOTAL
085400     END-IF.
085500 CUENTA-CARTAS-CON-TAG-E. EXIT.
085600
085700 CUENTA-UNA-CARTA-TAG SECTION.
085800     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX-2) TO WKS-CA-CARD-ID
085900     PERFORM BUSCA-CARTA
086000     IF CA-ENCONTRADA
086100        PERFORM CARTA-TIENE-TAG
086200        IF TAG-ENCONTRADA
086300           ADD 1 TO WKS-DUMMY-IDX
086400        END-IF
086500     END-IF.
086600 CUENTA-UNA-CARTA-TAG-E. EXIT.
086700
086800 CARTA-TIENE-TAG SECTION.
086900     MOVE 0 TO WKS-TAG-ENCONTRADA
087000     IF WKS-TC-TAGS (WKS-CA-TAB-I, 1) = WKS-TAG-BUSCADA
087100        OR WKS-TC-TAGS (WKS-CA-TAB-I, 2) = WKS-TAG-BUSCADA
087200        OR WKS-TC-TAGS (WKS-CA-TAB-I, 3) = WKS-TAG-BUSCADA
087300        OR WKS-TC-TAGS (WKS-CA-TAB-I, 4) = WKS-TAG-BUSCADA
087400        MOVE 1 TO WKS-TAG-ENCONTRADA
087500     END-IF.
087600 CARTA-TIENE-TAG-E. EXIT.
087700
087800******************************************************************
087900*          D E T E C C I O N   D E   A R Q U E T I P O   (U4)    *
088000******************************************************************
088100 DETECTA-ARQUETIPO SECTION.
088200     MOVE 0 TO WKS-MZ-ARQUETIPO-IDX
088300     MOVE 0 TO WKS-MZ-ARQUETIPO-CONF
088400     MOVE 0 TO WKS-DUMMY-IDX
088500     PERFORM EVALUA-UN-ARQUETIPO VARYING WKS-ARQ-I FROM 1 BY 1
088600             UNTIL WKS-ARQ-I > 8.
088700 DETECTA-ARQUETIPO-E. EXIT.
088800
088900 EVALUA-UN-ARQUETIPO SECTION.
089000     IF WKS-ARQ-CLASE (WKS-ARQ-I) = WKS-MZ-CLASE-PRINCIPAL
089100        MOVE 0 TO WKS-DUMMY-IDX-2
089200        PERFORM CUENTA-CARTA-ARQUETIPO VARYING WKS-DUMMY-IDX
089300                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX > WKS-MZ-TOTAL
089400        IF WKS-DUMMY-IDX-2 >= WKS-ARQ-MIN-CARTAS (WKS-ARQ-I)
089500           COMPUTE WKS-DUMMY-IDX = WKS-DUMMY-IDX-2 * 2
089600           IF WKS-DUMMY-IDX > WKS-MZ-ARQUETIPO-CONF
089700              MOVE WKS-DUMMY-IDX     TO WKS-MZ-ARQUETIPO-CONF
089800              SET  WKS-MZ-ARQUETIPO-IDX TO WKS-ARQ-I
089900           END-IF
090000        END-IF
090100     END-IF.
090200 EVALUA-UN-ARQUETIPO-E. EXIT.
090300
090400 CUENTA-CARTA-ARQUETIPO SECTION.
090500     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX) TO WKS-CA-CARD-ID
090600     PERFORM BUSCA-CARTA
090700     IF CA-ENCONTRADA
090800        PERFORM VERIFICA-TAG-ARQUETIPO
090900     END-IF.
091000 CUENTA-CARTA-ARQUETIPO-E. EXIT.
091100
091200 VERIFICA-TAG-ARQUETIPO SECTION.
091300     MOVE WKS-ARQ-TAG (WKS-ARQ-I, 1) TO WKS-TAG-BUSCADA
091400     PERFORM CARTA-TIENE-TAG
091500     IF NOT TAG-ENCONTRADA
091600        MOVE WKS-ARQ-TAG (WKS-ARQ-I, 2) TO WKS-TAG-BUSCADA
091700        PERFORM CARTA-TIENE-TAG
091800     END-IF
091900     IF NOT TAG-ENCONTRADA
092000        MOVE WKS-ARQ-TAG (WKS-ARQ-I, 3) TO WKS-TAG-BUSCADA
092100        PERFORM CARTA-TIENE-TAG
092200     END-IF
092300     IF TAG-ENCONTRADA
092400        ADD 1 TO WKS-DUMMY-IDX-2
092500     END-IF.
092600 VERIFICA-TAG-ARQUETIPO-E. EXIT.
092700
092800******************************************************************
092900*          E V A L U A   U N   C A N D I D A T O   (U2..U6)      *
093000******************************************************************
093100 EVALUA-CANDIDATO SECTION.
093200     INITIALIZE CDAV-CANDIDATO (WKS-CA-INDICE)
093300     INITIALIZE WKS-RZ-ENTRADA (WKS-CA-INDICE)                    LGZM0528
093400     MOVE WKS-CA-CARD-ID TO CDAV-CARD-ID (WKS-CA-INDICE)
093500     PERFORM BUSCA-CARTA
093600     IF CA-ENCONTRADA
093700        MOVE WKS-TC-BASE-RATING (WKS-CA-TAB-I) TO
093800             CDAV-BASE-SCORE (WKS-CA-INDICE)
093900        PERFORM CALCULA-CURVA-CANDIDATO
094000        PERFORM CALCULA-ROL-CANDIDATO
094100        PERFORM CALCULA-DUP-CANDIDATO
094200        PERFORM CALCULA-SINERGIA-CANDIDATO
094300        PERFORM CALCULA-ARQUETIPO-CANDIDATO
094400        PERFORM CALCULA-META-CANDIDATO
094500        PERFORM CALCULA-FINAL-CANDIDATO
094600     END-IF.
094700 EVALUA-CANDIDATO-E. EXIT.
094800
094900*    U2 -- BONO DE CURVA
095000 CALCULA-CURVA-CANDIDATO SECTION.
095100     COMPUTE WKS-DUMMY-IDX = WKS-TC-COSTO (WKS-CA-TAB-I) + 1
095200     COMPUTE WKS-BONO-TMP ROUNDED =
095300        WKS-IDEAL-COSTO (WKS-DUMMY-IDX) * WKS-MZ-TOTAL / 30
095400     IF WKS-MZ-CURVA (WKS-DUMMY-IDX) < WKS-BONO-TMP
095500        COMPUTE CDAV-CURVA-BONO (WKS-CA-INDICE) ROUNDED =
095600           (WKS-BONO-TMP - WKS-MZ-CURVA (WKS-DUMMY-IDX)) * 8
095700        IF CDAV-CURVA-BONO (WKS-CA-INDICE) > 15
095800           MOVE 15 TO CDAV-CURVA-BONO (WKS-CA-INDICE)
095900        END-IF
096000        IF CDPR-PICK-INDEX NOT > 8
096100           AND WKS-TC-COSTO (WKS-CA-TAB-I) NOT > 3
096200           COMPUTE CDAV-CURVA-BONO (WKS-CA-INDICE) ROUNDED =
096300              CDAV-CURVA-BONO (WKS-CA-INDICE) * 1.3
096400        END-IF
096500     ELSE
096600        COMPUTE WKS-DUMMY-IDX-2 = WKS-BONO-TMP * 1.5
096700        IF WKS-MZ-CURVA (WKS-DUMMY-IDX) > WKS-DUMMY-IDX-2
096800           COMPUTE CDAV-CURVA-BONO (WKS-CA-INDICE) ROUNDED =
096900              (WKS-MZ-CURVA (WKS-DUMMY-IDX) - WKS-BONO-TMP) * 5
097000           IF CDAV-CURVA-BONO (WKS-CA-INDICE) > 10
097100              MOVE 10 TO CDAV-CURVA-BONO (WKS-CA-INDICE)
097200           END-IF
097300           COMPUTE CDAV-CURVA-BONO (WKS-CA-INDICE) =
097400              CDAV-CURVA-BONO (WKS-CA-INDICE) * -1
097500        ELSE
097600           MOVE 0 TO CDAV-CURVA-BONO (WKS-CA-INDICE)
097700        END-IF
097800     END-IF.
097900 CALCULA-CURVA-CANDIDATO-E. EXIT.
098000
098100*    U2 -- BONO DE ROL (REMOVAL=1 DRAW=2 FINISHER=5 PROTECT=6)
098200 CALCULA-ROL-CANDIDATO SECTION.
098300     MOVE 0 TO CDAV-ROL-BONO (WKS-CA-INDICE)
098400     MOVE 1 TO WKS-ROL-INDICE   MOVE 4 TO WKS-ROL-OBJETIVO
098500     PERFORM EVAL-ROL-OBJETIVO
098600     MOVE 2 TO WKS-ROL-INDICE   MOVE 3 TO WKS-ROL-OBJETIVO
098700     PERFORM EVAL-ROL-OBJETIVO
098800     MOVE 5 TO WKS-ROL-INDICE   MOVE 2 TO WKS-ROL-OBJETIVO
098900     PERFORM EVAL-ROL-OBJETIVO
099000     MOVE 6 TO WKS-ROL-INDICE   MOVE 3 TO WKS-ROL-OBJETIVO
099100     PERFORM EVAL-ROL-OBJETIVO
099200     MOVE 4 TO WKS-ROL-INDICE   MOVE 2 TO WKS-ROL-OBJETIVO
099300     PERFORM EVAL-ROL-OBJETIVO.
099400 CALCULA-ROL-CANDIDATO-E. EXIT.
099500
099600 EVAL-ROL-OBJETIVO SECTION.
099700     IF WKS-TC-ROL-FLAG (WKS-CA-TAB-I, WKS-ROL-INDICE) = 'Y'
099800        IF WKS-MZ-ROL-CUENTA (WKS-ROL-INDICE) < WKS-ROL-OBJETIVO
099900           COMPUTE WKS-BONO-TMP ROUNDED =
100000              (WKS-ROL-OBJETIVO -
100100               WKS-MZ-ROL-CUENTA (WKS-ROL-INDICE)) * 6
100200           IF WKS-BONO-TMP > 12
100300              MOVE 12 TO WKS-BONO-TMP
100400           END-IF
100500           ADD WKS-BONO-TMP TO CDAV-ROL-BONO (WKS-CA-INDICE)
100600        ELSE
100700           COMPUTE WKS-DUMMY-IDX-2 = WKS-ROL-OBJETIVO * 1.5
100800           IF WKS-MZ-ROL-CUENTA (WKS-ROL-INDICE) NOT <
100900              WKS-DUMMY-IDX-2
101000              SUBTRACT 5 FROM CDAV-ROL-BONO (WKS-CA-INDICE)
101100           END-IF
101200        END-IF
101300     END-IF.
101400 EVAL-ROL-OBJETIVO-E. EXIT.
101500
101600*    U2 -- PENALIZACION DE DUPLICADO
101700 CALCULA-DUP-CANDIDATO SECTION.
101800     MOVE 0 TO WKS-CA-COPIAS-MAZO
101900     PERFORM CUENTA-COPIA-MAZO VARYING WKS-DUMMY-IDX FROM 1 BY 1
102000             UNTIL WKS-DUMMY-IDX > WKS-MZ-TOTAL
102100     COMPUTE CDAV-DUP-PENALTY (WKS-CA-INDICE) =
102200             WKS-CA-COPIAS-MAZO * -5.
102300 CALCULA-DUP-CANDIDATO-E. EXIT.
102400
102500 CUENTA-COPIA-MAZO SECTION.
102600     IF CDPR-DECK-IDS (WKS-DUMMY-IDX) = WKS-CA-CARD-ID
102700        ADD 1 TO WKS-CA-COPIAS-MAZO
102800     END-IF.
102900 CUENTA-COPIA-MAZO-E. EXIT.
103000
103100*    U3 -- BONO DE SINERGIA DEL CANDIDATO
103200 CALCULA-SINERGIA-CANDIDATO SECTION.
103300     MOVE 0 TO CDAV-SINERGIA-BONO (WKS-CA-INDICE)
103400     MOVE 0 TO WKS-REGLAS-EVAL-CTRL
103500     MOVE WKS-TC-CLASE (WKS-CA-TAB-I) TO WKS-REGLAS-EVAL (1)
103600     IF WKS-MZ-CLASE-PRINCIPAL NOT = WKS-TC-CLASE (WKS-CA-TAB-I)
103700        MOVE WKS-MZ-CLASE-PRINCIPAL TO WKS-REGLAS-EVAL (2)
103800        MOVE 2 TO WKS-REGLAS-EVAL-CTRL
103900     ELSE
104000        MOVE WKS-MZ-CLASE-PRINCIPAL TO WKS-REGLAS-EVAL (2)
104100        MOVE 2 TO WKS-REGLAS-EVAL-CTRL
104200     END-IF
104300     IF WKS-MZ-TOTAL > 0
104400        PERFORM EVAL-SIN-CANDIDATO VARYING WKS-SIN-I FROM 1 BY 1
104500                UNTIL WKS-SIN-I > 22
104600     END-IF.
104700 CALCULA-SINERGIA-CANDIDATO-E. EXIT.
104800
104900*    UNA REGLA SE APLICA UNA VEZ POR CADA OCURRENCIA EN LA LISTA  LGZM0536
104910*    COMBINADA (CLASE DEL CANDIDATO + CLASE PRINCIPAL); UNA REGLA LGZM0536
104920*    DE CLASE 0 SOLO SE DUPLICA CUANDO LA CLASE DEL CANDIDATO O   LGZM0536
104930*    LA CLASE PRINCIPAL ES ELLA MISMA CLASE 0 -- SOLIC-0536       LGZM0536
105300 EVAL-SIN-CANDIDATO SECTION.
105400     IF WKS-SIN-CLASE (WKS-SIN-I) = 0
105500        PERFORM APLICA-SIN-CANDIDATO
105550        IF WKS-REGLAS-EVAL (1) = 0 OR WKS-REGLAS-EVAL (2) = 0    LGZM0536
105560           PERFORM APLICA-SIN-CANDIDATO                          LGZM0536
105570        END-IF                                                   LGZM0536
105700     ELSE
105800        IF WKS-SIN-CLASE (WKS-SIN-I) = WKS-REGLAS-EVAL (1)
105900           PERFORM APLICA-SIN-CANDIDATO
106000        END-IF
106100        IF WKS-SIN-CLASE (WKS-SIN-I) = WKS-REGLAS-EVAL (2)
106200           PERFORM APLICA-SIN-CANDIDATO
106300        END-IF
106400     END-IF.
106500 EVAL-SIN-CANDIDATO-E. EXIT.
106600
106700 APLICA-SIN-CANDIDATO SECTION.
106800     MOVE WKS-SIN-ENABLER (WKS-SIN-I) TO WKS-TAG-BUSCADA
106900     PERFORM CUENTA-CARTAS-CON-TAG
107000     MOVE WKS-DUMMY-IDX TO WKS-ENABLERS-EN-MAZO
107100     MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO WKS-TAG-BUSCADA
107200     PERFORM CUENTA-CARTAS-CON-TAG
107300     MOVE WKS-DUMMY-IDX TO WKS-PAYOFFS-EN-MAZO
107400     MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO WKS-TAG-BUSCADA
107500     PERFORM CARTA-TIENE-TAG
107600     IF TAG-ENCONTRADA AND
107700        WKS-ENABLERS-EN-MAZO NOT < WKS-SIN-MIN-UMBRAL (WKS-SIN-I)
107800        COMPUTE WKS-BONO-TMP ROUNDED =
107900           WKS-ENABLERS-EN-MAZO * WKS-SIN-BONO-CARTA (WKS-SIN-I)
108000        IF WKS-BONO-TMP > WKS-SIN-MAX-BONO (WKS-SIN-I)
108100           MOVE WKS-SIN-MAX-BONO (WKS-SIN-I) TO WKS-BONO-TMP
108200        END-IF
108300        IF CDPR-PICK-INDEX > 10
108400           COMPUTE WKS-BONO-TMP ROUNDED = WKS-BONO-TMP * 0.8
108500        END-IF
108600        ADD WKS-BONO-TMP TO CDAV-SINERGIA-BONO (WKS-CA-INDICE)
108700        PERFORM GUARDA-RAZON-SINERGIA                             LGZM0528
108800     ELSE
108900        MOVE WKS-SIN-ENABLER (WKS-SIN-I) TO WKS-TAG-BUSCADA
109000        PERFORM CARTA-TIENE-TAG
109100        IF TAG-ENCONTRADA AND WKS-PAYOFFS-EN-MAZO > 0
109200           COMPUTE WKS-BONO-TMP ROUNDED =
109300              WKS-PAYOFFS-EN-MAZO *
109400              WKS-SIN-BONO-CARTA (WKS-SIN-I) * 0.7
109500           COMPUTE WKS-DUMMY-IDX-2 =
109600              WKS-SIN-MAX-BONO (WKS-SIN-I) * 0.6
109700           IF WKS-BONO-TMP > WKS-DUMMY-IDX-2
109800              MOVE WKS-DUMMY-IDX-2 TO WKS-BONO-TMP
109900           END-IF
110000           IF CDPR-PICK-INDEX NOT > 6
110100              COMPUTE WKS-BONO-TMP ROUNDED = WKS-BONO-TMP * 1.2
110200           ELSE
110300              IF CDPR-PICK-INDEX > 10
110400                 COMPUTE WKS-BONO-TMP ROUNDED =
110500                         WKS-BONO-TMP * 0.6
110600              END-IF
110700           END-IF
110800           ADD WKS-BONO-TMP TO CDAV-SINERGIA-BONO (WKS-CA-INDICE)
110900           PERFORM GUARDA-RAZON-SINERGIA                          LGZM0528
111000        END-IF
111100     END-IF.
111200 APLICA-SIN-CANDIDATO-E. EXIT.
111300
111400*    GUARDA HASTA 2 TAGS DE PAYOFF COMO SUB-RAZON DE SINERGIA     LGZM0528
111500 GUARDA-RAZON-SINERGIA SECTION.                                   LGZM0528
111600     IF WKS-RZ-SIN-TAG-1 (WKS-CA-INDICE) = SPACES                 LGZM0528
111700        MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO                        LGZM0528
111800             WKS-RZ-SIN-TAG-1 (WKS-CA-INDICE)                     LGZM0528
111900     ELSE                                                         LGZM0528
112000        IF WKS-RZ-SIN-TAG-2 (WKS-CA-INDICE) = SPACES AND          LGZM0528
112100           WKS-RZ-SIN-TAG-1 (WKS-CA-INDICE) NOT =                 LGZM0528
112200           WKS-SIN-PAYOFF (WKS-SIN-I)                             LGZM0528
112300           MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO                     LGZM0528
112400                WKS-RZ-SIN-TAG-2 (WKS-CA-INDICE)                  LGZM0528
112500        END-IF                                                    LGZM0528
112600     END-IF.                                                      LGZM0528
112700 GUARDA-RAZON-SINERGIA-E. EXIT.                                   LGZM0528
112800
112900*    U4 -- BONO DE ARQUETIPO DEL CANDIDATO
113000 CALCULA-ARQUETIPO-CANDIDATO SECTION.
113100     MOVE 0 TO CDAV-ARQUETIPO-BONO (WKS-CA-INDICE)
113200     IF WKS-MZ-TOTAL > 0 AND WKS-MZ-ARQUETIPO-IDX > 0
113300        SET WKS-ARQ-I TO WKS-MZ-ARQUETIPO-IDX
113400        MOVE WKS-ARQ-TAG (WKS-ARQ-I, 1) TO WKS-TAG-BUSCADA
113500        PERFORM CARTA-TIENE-TAG
113600        IF NOT TAG-ENCONTRADA
113700           MOVE WKS-ARQ-TAG (WKS-ARQ-I, 2) TO WKS-TAG-BUSCADA
113800           PERFORM CARTA-TIENE-TAG
113900        END-IF
114000        IF NOT TAG-ENCONTRADA
114100           MOVE WKS-ARQ-TAG (WKS-ARQ-I, 3) TO WKS-TAG-BUSCADA
114200           PERFORM CARTA-TIENE-TAG
114300        END-IF
114400        IF TAG-ENCONTRADA
114500           MOVE 8.0 TO CDAV-ARQUETIPO-BONO (WKS-CA-INDICE)
114600           MOVE WKS-TAG-BUSCADA TO                                LGZM0528
114700                WKS-RZ-ARQ-TAG (WKS-CA-INDICE)                    LGZM0528
114800        END-IF
114900     END-IF.
115000 CALCULA-ARQUETIPO-CANDIDATO-E. EXIT.
115100
115200*    U5 -- BONO DE META
115300 CALCULA-META-CANDIDATO SECTION.
115400     MOVE 0 TO CDAV-META-BONO (WKS-CA-INDICE)
115500     IF WKS-META-LONG > 0
115600        MOVE 'C' TO WKS-BUSCA-TIPO
115700        MOVE WKS-CA-CARD-ID TO WKS-BUSCA-LLAVE
115800        PERFORM BUSCA-AJUSTE
115900        IF WKS-DUMMY-IDX > 0
116000           ADD WKS-MA-VALOR (WKS-DUMMY-IDX) TO
116100               CDAV-META-BONO (WKS-CA-INDICE)
116200        END-IF
116300        IF WKS-MZ-ARQUETIPO-IDX > 0
116400           SET WKS-ARQ-I TO WKS-MZ-ARQUETIPO-IDX
116500           MOVE 'A' TO WKS-BUSCA-TIPO
116600           MOVE WKS-ARQ-NOMBRE (WKS-ARQ-I) TO WKS-BUSCA-LLAVE
116700           PERFORM BUSCA-AJUSTE
116800           IF WKS-DUMMY-IDX > 0
116900              ADD WKS-MA-VALOR (WKS-DUMMY-IDX) TO
117000                  CDAV-META-BONO (WKS-CA-INDICE)
117100           END-IF
117200        END-IF
117300        IF WKS-TC-CLASE (WKS-CA-TAB-I) = WKS-MZ-CLASE-PRINCIPAL
117400           MOVE 'L' TO WKS-BUSCA-TIPO
117500           MOVE WKS-TC-CLASE-NOMBRE (WKS-CA-TAB-I) TO
117600                WKS-BUSCA-LLAVE
117700           PERFORM BUSCA-AJUSTE
117800           IF WKS-DUMMY-IDX > 0
117900              ADD WKS-MA-VALOR (WKS-DUMMY-IDX) TO
118000                  CDAV-META-BONO (WKS-CA-INDICE)
118100           END-IF
118200        ELSE
118300           IF WKS-TC-CLASE (WKS-CA-TAB-I) = 0
118400              MOVE 'L' TO WKS-BUSCA-TIPO
118450*             CANDIDATO NEUTRAL: SE BUSCA POR LA CLASE PRINCIPAL  LGZM0536
118460*             DEL MAZO, NO POR LA CLASE (NEUTRAL) DEL CANDIDATO   LGZM0536
118470              MOVE WKS-MZ-CLASE-NOMBRE (WKS-MZ-CLASE-PRINCIPAL    LGZM0536
118480                   + 1) TO WKS-BUSCA-LLAVE                       LGZM0536
118700              PERFORM BUSCA-AJUSTE
118800              IF WKS-DUMMY-IDX > 0
118900                 COMPUTE CDAV-META-BONO (WKS-CA-INDICE) ROUNDED =
119000                    CDAV-META-BONO (WKS-CA-INDICE) +
119100                    WKS-MA-VALOR (WKS-DUMMY-IDX) * 0.5
119200              END-IF
119300           END-IF
119400        END-IF
119500     END-IF.
119600 CALCULA-META-CANDIDATO-E. EXIT.
119700
119800*    BUSCA UN AJUSTE POR TIPO/LLAVE (BUSQUEDA LINEAL, TABLA CHICA)
119900 BUSCA-AJUSTE SECTION.
120000     MOVE 0 TO WKS-DUMMY-IDX
120100     PERFORM BUSCA-UN-AJUSTE VARYING WKS-MA-I FROM 1 BY 1
120200             UNTIL WKS-MA-I > WKS-META-LONG.
120300 BUSCA-AJUSTE-E. EXIT.
120400
120500 BUSCA-UN-AJUSTE SECTION.
120600     IF WKS-MA-TIPO (WKS-MA-I) = WKS-BUSCA-TIPO
120700        AND WKS-MA-LLAVE (WKS-MA-I) = WKS-BUSCA-LLAVE
120800        SET WKS-DUMMY-IDX TO WKS-MA-I
120900     END-IF.
121000 BUSCA-UN-AJUSTE-E. EXIT.
121100
121200*    U6 -- PUNTAJE FINAL PONDERADO
121300 CALCULA-FINAL-CANDIDATO SECTION.
121400     COMPUTE CDAV-FINAL-SCORE (WKS-CA-INDICE) ROUNDED =
121500        WKS-P-W-BASE       * CDAV-BASE-SCORE      (WKS-CA-INDICE)
121600      + WKS-P-W-CURVA      * CDAV-CURVA-BONO      (WKS-CA-INDICE)
121700      + WKS-P-W-ROL        * CDAV-ROL-BONO        (WKS-CA-INDICE)
121800      + WKS-P-W-DUPLICADO  * CDAV-DUP-PENALTY     (WKS-CA-INDICE)
121900      + WKS-P-W-SINERGIA   * CDAV-SINERGIA-BONO   (WKS-CA-INDICE)
122000      + WKS-P-W-ARQUETIPO  * CDAV-ARQUETIPO-BONO  (WKS-CA-INDICE)
122100      + WKS-P-W-META       * CDAV-META-BONO       (WKS-CA-INDICE).
122200 CALCULA-FINAL-CANDIDATO-E. EXIT.
122300
122400******************************************************************
122500*          D E C I D E   A C C I O N   ( U 2 )                   *
122600******************************************************************
122700 DECIDE-ACCION SECTION.
122800     MOVE CDPR-SESSION-ID TO CDAV-SESSION-ID
122900     MOVE CDPR-PICK-INDEX TO CDAV-PICK-INDEX
123000     PERFORM CALCULA-UMBRAL
123100     IF CDAV-FINAL-SCORE (1) NOT < CDAV-FINAL-SCORE (2)
123200        MOVE 1 TO WKS-DUMMY-IDX
123300     ELSE
123400        MOVE 2 TO WKS-DUMMY-IDX
123500     END-IF
123600     MOVE WKS-DUMMY-IDX TO WKS-INDICE-ELEGIDO                     LGZM0528
123700     IF CDPR-REROLLS-LEFT > 0 AND
123800        CDAV-FINAL-SCORE (WKS-DUMMY-IDX) < CDAV-UMBRAL
123900        MOVE 'REROLL' TO CDAV-ACCION
124000        MOVE SPACES   TO CDAV-RECOMENDADA-ID
124100                         CDAV-RECOMENDADA-NOMBRE
124200        ADD 1 TO WKS-REROLLS-RECOM
124300     ELSE
124400        MOVE 'PICK  '  TO CDAV-ACCION
124500        MOVE CDAV-CARD-ID (WKS-DUMMY-IDX) TO CDAV-RECOMENDADA-ID
124600        SET WKS-CA-TAB-I TO WKS-DUMMY-IDX
124700        MOVE CDAV-CARD-ID (WKS-DUMMY-IDX) TO WKS-CA-CARD-ID
124800        PERFORM BUSCA-CARTA
124900        IF CA-ENCONTRADA
125000           MOVE WKS-TC-CARD-NAME (WKS-CA-TAB-I) TO
125100                CDAV-RECOMENDADA-NOMBRE
125200        END-IF
125300     END-IF
125400     PERFORM CALCULA-CONFIANZA.
125500 DECIDE-ACCION-E. EXIT.
125600
125700*    UMBRAL DE REROLL
125800 CALCULA-UMBRAL SECTION.
125900     MOVE 60 TO CDAV-UMBRAL
126000     IF CDPR-PICK-INDEX NOT > 5
126100        ADD 8 TO CDAV-UMBRAL
126200     ELSE
126300        IF CDPR-PICK-INDEX > 10
126400           SUBTRACT 8 FROM CDAV-UMBRAL
126500        END-IF
126600     END-IF
126700     COMPUTE WKS-DUMMY-IDX = CDPR-REROLLS-LEFT * 4
126800     IF WKS-DUMMY-IDX > 12
126900        MOVE 12 TO WKS-DUMMY-IDX
127000     END-IF
127100     ADD WKS-DUMMY-IDX TO CDAV-UMBRAL
127200     IF WKS-MZ-ROL-CUENTA (1) = 0 AND CDPR-PICK-INDEX NOT < 8
127300        ADD 10 TO CDAV-UMBRAL
127400     END-IF
127700     IF CDPR-PICK-INDEX NOT < 6
127800        PERFORM VERIFICA-COSTOS-BAJOS
127900     END-IF
128000     IF CDAV-UMBRAL < 45
128100        MOVE 45 TO CDAV-UMBRAL
128200     END-IF
128300     IF CDAV-UMBRAL > 80
128400        MOVE 80 TO CDAV-UMBRAL
128500     END-IF.
128600 CALCULA-UMBRAL-E. EXIT.
128700
128800*    SOLIC-0535 -- CUENTA CARTAS DE COSTO 1-2 EN EL MAZO YA       LGZM0535
128810*    ARMADO (NO LAS DOS CARTAS OFRECIDAS); BONO SOLO SI <= 2      LGZM0535
128900 VERIFICA-COSTOS-BAJOS SECTION.
129000     MOVE 0 TO WKS-DUMMY-IDX
129100     PERFORM CUENTA-COSTO-BAJO-MAZO VARYING WKS-DUMMY-IDX-2      LGZM0535
129200             FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 > WKS-MZ-TOTAL    LGZM0535
130600     IF WKS-DUMMY-IDX NOT > 2
130700        ADD 8 TO CDAV-UMBRAL
130800     END-IF.
130900 VERIFICA-COSTOS-BAJOS-E. EXIT.
130910
130920 CUENTA-COSTO-BAJO-MAZO SECTION.
130930     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX-2) TO WKS-CA-CARD-ID      LGZM0535
130940     PERFORM BUSCA-CARTA
130950     IF CA-ENCONTRADA AND                                       LGZM0535
130960        WKS-TC-COSTO (WKS-CA-TAB-I) NOT > 2                     LGZM0535
130970        ADD 1 TO WKS-DUMMY-IDX
130980     END-IF.
130990 CUENTA-COSTO-BAJO-MAZO-E. EXIT.
131000
131100 CALCULA-CONFIANZA SECTION.
131200     IF CDAV-FINAL-SCORE (1) NOT < CDAV-FINAL-SCORE (2)
131300        COMPUTE WKS-DUMMY-IDX = CDAV-FINAL-SCORE (1) - 60
131400     ELSE
131500        COMPUTE WKS-DUMMY-IDX = CDAV-FINAL-SCORE (2) - 60
131600     END-IF
131700     IF WKS-DUMMY-IDX < 0
131800        COMPUTE WKS-DUMMY-IDX = WKS-DUMMY-IDX * -1
131900     END-IF
132000     COMPUTE CDAV-CONFIANZA = WKS-DUMMY-IDX + 50
132100     IF CDAV-CONFIANZA < 50
132200        MOVE 50 TO CDAV-CONFIANZA
132300     END-IF
132400     IF CDAV-CONFIANZA > 95
132500        MOVE 95 TO CDAV-CONFIANZA
132600     END-IF.
132700 CALCULA-CONFIANZA-E. EXIT.
132800
132900******************************************************************
133000*          E S C R I T U R A   D E   S A L I D A S                *
133100******************************************************************
133200 ESCRIBE-CDAVIS SECTION.
133300     WRITE REG-CDAVE
133400     IF FS-CDAVIS NOT = 0
133500        DISPLAY 'ERROR AL GRABAR CDAVIS, STATUS: ' FS-CDAVIS
133600     ELSE
133700        ADD 1 TO WKS-AVISOS-ESCRITOS
133800     END-IF.
133900 ESCRIBE-CDAVIS-E. EXIT.
134000
134100******************************************************************
134200*          I M P R E S I O N   D E L   R E P O R T E   C D R E P 2
134300******************************************************************
134400 IMPRIME-ENCABEZADO2 SECTION.
134500     MOVE SPACES           TO LINEA-CDREP2
134600     MOVE WKS-ENCABEZADO2-1 TO LINEA-CDREP2
134700     WRITE LINEA-CDREP2 AFTER ADVANCING TOP-OF-FORM
134800     MOVE SPACES           TO LINEA-CDREP2
134900     MOVE WKS-ENCABEZADO2-2 TO LINEA-CDREP2
135000     WRITE LINEA-CDREP2 AFTER ADVANCING 2 LINES.
135100 IMPRIME-ENCABEZADO2-E. EXIT.
135200
135300 IMPRIME-DETALLE-PICK SECTION.
135400     MOVE CDAV-SESSION-ID     TO WKSD2-SESION
135500     MOVE CDAV-PICK-INDEX     TO WKSD2-PICK
135600     MOVE CDAV-ACCION         TO WKSD2-ACCION
135700     MOVE CDAV-RECOMENDADA-ID TO WKSD2-RECOMENDADA
135800     MOVE CDAV-CONFIANZA      TO WKSD2-CONF
135900     MOVE CDAV-UMBRAL         TO WKSD2-UMBRAL
136000     MOVE SPACES              TO LINEA-CDREP2
136100     MOVE WKS-DETALLE-PICK    TO LINEA-CDREP2
136200     WRITE LINEA-CDREP2 AFTER ADVANCING 2 LINES
136300     MOVE 1 TO WKS-CA-INDICE
136400     PERFORM IMPRIME-UN-CANDIDATO
136500     MOVE 2 TO WKS-CA-INDICE
136600     PERFORM IMPRIME-UN-CANDIDATO
136700     PERFORM IMPRIME-RAZONES.                                     LGZM0528
136800 IMPRIME-DETALLE-PICK-E. EXIT.
136900
137000 IMPRIME-UN-CANDIDATO SECTION.
137100     MOVE CDAV-CARD-ID        (WKS-CA-INDICE) TO WKSD3-CARD-ID
137200     MOVE CDAV-BASE-SCORE     (WKS-CA-INDICE) TO WKSD3-BASE
137300     MOVE CDAV-CURVA-BONO     (WKS-CA-INDICE) TO WKSD3-CURVA
137400     MOVE CDAV-ROL-BONO       (WKS-CA-INDICE) TO WKSD3-ROL
137500     MOVE CDAV-DUP-PENALTY    (WKS-CA-INDICE) TO WKSD3-DUP
137600     MOVE CDAV-SINERGIA-BONO  (WKS-CA-INDICE) TO WKSD3-SIN
137700     MOVE CDAV-ARQUETIPO-BONO (WKS-CA-INDICE) TO WKSD3-ARQ
137800     MOVE CDAV-META-BONO      (WKS-CA-INDICE) TO WKSD3-META
137900     MOVE CDAV-FINAL-SCORE    (WKS-CA-INDICE) TO WKSD3-FINAL
138000     MOVE SPACES              TO LINEA-CDREP2
138100     MOVE WKS-DETALLE-CAND    TO LINEA-CDREP2
138200     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES.
138300 IMPRIME-UN-CANDIDATO-E. EXIT.
138400
138500*    U6 -- LINEAS DE MOTIVO DE LA RECOMENDACION (SOLIC-0528)      LGZM0528
138600 IMPRIME-RAZONES SECTION.                                         LGZM0528
138700     IF CDAV-ES-REROLL                                            LGZM0528
138800        PERFORM IMPRIME-RAZON-REROLL                              LGZM0528
138900     ELSE                                                         LGZM0528
139000        PERFORM IMPRIME-RAZON-PICK                                LGZM0528
139100     END-IF.                                                      LGZM0528
139200 IMPRIME-RAZONES-E. EXIT.                                         LGZM0528
139300                                                                  LGZM0528
139400 IMPRIME-RAZON-REROLL SECTION.                                    LGZM0528
139500     MOVE CDAV-FINAL-SCORE (WKS-INDICE-ELEGIDO) TO WKSRZ-SCORE    LGZM0528
139600     MOVE CDAV-UMBRAL                           TO WKSRZ-UMBRAL   LGZM0528
139700     MOVE CDPR-REROLLS-LEFT                     TO WKSRZ-REROLLS  LGZM0528
139800     MOVE SPACES           TO LINEA-CDREP2                        LGZM0528
139900     MOVE WKS-RAZON-REROLL TO LINEA-CDREP2                        LGZM0528
140000     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES.                  LGZM0528
140100 IMPRIME-RAZON-REROLL-E. EXIT.                                    LGZM0528
140200                                                                  LGZM0528
140300 IMPRIME-RAZON-PICK SECTION.                                      LGZM0528
140400     MOVE CDAV-RECOMENDADA-NOMBRE              TO WKSRZ-NOMBRE    LGZM0528
140500     MOVE CDAV-FINAL-SCORE (WKS-INDICE-ELEGIDO) TO WKSRZ-PJE      LGZM0528
140600     MOVE SPACES         TO LINEA-CDREP2                          LGZM0528
140700     MOVE WKS-RAZON-PICK TO LINEA-CDREP2                          LGZM0528
140800     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES                   LGZM0528
140900     IF CDAV-CURVA-BONO (WKS-INDICE-ELEGIDO) > 0                  LGZM0528
141000        MOVE 'CURVA DE MAZO' TO WKSRZ-ETIQUETA                    LGZM0528
141100        MOVE CDAV-CURVA-BONO (WKS-INDICE-ELEGIDO) TO WKSRZ-VALOR  LGZM0528
141200        PERFORM IMPRIME-RAZON-BONO                                LGZM0528
141300     END-IF                                                       LGZM0528
141400     IF CDAV-ROL-BONO (WKS-INDICE-ELEGIDO) > 0                    LGZM0528
141500        MOVE 'ROL DE MAZO' TO WKSRZ-ETIQUETA                      LGZM0528
141600        MOVE CDAV-ROL-BONO (WKS-INDICE-ELEGIDO) TO WKSRZ-VALOR    LGZM0528
141700        PERFORM IMPRIME-RAZON-BONO                                LGZM0528
141800     END-IF                                                       LGZM0528
141900     IF CDAV-SINERGIA-BONO (WKS-INDICE-ELEGIDO) > 0               LGZM0528
142000        MOVE 'SINERGIA' TO WKSRZ-ETIQUETA                         LGZM0528
142100        MOVE CDAV-SINERGIA-BONO (WKS-INDICE-ELEGIDO) TO           LGZM0528
142200             WKSRZ-VALOR                                          LGZM0528
142300        PERFORM IMPRIME-RAZON-BONO                                LGZM0528
142400        IF WKS-RZ-SIN-TAG-1 (WKS-INDICE-ELEGIDO) NOT = SPACES     LGZM0528
142500           MOVE WKS-RZ-SIN-TAG-1 (WKS-INDICE-ELEGIDO) TO          LGZM0528
142600                WKSRZ-SUBTAG                                      LGZM0528
142700           PERFORM IMPRIME-RAZON-SUB                              LGZM0528
142800        END-IF                                                    LGZM0528
142900        IF WKS-RZ-SIN-TAG-2 (WKS-INDICE-ELEGIDO) NOT = SPACES     LGZM0528
143000           MOVE WKS-RZ-SIN-TAG-2 (WKS-INDICE-ELEGIDO) TO          LGZM0528
143100                WKSRZ-SUBTAG                                      LGZM0528
143200           PERFORM IMPRIME-RAZON-SUB                              LGZM0528
143300        END-IF                                                    LGZM0528
143400     END-IF                                                       LGZM0528
143500     IF CDAV-ARQUETIPO-BONO (WKS-INDICE-ELEGIDO) > 0              LGZM0528
143600        MOVE 'ARQUETIPO' TO WKSRZ-ETIQUETA                        LGZM0528
143700        MOVE CDAV-ARQUETIPO-BONO (WKS-INDICE-ELEGIDO) TO          LGZM0528
143800             WKSRZ-VALOR                                          LGZM0528
143900        PERFORM IMPRIME-RAZON-BONO                                LGZM0528
144000        IF WKS-RZ-ARQ-TAG (WKS-INDICE-ELEGIDO) NOT = SPACES       LGZM0528
144100           MOVE WKS-RZ-ARQ-TAG (WKS-INDICE-ELEGIDO) TO            LGZM0528
144200                WKSRZ-SUBTAG                                      LGZM0528
144300           PERFORM IMPRIME-RAZON-SUB                              LGZM0528
144400        END-IF                                                    LGZM0528
144500     END-IF                                                       LGZM0528
144600     IF CDAV-META-BONO (WKS-INDICE-ELEGIDO) NOT = 0               LGZM0528
144700        MOVE 'META' TO WKSRZ-ETIQUETA                             LGZM0528
144800        MOVE CDAV-META-BONO (WKS-INDICE-ELEGIDO) TO WKSRZ-VALOR   LGZM0528
144900        PERFORM IMPRIME-RAZON-BONO                                LGZM0528
145000     END-IF.                                                      LGZM0528
145100 IMPRIME-RAZON-PICK-E. EXIT.                                      LGZM0528
145200                                                                  LGZM0528
145300 IMPRIME-RAZON-BONO SECTION.                                      LGZM0528
145400     MOVE SPACES         TO LINEA-CDREP2                          LGZM0528
145500     MOVE WKS-RAZON-BONO TO LINEA-CDREP2                          LGZM0528
145600     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES.                  LGZM0528
145700 IMPRIME-RAZON-BONO-E. EXIT.                                      LGZM0528
145800                                                                  LGZM0528
145900 IMPRIME-RAZON-SUB SECTION.                                       LGZM0528
146000     MOVE SPACES        TO LINEA-CDREP2                           LGZM0528
146100     MOVE WKS-RAZON-SUB TO LINEA-CDREP2                           LGZM0528
146200     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES.                  LGZM0528
146300 IMPRIME-RAZON-SUB-E. EXIT.                                       LGZM0528
146400
146500*    LINEA DE RUPTURA DE CONTROL AL CAMBIAR DE SESSION-ID
146600 IMPRIME-RUPTURA-SESION SECTION.
146700     IF WKS-REP-SESION-ANT NOT = SPACES
146800        MOVE WKS-REP-SESION-ANT TO WKSR-SESION
146900        MOVE WKS-REP-CTR-SESION TO WKSR-CONTADOR
147000        MOVE SPACES             TO LINEA-CDREP2
147100        MOVE WKS-RUPTURA-SESION TO LINEA-CDREP2
147200        WRITE LINEA-CDREP2 AFTER ADVANCING 2 LINES
147300        MOVE 0 TO WKS-REP-CTR-SESION
147400     END-IF.
147500 IMPRIME-RUPTURA-SESION-E. EXIT.
147600
147700 IMPRIME-TRAILER-REP2 SECTION.
147800     MOVE WKS-PETIC-LEIDAS   TO WKST2-PETIC
147900     MOVE SPACES             TO LINEA-CDREP2
148000     MOVE WKS-TRAILER2-1     TO LINEA-CDREP2
148100     WRITE LINEA-CDREP2 AFTER ADVANCING 2 LINES
148200     MOVE WKS-REROLLS-RECOM  TO WKST2-REROLLS
148300     MOVE SPACES             TO LINEA-CDREP2
148400     MOVE WKS-TRAILER2-2     TO LINEA-CDREP2
148500     WRITE LINEA-CDREP2 AFTER ADVANCING 1 LINES.
148600 IMPRIME-TRAILER-REP2-E. EXIT.
148700
148800*    U12 -- BITACORA DE PICKS PARA EL APRENDIZAJE (U10)
148900 ESCRIBE-BITACORA SECTION.
149000     INITIALIZE REG-CDBTE
149100     MOVE CDPR-SESSION-ID   TO CDBT-SESSION-ID
149200     MOVE CDPR-PICK-INDEX   TO CDBT-PICK-INDEX
149300     MOVE CDPR-REROLLS-LEFT TO CDBT-REROLLS-LEFT
149400     MOVE CDPR-CAND1-ID     TO CDBT-CAND1-ID
149500     MOVE CDPR-CAND2-ID     TO CDBT-CAND2-ID
149600     MOVE CDAV-RECOMENDADA-ID TO CDBT-RECOMENDADA-ID
149700     MOVE SPACES            TO CDBT-ELEGIDA-ID
149800     MOVE CDAV-ACCION       TO CDBT-ACCION
149900     MOVE CDAV-BASE-SCORE     (1) TO CDBT-BASE-SCORE     (1)
150000     MOVE CDAV-CURVA-BONO     (1) TO CDBT-CURVA-BONO     (1)
150100     MOVE CDAV-ROL-BONO       (1) TO CDBT-ROL-BONO       (1)
150200     MOVE CDAV-DUP-PENALTY    (1) TO CDBT-DUP-PENALTY    (1)
150300     MOVE CDAV-SINERGIA-BONO  (1) TO CDBT-SINERGIA-BONO  (1)
150400     MOVE CDAV-ARQUETIPO-BONO (1) TO CDBT-ARQUETIPO-BONO (1)
150500     MOVE CDAV-META-BONO      (1) TO CDBT-META-BONO      (1)
150600     MOVE CDAV-BASE-SCORE     (2) TO CDBT-BASE-SCORE     (2)
150700     MOVE CDAV-CURVA-BONO     (2) TO CDBT-CURVA-BONO     (2)
150800     MOVE CDAV-ROL-BONO       (2) TO CDBT-ROL-BONO       (2)
150900     MOVE CDAV-DUP-PENALTY    (2) TO CDBT-DUP-PENALTY    (2)
151000     MOVE CDAV-SINERGIA-BONO  (2) TO CDBT-SINERGIA-BONO  (2)
151100     MOVE CDAV-ARQUETIPO-BONO (2) TO CDBT-ARQUETIPO-BONO (2)
151200     MOVE CDAV-META-BONO      (2) TO CDBT-META-BONO      (2)
151300     WRITE REG-CDBTE.
151400 ESCRIBE-BITACORA-E. EXIT.
151500
151600******************************************************************
151700 LEE-CDPICK SECTION.
151800     READ CDPICK NEXT RECORD
151900       AT END
152000          MOVE 1 TO WKS-FIN-CDPICK
152100     END-READ.
152200 LEE-CDPICK-E. EXIT.
152300
152400 ESTADISTICAS SECTION.
152500     DISPLAY '******************************************'
152600     MOVE    WKS-PETIC-LEIDAS      TO   WKS-MASCARA
152700     DISPLAY 'PETICIONES LEIDAS:           ' WKS-MASCARA
152800     MOVE    WKS-AVISOS-ESCRITOS   TO   WKS-MASCARA
152900     DISPLAY 'AVISOS ESCRITOS:             ' WKS-MASCARA
153000     MOVE    WKS-REROLLS-RECOM     TO   WKS-MASCARA
153100     DISPLAY 'REROLLS RECOMENDADOS:        ' WKS-MASCARA
153200     DISPLAY '******************************************'.
153300 ESTADISTICAS-E. EXIT.
153400
153500 CIERRA-ARCHIVOS SECTION.
153600     CLOSE CDCART CDMET CDPESO CDPICK CDAVIS CDBTLOG CDREP2
153700     IF CDAJUS-OK
153800        CLOSE CDAJUS
153900     END-IF.
154000 CIERRA-ARCHIVOS-E. EXIT.
