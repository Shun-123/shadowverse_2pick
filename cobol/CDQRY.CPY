000100******************************************************************
000200*              COPY  CDQRY   -  CONSULTA DE RESOLUCION           *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDQRY  (ENTRADA DE CDRES01)                     *
000500*   LONGITUD   : 60                                              *
000600******************************************************************
000700 01  REG-CDQRE.
000800     05 CDQR-SESSION-ID           PIC X(12).
000900     05 CDQR-SEQ                  PIC 9(02).
001000     05 CDQR-TIPO-CONSULTA        PIC X(01).
001100        88 CDQR-ES-ID                    VALUE 'I'.
001200        88 CDQR-ES-NOMBRE                VALUE 'N'.
001300*        SI TIPO=I, LOS PRIMEROS 8 BYTES TRAEN EL ID BUSCADO
001400*        (RELLENO DE CEROS A LA IZQUIERDA); SI TIPO=N, EL TEXTO
001500*        TRAE EL NOMBRE O PREFIJO BUSCADO, RELLENO DE ESPACIOS
001600     05 CDQR-QUERY-TEXT           PIC X(30).
001700     05 CDQR-QUERY-ID REDEFINES CDQR-QUERY-TEXT
001800                                   PIC X(08).
001900     05 FILLER                    PIC X(15).
