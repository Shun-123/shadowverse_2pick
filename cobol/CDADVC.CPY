000100******************************************************************
000200*              COPY  CDADVC  -  CONSEJO DE PICK                  *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDAVIS  (UNO POR PETICION CDPICK)               *
000500*   LONGITUD   : 150                                             *
000600******************************************************************
000700 01  REG-CDAVE.
000800     05 CDAV-SESSION-ID           PIC X(12).
000900     05 CDAV-PICK-INDEX           PIC 9(02).
001000     05 CDAV-ACCION               PIC X(06).
001100        88 CDAV-ES-PICK           VALUE "PICK  ".
001200        88 CDAV-ES-REROLL         VALUE "REROLL".
001300     05 CDAV-RECOMENDADA-ID       PIC X(08).
001400     05 CDAV-RECOMENDADA-NOMBRE   PIC X(30).
001500     05 CDAV-CONFIANZA            PIC 9(03)V9.
001600     05 CDAV-UMBRAL               PIC 9(03)V9.
001700*        DESGLOSE DE PUNTAJE POR CANDIDATO (1=CAND1  2=CAND2)
001800     05 CDAV-CANDIDATO OCCURS 2 TIMES.
001900        10 CDAV-CARD-ID           PIC X(08).
002000        10 CDAV-BASE-SCORE        PIC S9(03)V9.
002100        10 CDAV-CURVA-BONO        PIC S9(03)V9.
002200        10 CDAV-ROL-BONO          PIC S9(03)V9.
002300        10 CDAV-DUP-PENALTY       PIC S9(03)V9.
002400        10 CDAV-SINERGIA-BONO     PIC S9(03)V9.
002500        10 CDAV-ARQUETIPO-BONO    PIC S9(03)V9.
002600        10 CDAV-META-BONO         PIC S9(03)V9.
002700        10 CDAV-FINAL-SCORE       PIC S9(04)V9.
002800     05 FILLER                    PIC X(02).
