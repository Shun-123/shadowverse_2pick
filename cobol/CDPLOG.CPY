000100******************************************************************
000200*              COPY  CDPLOG  -  BITACORA DE PICKS                *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDBTLOG (ACUMULA - ENTRADA DE CDLRN01)          *
000500*   LONGITUD   : 111                                             *
000600******************************************************************
000700 01  REG-CDBTE.
000800     05 CDBT-SESSION-ID           PIC X(12).
000900     05 CDBT-PICK-INDEX           PIC 9(02).
001000     05 CDBT-REROLLS-LEFT         PIC 9(01).
001100     05 CDBT-CAND1-ID             PIC X(08).
001200     05 CDBT-CAND2-ID             PIC X(08).
001300     05 CDBT-RECOMENDADA-ID       PIC X(08).
001400     05 CDBT-ELEGIDA-ID           PIC X(08).
001500     05 CDBT-ACCION               PIC X(06).
001600*        COMPONENTES DE PUNTAJE POR CANDIDATO, SIN RECALCULAR
001700     05 CDBT-COMPONENTES OCCURS 2 TIMES.
001800        10 CDBT-BASE-SCORE        PIC S9(03)V9.
001900        10 CDBT-CURVA-BONO        PIC S9(03)V9.
002000        10 CDBT-ROL-BONO          PIC S9(03)V9.
002100        10 CDBT-DUP-PENALTY       PIC S9(03)V9.
002200        10 CDBT-SINERGIA-BONO     PIC S9(03)V9.
002300        10 CDBT-ARQUETIPO-BONO    PIC S9(03)V9.
002400        10 CDBT-META-BONO         PIC S9(03)V9.
002500     05 FILLER                    PIC X(02).
