000100******************************************************************
000200* FECHA       : 14/02/1995                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDRES01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUELVE UNA CONSULTA (CDQRY) A UN CARD-ID DEL    *
000800*             : MAESTRO DE CARTAS.  SI LA CONSULTA ES UN ID       *
000900*             : NUMERICO VERIFICA SU EXISTENCIA; SI ES UN         *
001000*             : NOMBRE, BUSCA COINCIDENCIA EXACTA Y, DE NO        *
001100*             : HABERLA, LA CARTA (NO FICHA) CUYO NOMBRE          *
001200*             : EMPIEZA CON EL TEXTO Y ES EL MAS CORTO,           *
001300*             : DESEMPATANDO POR ORDEN ALFABETICO                 *
001400* ARCHIVOS    : CDCART=E, CDQRY=E, CDREP5=S                       *
001500* ACCION (ES) : I=CONSULTA POR ID, N=CONSULTA POR NOMBRE, EL    LGZM0536
001510*             : PROPIO CDRES01 DETERMINA CUAL ES SEGUN EL TEXTO LGZM0536
001520*             : DE LA CONSULTA (SOLIC-0536)                     LGZM0536
001600* NOMBRE      : RESOLUCION DE CARTAS POR ID O NOMBRE              *
001700******************************************************************
001800*  B I T A C O R A   D E   C A M B I O S                          *
001900*----------------------------------------------------------------*
002000* 14/02/1995 PEDR SOLIC-0301 VERSION INICIAL, SOLO CONSULTA POR   *
002100*                 ID                                              *
002200* 22/10/1996 EEDR SOLIC-0334 SE AGREGA LA CONSULTA POR NOMBRE Y   *
002300*                 EL DESEMPATE POR NOMBRE MAS CORTO                *
002400* 09/12/1998 CRV  SOLIC-0389 REVISION Y2K, SIN CAMBIOS DE FECHAS  *
002500* 11/06/2004 JLPM SOLIC-0462 SE EXCLUYEN LAS FICHAS (IS-TOKEN=Y)  *
002600*                 DE LA BUSQUEDA POR NOMBRE                       *
002610* 30/09/2011 LGZM SOLIC-0536 CDRES01 CONFIABA CIEGAMENTE EN      LGZM0536
002620*                 CDQR-TIPO-CONSULTA, YA VENIA FIJADO EN LA      LGZM0536
002630*                 ENTRADA Y NADIE LO CALCULABA; AHORA EL PROPIO  LGZM0536
002640*                 PROGRAMA CLASIFICA LA CONSULTA (TODOS DIGITOS  LGZM0536
002650*                 = ID) CARACTER POR CARACTER, SIN FUNCIONES     LGZM0536
002660*                 INTRINSECAS                                    LGZM0536
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    CDRES01.
003000 AUTHOR.                        ERICK RAMIREZ.
003100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN.                  14/02/1995.
003300 DATE-COMPILED.
003400 SECURITY.                      USO INTERNO - DOS-PICK.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CDCART ASSIGN TO CDCART
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS  IS FS-CDCART FSE-CDCART.
004400
004500     SELECT CDQRY  ASSIGN TO CDQRY
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-CDQRY FSE-CDQRY.
004800
004900     SELECT CDREP5 ASSIGN TO CDREP5
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-CDREP5 FSE-CDREP5.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CDCART.
005600     COPY CDMAST.
005700
005800 FD  CDQRY.
005900     COPY CDQRY.
006000
006100 FD  CDREP5.
006200 01  LINEA-CDREP5               PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006700******************************************************************
006800 01 WKS-FS-STATUS.
006900    02 FS-CDCART              PIC 9(02) VALUE ZEROES.
007000    02 FSE-CDCART             PIC S9(4) COMP-5 VALUE 0.
007100    02 FS-CDQRY               PIC 9(02) VALUE ZEROES.
007200    02 FSE-CDQRY              PIC S9(4) COMP-5 VALUE 0.
007300    02 FS-CDREP5              PIC 9(02) VALUE ZEROES.
007400    02 FSE-CDREP5             PIC S9(4) COMP-5 VALUE 0.
007500    02 PROGRAMA               PIC X(08) VALUE SPACES.
007600    02 ARCHIVO                PIC X(08) VALUE SPACES.
007700******************************************************************
007800*              F L A G S   Y   C O N T A D O R E S               *
007900******************************************************************
008000 01 WKS-FLAGS.
008100    02 WKS-FIN-CDQRY          PIC 9(01) VALUE ZEROES.
008200       88 FIN-CDQRY                     VALUE 1.
008300 01 WKS-CONTADORES.
008400    02 WKS-CARTAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
008500    02 WKS-CONSULTAS-LEIDAS   PIC 9(07) COMP VALUE ZEROES.
008600    02 WKS-CONSULTAS-RESUELTAS PIC 9(07) COMP VALUE ZEROES.
008700******************************************************************
008800*      T A B L A   D E   C A R T A S   E N   M E M O R I A       *
008900******************************************************************
009000 01 WKS-TABLA-CTRL.
009100    02 WKS-TC-LONG            PIC 9(04) COMP VALUE ZEROES.
009200 01 WKS-TABLA-CARTAS.
009300    02 WKS-TC-FILA OCCURS 0 TO 9999 TIMES
009400                    DEPENDING ON WKS-TC-LONG
009500                    ASCENDING KEY WKS-TC-CARD-ID
009600                    INDEXED BY WKS-TC-I.
009700       03 WKS-TC-CARD-ID       PIC X(08).
009800       03 WKS-TC-CARD-NAME     PIC X(30).
009900       03 WKS-TC-ES-FICHA      PIC X(01).
010000******************************************************************
010100*      D E S C O M P O S I C I O N   E N   C A R A C T E R E S   *
010200*      (BUSQUEDA DE PREFIJO SIN FUNCIONES INTRINSECAS)           *
010300******************************************************************
010400 01 WKS-QUERY-TEXTO           PIC X(30) VALUE SPACES.
010500 01 WKS-QUERY-CARACTERES REDEFINES WKS-QUERY-TEXTO.
010600    02 WKS-QC-CAR             PIC X(01) OCCURS 30 TIMES.
010700 77 WKS-QUERY-LONGITUD        PIC 9(02) COMP VALUE ZEROES.
010800 01 WKS-NOMBRE-TEXTO          PIC X(30) VALUE SPACES.
010900 01 WKS-NOMBRE-CARACTERES REDEFINES WKS-NOMBRE-TEXTO.
011000    02 WKS-NC-CAR             PIC X(01) OCCURS 30 TIMES.
011100 77 WKS-NOMBRE-LONGITUD       PIC 9(02) COMP VALUE ZEROES.
011200 77 WKS-INDICE-CAR            PIC 9(02) COMP VALUE ZEROES.
011300 01 WKS-ES-PREFIJO            PIC 9(01)         VALUE 0.
011400    88 ES-PREFIJO                               VALUE 1.
011410*   CLASIFICACION DE LA CONSULTA POR EL PROPIO CDRES01 (NO SE     LGZM0536
011420*   CONFIA EN CDQR-TIPO-CONSULTA) -- NUMERICA=TODOS DIGITOS,      LGZM0536
011430*   SIN USAR FUNCIONES INTRINSECAS -- SOLIC-0536                 LGZM0536
011440 01 WKS-ES-NUMERICO            PIC 9(01)         VALUE 0.        LGZM0536
011450    88 ES-NUMERICO                               VALUE 1.        LGZM0536
011460 01 WKS-TIPO-CALCULADO         PIC X(01)         VALUE 'N'.      LGZM0536
011500******************************************************************
011600*      R E S U L T A D O   D E   L A   R E S O L U C I O N       *
011700******************************************************************
011800 01 WKS-ID-ENCONTRADO         PIC X(08) VALUE SPACES.
011900 01 WKS-NOMBRE-MEJOR          PIC X(30) VALUE SPACES.
012000 77 WKS-LONGITUD-MEJOR        PIC 9(02) COMP VALUE ZEROES.
012100 01 WKS-HAY-CANDIDATO         PIC 9(01)         VALUE 0.
012200    88 HAY-CANDIDATO                            VALUE 1.
012300 01 WKS-QUERY-ID-BUSCADO      PIC X(08) VALUE SPACES.
012400******************************************************************
012500*          L I N E A S   D E L   R E P O R T E   ( C D R E P 5 ) *
012600******************************************************************
012700 01 WKS-ENCABEZADO5-1.
012800    02 FILLER PIC X(48) VALUE
012900       'DOS-PICK -- RESOLUCION DE CARTAS POR ID/NOMBRE'.
013000 01 WKS-ENCABEZADO5-2.
013100    02 FILLER PIC X(14) VALUE 'SESION'.
013200    02 FILLER PIC X(06) VALUE 'SEQ'.
013300    02 FILLER PIC X(06) VALUE 'TIPO'.
013400    02 FILLER PIC X(32) VALUE 'CONSULTA'.
013500    02 FILLER PIC X(10) VALUE 'RESULTADO'.
013600 01 WKS-DETALLE-CONSULTA.
013700    02 WKSD6-SESION           PIC X(12).
013800    02 FILLER                 PIC X(02) VALUE SPACES.
013900    02 WKSD6-SEQ              PIC Z9.
014000    02 FILLER                 PIC X(04) VALUE SPACES.
014100    02 WKSD6-TIPO             PIC X(01).
014200    02 FILLER                 PIC X(05) VALUE SPACES.
014300    02 WKSD6-CONSULTA         PIC X(30).
014400    02 FILLER                 PIC X(02) VALUE SPACES.
014500    02 WKSD6-RESULTADO        PIC X(15).
014600 01 WKS-TRAILER5-1.
014700    02 FILLER                 PIC X(20) VALUE
014800       'CONSULTAS LEIDAS....:'.
014900    02 WKST5-CONSULTAS        PIC ZZZ,ZZ9.
015000 01 WKS-TRAILER5-2.
015100    02 FILLER                 PIC X(20) VALUE
015200       'CONSULTAS RESUELTAS.:'.
015300    02 WKST5-RESUELTAS        PIC ZZZ,ZZ9.
015400
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L
015800******************************************************************
015900 000-PRINCIPAL SECTION.
015910     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E          LGZM0535
015920     PERFORM CARGA-TABLA-CARTAS THRU CARGA-TABLA-CARTAS-E        LGZM0535
015930     PERFORM IMPRIME-ENCABEZADO5 THRU IMPRIME-ENCABEZADO5-E      LGZM0535
015940     PERFORM LEE-CDQRY THRU LEE-CDQRY-E                          LGZM0535
016400     PERFORM PROCESA-CONSULTA THRU PROCESA-CONSULTA-E            LGZM0535
016410             UNTIL FIN-CDQRY                                     LGZM0535
016500     PERFORM IMPRIME-TRAILER-REP5 THRU IMPRIME-TRAILER-REP5-E    LGZM0535
016600     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                    LGZM0535
016700     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E              LGZM0535
016800     STOP RUN.
016900 000-PRINCIPAL-E. EXIT.
017000
017100 APERTURA-ARCHIVOS SECTION.
017200     MOVE 'CDRES01' TO PROGRAMA
017300     OPEN INPUT  CDCART
017400                  CDQRY
017500          OUTPUT CDREP5
017600     IF FS-CDCART NOT = 0 OR FS-CDQRY NOT = 0
017700        DISPLAY '>>> ERROR AL ABRIR CDCART/CDQRY <<<'
017800        STOP RUN
017900     END-IF.
018000 APERTURA-ARCHIVOS-E. EXIT.
018100
018200*    CARGA CARD-ID, CARD-NAME E INDICADOR DE FICHA DE CADA CARTA
018300*    A LA TABLA EN MEMORIA, EN EL MISMO ORDEN ASCENDENTE DE
018400*    CDCART (POR CARD-ID)
018500 CARGA-TABLA-CARTAS SECTION.
018600     MOVE 0 TO WKS-TC-LONG
018700     READ CDCART NEXT RECORD
018800          AT END NEXT SENTENCE
018900     END-READ
019000     PERFORM CARGA-UNA-CARTA UNTIL FS-CDCART NOT = 0.
019100 CARGA-TABLA-CARTAS-E. EXIT.
019200
019300 CARGA-UNA-CARTA SECTION.
019400     ADD 1 TO WKS-TC-LONG
019500     ADD 1 TO WKS-CARTAS-LEIDAS
019600     MOVE CDMA-CARD-ID   TO WKS-TC-CARD-ID (WKS-TC-LONG)
019700     MOVE CDMA-CARD-NAME TO WKS-TC-CARD-NAME (WKS-TC-LONG)
019800     MOVE CDMA-IS-TOKEN  TO WKS-TC-ES-FICHA (WKS-TC-LONG)
019900     READ CDCART NEXT RECORD
020000          AT END NEXT SENTENCE
020100     END-READ.
020200 CARGA-UNA-CARTA-E. EXIT.
020300
020400 LEE-CDQRY SECTION.
020500     READ CDQRY NEXT RECORD
020600          AT END
020700             MOVE 1 TO WKS-FIN-CDQRY
020800     END-READ.
020900 LEE-CDQRY-E. EXIT.
021000
021100******************************************************************
021200*          P R O C E S O   D E   U N A   C O N S U L T A         *
021300*          ( U 1 1 )                                              *
021400******************************************************************
021500 PROCESA-CONSULTA SECTION.
021600     ADD 1 TO WKS-CONSULTAS-LEIDAS
021700     MOVE SPACES TO WKS-ID-ENCONTRADO
021710     PERFORM CLASIFICA-CONSULTA THRU CLASIFICA-CONSULTA-E         LGZM0536
021800     EVALUATE TRUE
021900        WHEN ES-NUMERICO                                         LGZM0536
022000           PERFORM RESUELVE-POR-ID
022100        WHEN OTHER                                                LGZM0536
022200           PERFORM RESUELVE-POR-NOMBRE
022600     END-EVALUATE
022700     IF WKS-ID-ENCONTRADO NOT = SPACES
022800        ADD 1 TO WKS-CONSULTAS-RESUELTAS
022900     END-IF
023000     PERFORM IMPRIME-DETALLE-CONSULTA
023100     PERFORM LEE-CDQRY.
023200 PROCESA-CONSULTA-E. EXIT.
023210
023220*    LA CONSULTA ES NUMERICA CUANDO TODOS SUS CARACTERES SON      LGZM0536
023230*    DIGITOS (SIN CONTAR EL RELLENO DE ESPACIOS A LA DERECHA);    LGZM0536
023240*    UNA CONSULTA EN BLANCO SE TRATA COMO NOMBRE -- SOLIC-0536    LGZM0536
023250 CLASIFICA-CONSULTA SECTION.                                      LGZM0536
023260     MOVE CDQR-QUERY-TEXT TO WKS-QUERY-TEXTO                      LGZM0536
023270     PERFORM CALCULA-LONGITUD-QUERY THRU                          LGZM0536
023280             CALCULA-LONGITUD-QUERY-E                             LGZM0536
023290     IF WKS-QUERY-LONGITUD = 0                                    LGZM0536
023300        MOVE 0 TO WKS-ES-NUMERICO                                 LGZM0536
023310     ELSE                                                         LGZM0536
023320        MOVE 1 TO WKS-ES-NUMERICO                                 LGZM0536
023330        PERFORM VERIFICA-DIGITO THRU VERIFICA-DIGITO-E            LGZM0536
023340                VARYING WKS-INDICE-CAR FROM 1 BY 1                LGZM0536
023350                UNTIL WKS-INDICE-CAR > WKS-QUERY-LONGITUD         LGZM0536
023360                   OR NOT ES-NUMERICO                             LGZM0536
023370     END-IF                                                       LGZM0536
023380     IF ES-NUMERICO                                               LGZM0536
023390        MOVE 'I' TO WKS-TIPO-CALCULADO                            LGZM0536
023400     ELSE                                                         LGZM0536
023410        MOVE 'N' TO WKS-TIPO-CALCULADO                            LGZM0536
023420     END-IF.                                                      LGZM0536
023430 CLASIFICA-CONSULTA-E. EXIT.                                      LGZM0536
023440
023450 VERIFICA-DIGITO SECTION.                                         LGZM0536
023460     IF WKS-QC-CAR (WKS-INDICE-CAR) NOT NUMERIC                   LGZM0536
023470        MOVE 0 TO WKS-ES-NUMERICO                                 LGZM0536
023480     END-IF.                                                      LGZM0536
023490 VERIFICA-DIGITO-E. EXIT.                                         LGZM0536
023495
023496*    ID=EL PRIMER SEGMENTO DE 8 BYTES DE CDQR-QUERY-TEXT ES EL ID
023500*    NUMERICO; EXISTE SI HAY UNA CARTA CON ESE MISMO CARD-ID
023600 RESUELVE-POR-ID SECTION.
023700     MOVE CDQR-QUERY-ID TO WKS-QUERY-ID-BUSCADO
023800     SET WKS-TC-I TO 1
023900     SEARCH ALL WKS-TC-FILA
024000        AT END
024100           MOVE SPACES TO WKS-ID-ENCONTRADO
024200        WHEN WKS-TC-CARD-ID (WKS-TC-I) = WKS-QUERY-ID-BUSCADO
024300           MOVE WKS-TC-CARD-ID (WKS-TC-I) TO WKS-ID-ENCONTRADO
024400     END-SEARCH.
024500 RESUELVE-POR-ID-E. EXIT.
024600
024700*    NOMBRE=RECORRE TODAS LAS CARTAS (NO FICHAS) BUSCANDO LA DE
024800*    NOMBRE MAS CORTO QUE EMPIECE CON EL TEXTO CONSULTADO; UNA
024900*    COINCIDENCIA EXACTA ES SIEMPRE EL "MAS CORTO" POSIBLE, ASI
025000*    QUE GANA SIN NECESIDAD DE UNA REGLA APARTE
025100 RESUELVE-POR-NOMBRE SECTION.
025200     MOVE CDQR-QUERY-TEXT TO WKS-QUERY-TEXTO
025300     PERFORM CALCULA-LONGITUD-QUERY
025400     MOVE 0 TO WKS-HAY-CANDIDATO
025500     MOVE 99 TO WKS-LONGITUD-MEJOR
025600     MOVE SPACES TO WKS-NOMBRE-MEJOR
025700     PERFORM EVALUA-CANDIDATO-NOMBRE
025800             VARYING WKS-TC-I FROM 1 BY 1
025900             UNTIL WKS-TC-I > WKS-TC-LONG
026000     IF HAY-CANDIDATO
026100        MOVE WKS-NOMBRE-MEJOR TO WKS-QUERY-ID-BUSCADO
026200        PERFORM RECUPERA-ID-POR-NOMBRE
026300     ELSE
026400        MOVE SPACES TO WKS-ID-ENCONTRADO
026500     END-IF.
026600 RESUELVE-POR-NOMBRE-E. EXIT.
026700
026800 CALCULA-LONGITUD-QUERY SECTION.
026900     MOVE 30 TO WKS-QUERY-LONGITUD
027000     PERFORM ACORTA-LONGITUD-QUERY
027100             VARYING WKS-INDICE-CAR FROM 30 BY -1
027200             UNTIL WKS-INDICE-CAR = 0
027300                OR WKS-QC-CAR (WKS-INDICE-CAR) NOT = SPACE.
027400 CALCULA-LONGITUD-QUERY-E. EXIT.
027500
027600 ACORTA-LONGITUD-QUERY SECTION.
027700     IF WKS-QC-CAR (WKS-INDICE-CAR) = SPACE
027800        SUBTRACT 1 FROM WKS-QUERY-LONGITUD
027900     END-IF.
028000 ACORTA-LONGITUD-QUERY-E. EXIT.
028100
028200 CALCULA-LONGITUD-NOMBRE SECTION.
028300     MOVE 30 TO WKS-NOMBRE-LONGITUD
028400     PERFORM ACORTA-LONGITUD-NOMBRE
028500             VARYING WKS-INDICE-CAR FROM 30 BY -1
028600             UNTIL WKS-INDICE-CAR = 0
028700                OR WKS-NC-CAR (WKS-INDICE-CAR) NOT = SPACE.
028800 CALCULA-LONGITUD-NOMBRE-E. EXIT.
028900
029000 ACORTA-LONGITUD-NOMBRE SECTION.
029100     IF WKS-NC-CAR (WKS-INDICE-CAR) = SPACE
029200        SUBTRACT 1 FROM WKS-NOMBRE-LONGITUD
029300     END-IF.
029400 ACORTA-LONGITUD-NOMBRE-E. EXIT.
029500
029600 EVALUA-CANDIDATO-NOMBRE SECTION.
029700     IF WKS-TC-ES-FICHA (WKS-TC-I) NOT = 'Y'
029800        MOVE WKS-TC-CARD-NAME (WKS-TC-I) TO WKS-NOMBRE-TEXTO
029900        PERFORM CALCULA-LONGITUD-NOMBRE
030000        IF WKS-QUERY-LONGITUD <= WKS-NOMBRE-LONGITUD
030100           PERFORM VERIFICA-PREFIJO
030200           IF ES-PREFIJO
030300              PERFORM COMPARA-CONTRA-MEJOR
030400           END-IF
030500        END-IF
030600     END-IF.
030700 EVALUA-CANDIDATO-NOMBRE-E. EXIT.
030800
030900 VERIFICA-PREFIJO SECTION.
031000     MOVE 1 TO WKS-ES-PREFIJO
031100     IF WKS-QUERY-LONGITUD > 0
031200        PERFORM COMPARA-UN-CARACTER
031300                VARYING WKS-INDICE-CAR FROM 1 BY 1
031400                UNTIL WKS-INDICE-CAR > WKS-QUERY-LONGITUD
031500                   OR NOT ES-PREFIJO
031600     END-IF.
031700 VERIFICA-PREFIJO-E. EXIT.
031800
031900 COMPARA-UN-CARACTER SECTION.
032000     IF WKS-QC-CAR (WKS-INDICE-CAR) NOT = WKS-NC-CAR (WKS-INDICE-CAR)
032100        MOVE 0 TO WKS-ES-PREFIJO
032200     END-IF.
032300 COMPARA-UN-CARACTER-E. EXIT.
032400
032500 COMPARA-CONTRA-MEJOR SECTION.
032600     IF WKS-NOMBRE-LONGITUD < WKS-LONGITUD-MEJOR
032700        OR (WKS-NOMBRE-LONGITUD = WKS-LONGITUD-MEJOR AND
032800            WKS-NOMBRE-TEXTO < WKS-NOMBRE-MEJOR)
032900        MOVE WKS-NOMBRE-LONGITUD TO WKS-LONGITUD-MEJOR
033000        MOVE WKS-NOMBRE-TEXTO    TO WKS-NOMBRE-MEJOR
033100        MOVE 1                  TO WKS-HAY-CANDIDATO
033200     END-IF.
033300 COMPARA-CONTRA-MEJOR-E. EXIT.
033400
033500 RECUPERA-ID-POR-NOMBRE SECTION.
033600     SET WKS-TC-I TO 1
033700     SEARCH WKS-TC-FILA
033800        AT END
033900           MOVE SPACES TO WKS-ID-ENCONTRADO
034000        WHEN WKS-TC-CARD-NAME (WKS-TC-I) = WKS-NOMBRE-MEJOR
034100           MOVE WKS-TC-CARD-ID (WKS-TC-I) TO WKS-ID-ENCONTRADO
034200     END-SEARCH.
034300 RECUPERA-ID-POR-NOMBRE-E. EXIT.
034400
034500******************************************************************
034600*          I M P R E S I O N   D E L   R E P O R T E             *
034700******************************************************************
034800 IMPRIME-ENCABEZADO5 SECTION.
034900     WRITE LINEA-CDREP5 FROM WKS-ENCABEZADO5-1
035000           AFTER ADVANCING TOP-OF-FORM
035100     WRITE LINEA-CDREP5 FROM WKS-ENCABEZADO5-2
035200           AFTER ADVANCING 2 LINES.
035300 IMPRIME-ENCABEZADO5-E. EXIT.
035400
035500 IMPRIME-DETALLE-CONSULTA SECTION.
035600     MOVE CDQR-SESSION-ID  TO WKSD6-SESION
035700     MOVE CDQR-SEQ         TO WKSD6-SEQ
035750     MOVE WKS-TIPO-CALCULADO TO WKSD6-TIPO                       LGZM0536
035900     MOVE CDQR-QUERY-TEXT  TO WKSD6-CONSULTA
036000     IF WKS-ID-ENCONTRADO = SPACES
036100        MOVE 'NO ENCONTRADA' TO WKSD6-RESULTADO
036200     ELSE
036300        MOVE WKS-ID-ENCONTRADO TO WKSD6-RESULTADO
036400     END-IF
036500     WRITE LINEA-CDREP5 FROM WKS-DETALLE-CONSULTA
036600           AFTER ADVANCING 1 LINE.
036700 IMPRIME-DETALLE-CONSULTA-E. EXIT.
036800
036900 IMPRIME-TRAILER-REP5 SECTION.
037000     MOVE WKS-CONSULTAS-LEIDAS TO WKST5-CONSULTAS
037100     WRITE LINEA-CDREP5 FROM WKS-TRAILER5-1
037200           AFTER ADVANCING 3 LINES
037300     MOVE WKS-CONSULTAS-RESUELTAS TO WKST5-RESUELTAS
037400     WRITE LINEA-CDREP5 FROM WKS-TRAILER5-2
037500           AFTER ADVANCING 1 LINE.
037600 IMPRIME-TRAILER-REP5-E. EXIT.
037700
037800 ESTADISTICAS SECTION.
037900     DISPLAY '*** CDRES01 - RESOLUCION DE CARTAS ***'
038000     DISPLAY 'CARTAS LEIDAS..........: ' WKS-CARTAS-LEIDAS
038100     DISPLAY 'CONSULTAS LEIDAS.......: ' WKS-CONSULTAS-LEIDAS
038200     DISPLAY 'CONSULTAS RESUELTAS....: ' WKS-CONSULTAS-RESUELTAS.
038300 ESTADISTICAS-E. EXIT.
038400
038500 CIERRA-ARCHIVOS SECTION.
038600     CLOSE CDCART CDQRY CDREP5.
038700 CIERRA-ARCHIVOS-E. EXIT.
