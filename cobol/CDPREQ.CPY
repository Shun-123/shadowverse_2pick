000100******************************************************************
000200*              COPY  CDPREQ  -  PETICION DE PICK                 *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDPICK  (TRANSACCIONES EN ORDEN SESION/PICK)    *
000500*   LLAVE       : CDPR-SESSION-ID + CDPR-PICK-INDEX               *
000600*   LONGITUD   : 278                                             *
000700******************************************************************
000800 01  REG-CDPRE.
000900     05 CDPR-SESSION-ID           PIC X(12).
001000     05 CDPR-PICK-INDEX           PIC 9(02).
001100     05 CDPR-REROLLS-LEFT         PIC 9(01).
001200     05 CDPR-CAND1-ID             PIC X(08).
001300     05 CDPR-CAND2-ID             PIC X(08).
001400     05 CDPR-DECK-COUNT           PIC 9(02).
001500*        CARTAS YA SELECCIONADAS EN EL MAZO (30 CASILLAS)
001600     05 CDPR-DECK-IDS             OCCURS 30 TIMES
001700                                   PIC X(08).
001800     05 FILLER                    PIC X(05).
