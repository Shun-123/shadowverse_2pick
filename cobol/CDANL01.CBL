000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDANL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZA CADA MAZO RECIBIDO EN CDPICK (SNAPSHOT    *
000800*             : DEL MAZO ARMADO HASTA ESE PICK) Y CALCULA SU      *
000900*             : FORTALEZA GENERAL, RECOMENDACIONES DE AJUSTE Y    *
001000*             : UN PORCENTAJE ESTIMADO DE VICTORIA, IMPRIMIENDO   *
001100*             : UN RENGLON DE ANALISIS POR CADA MAZO RECIBIDO     *
001200* ARCHIVOS    : CDCART=E, CDMET=E, CDPICK=E, CDREP3=S             *
001300* ACCION (ES) : R=REPORTE DE ANALISIS DE MAZO                     *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* NOMBRE      : ANALISIS DE FORTALEZA Y PROYECCION DE VICTORIA    *
001600******************************************************************
001700*  B I T A C O R A   D E   C A M B I O S                          *
001800*----------------------------------------------------------------*
001900* 08/03/1991 PEDR SOLIC-0271 VERSION INICIAL, SOLO FORTALEZA      *
002000* 14/07/1993 PEDR SOLIC-0284 SE AGREGAN RECOMENDACIONES POR       *
002100*                 CARENCIA DE CARTAS TEMPRANAS Y REMOCION         *
002200* 02/02/1997 EEDR SOLIC-0341 SE AGREGA LA PROYECCION DE           *
002300*                 PORCENTAJE DE VICTORIA (5 FACTORES)             *
002400* 09/12/1998 CRV  SOLIC-0389 REVISION Y2K, SIN CAMBIOS DE FECHAS  *
002500* 30/06/2001 JLPM SOLIC-0418 SE INCLUYE SINERGIA DEL MAZO COMO    *
002600*                 FACTOR DE LA PROYECCION, TOMANDO LA TABLA DE    *
002700*                 REGLAS DE CDADV01                               *
002800* 11/03/2005 LGZM SOLIC-0462 CORRECCION EN EL CALCULO DE LA       *
002900*                 CONSISTENCIA (DUPLICADOS) CUANDO EL MAZO ESTA   *
003000*                 VACIO                                           *
003100* 21/10/2009 LGZM SOLIC-0533 SE AGREGA DETECCION DE ARQUETIPO     LGZM0533
003200*                 (U4, TABLA DE CDADV01) Y RECOMENDACION DE       LGZM0533
003300*                 CURVA POR ARQUETIPO; SE AMPLIA EL RENGLON DE    LGZM0533
003400*                 ANALISIS CON TABLA DE CURVA, TABLA DE ROL,      LGZM0533
003500*                 DISTRIBUCION DE CLASE/TIPO, CONTEO DE REGLAS DE LGZM0533
003600*                 SINERGIA CUMPLIDAS Y LOS 5 FACTORES DE LA       LGZM0533
003700*                 PROYECCION DE VICTORIA CON SUS PROPIAS LINEAS   LGZM0533
003800*                 DE RECOMENDACION                                LGZM0533
003810* 12/04/2011 LGZM SOLIC-0535 LA TABLA DE SINERGIA DE ESTE         LGZM0535
003820*                 PROGRAMA DEJABA WKS-SIN-PAYOFF EN BLANCO PARA   LGZM0535
003830*                 LAS REGLAS DE UNA SOLA ETIQUETA, ANULANDO EL    LGZM0535
003840*                 LADO DE PAGO EN EL SINERGIA-SCORE; SE IGUALA A  LGZM0535
003850*                 LA ETIQUETA HABILITADORA COMO EN CDADV01. SE    LGZM0535
003860*                 CORRIGE TAMBIEN CUENTA-COPIA-CARTA, QUE SUMABA  LGZM0535
003870*                 UN DUPLICADO POR CADA COPIA REPETIDA EN VEZ DE  LGZM0535
003880*                 UNO POR CARTA DISTINTA CON 2 O MAS COPIAS       LGZM0535
003881* 30/09/2011 LGZM SOLIC-0536 CALCULA-PROMEDIOS DIVIDIA EL RATING  LGZM0536
003882*                 PROMEDIO ENTRE WKS-MZ-TOTAL (TODOS LOS SLOTS    LGZM0536
003883*                 DEL MAZO) EN VEZ DE LAS CARTAS QUE SI SE        LGZM0536
003884*                 RESOLVIERON CONTRA CDMA00; SE AGREGA EL         LGZM0536
003885*                 CONTADOR WKS-MZ-RESUELTAS Y SE USA COMO DIVISOR LGZM0536
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    CDANL01.
004200 AUTHOR.                        ERICK RAMIREZ.
004300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.                  08/03/1991.
004500 DATE-COMPILED.
004600 SECURITY.                      USO INTERNO - DOS-PICK.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CDCART  ASSIGN TO CDCART
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS FS-CDCART FSE-CDCART.
005600
005700     SELECT CDMET   ASSIGN TO CDMET
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-CDMET  FSE-CDMET.
006000
006100     SELECT CDPICK  ASSIGN TO CDPICK
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-CDPICK FSE-CDPICK.
006400
006500     SELECT CDREP3  ASSIGN TO CDREP3
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-CDREP3 FSE-CDREP3.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CDCART.
007200     COPY CDMAST.
007300
007400 FD  CDMET.
007500     COPY CDMETR.
007600
007700 FD  CDPICK.
007800     COPY CDPREQ.
007900
008000 FD  CDREP3.
008100 01  LINEA-CDREP3               PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01 WKS-FS-STATUS.
008800    02 FS-CDCART              PIC 9(02) VALUE ZEROES.
008900    02 FSE-CDCART             PIC S9(4) COMP-5 VALUE 0.
009000    02 FS-CDMET               PIC 9(02) VALUE ZEROES.
009100    02 FSE-CDMET              PIC S9(4) COMP-5 VALUE 0.
009200    02 FS-CDPICK              PIC 9(02) VALUE ZEROES.
009300    02 FSE-CDPICK             PIC S9(4) COMP-5 VALUE 0.
009400    02 FS-CDREP3              PIC 9(02) VALUE ZEROES.
009500    02 FSE-CDREP3             PIC S9(4) COMP-5 VALUE 0.
009600    02 PROGRAMA               PIC X(08) VALUE SPACES.
009700    02 ARCHIVO                PIC X(08) VALUE SPACES.
009800******************************************************************
009900*              F L A G S   Y   C O N T A D O R E S               *
010000******************************************************************
010100 01 WKS-FLAGS.
010200    02 WKS-FIN-CDPICK         PIC 9(01) VALUE ZEROES.
010300       88 FIN-CDPICK                    VALUE 1.
010400 01 WKS-CONTADORES.
010500    02 WKS-MAZOS-LEIDOS       PIC 9(07) COMP VALUE ZEROES.
010600******************************************************************
010700*      T A B L A   D E   C A R T A S  ( M A E S T R O + M E T )  *
010800******************************************************************
010900 01 WKS-TABLA-CTRL.
011000    02 WKS-TC-LONG            PIC 9(04) COMP VALUE ZEROES.
011100 01 WKS-TABLA-CARTAS.
011200    02 WKS-TC-FILA OCCURS 0 TO 9999 TIMES
011300                    DEPENDING ON WKS-TC-LONG
011400                    ASCENDING KEY WKS-TC-CARD-ID
011500                    INDEXED BY WKS-TC-I.
011600       04 WKS-TC-CARD-ID      PIC X(08).
011700       04 WKS-TC-CARD-NAME    PIC X(30).
011800       04 WKS-TC-CLASE        PIC 9(01).
011900       04 WKS-TC-COSTO        PIC 9(02).
012000       04 WKS-TC-TIPO         PIC X(01).
012100       04 WKS-TC-ROL-FLAG     PIC X(01) OCCURS 6 TIMES.
012200       04 WKS-TC-TAGS         PIC X(12) OCCURS 4 TIMES.
012300       04 WKS-TC-BASE-RATING  PIC S9(03)V9.
012400******************************************************************
012500*      T A B L A   D E   R E G L A S   D E   S I N E R G I A     *
012600*      (MISMA TABLA DE CDADV01, CARGADA AQUI DE FORMA LITERAL)   *
012700******************************************************************
012800 01 WKS-TABLA-SINERGIA.
012900    02 WKS-SIN-FILA OCCURS 22 TIMES INDEXED BY WKS-SIN-I.
013000       04 WKS-SIN-CLASE       PIC 9(01).
013100       04 WKS-SIN-NOMBRE      PIC X(10).
013200       04 WKS-SIN-ENABLER     PIC X(12).
013300       04 WKS-SIN-PAYOFF      PIC X(12).
013400       04 WKS-SIN-MIN-UMBRAL  PIC 9(02).
013500       04 WKS-SIN-MAX-BONO    PIC 9(02)V9.
013600       04 WKS-SIN-BONO-CARTA  PIC 9(02)V9.
013700******************************************************************LGZM0533
013800*            T A B L A   D E   A R Q U E T I P O S  ( U 4 )      *LGZM0533
013900*      (MISMA TABLA DE CDADV01, CON SU CURVA IDEAL PROPIA PARA   *LGZM0533
014000*      LAS RECOMENDACIONES DE AJUSTE POR ARQUETIPO)              *LGZM0533
014100******************************************************************LGZM0533
014200 01 WKS-TABLA-ARQUETIPOS.                                         LGZM0533
014300    02 WKS-ARQ-FILA OCCURS 8 TIMES INDEXED BY WKS-ARQ-I.          LGZM0533
014400       04 WKS-ARQ-NOMBRE      PIC X(12).                          LGZM0533
014500       04 WKS-ARQ-CLASE       PIC 9(01).                          LGZM0533
014600       04 WKS-ARQ-TAG         PIC X(12) OCCURS 3 TIMES.           LGZM0533
014700       04 WKS-ARQ-MIN-CARTAS  PIC 9(02).                          LGZM0533
014800       04 WKS-ARQ-IDEAL       PIC 9(02) OCCURS 6 TIMES.           LGZM0533
014900******************************************************************
015000*          I D E A L   D E   C U R V A   ( M A Z O   D E   30 )  *
015100*          INDICE = COSTO (COSTO 0 SIN USO, 7..10 = IDEAL 0)     *
015200******************************************************************
015300 01 WKS-LIT-IDEAL-CURVA.
015400    02 FILLER PIC X(22) VALUE '0004060605040200000000'.
015500 01 WKS-IDEAL-CURVA REDEFINES WKS-LIT-IDEAL-CURVA.
015600    02 WKS-IDEAL-COSTO        PIC 9(02) OCCURS 11 TIMES.
015700******************************************************************
015800*          A N A L I S I S   D E L   M A Z O   A C T U A L       *
015900******************************************************************
016000 01 WKS-MAZO-ANALISIS.
016100    02 WKS-MZ-TOTAL           PIC 9(02) COMP VALUE ZEROES.
016200    02 WKS-MZ-CLASE-PRINCIPAL PIC 9(01)      VALUE ZEROES.
016300    02 WKS-MZ-CLASE-CUENTA OCCURS 8 TIMES
016400                     PIC 9(02) COMP.
016500    02 WKS-MZ-CURVA OCCURS 11 TIMES
016600                     PIC 9(02) COMP.
016700    02 WKS-MZ-ROL-CUENTA OCCURS 6 TIMES
016800                     PIC 9(02) COMP.
016900    02 WKS-MZ-TIPO-CUENTA OCCURS 4 TIMES                         LGZM0533
017000                     PIC 9(02) COMP.                              LGZM0533
017100    02 WKS-MZ-SUMA-COSTO      PIC 9(04) COMP VALUE ZEROES.
017200    02 WKS-MZ-SUMA-RATING     PIC S9(05)V9   VALUE ZEROES.
017210*   CARTAS DEL MAZO QUE SI SE RESOLVIERON CONTRA CDMA00 -- SE     LGZM0536
017220*   USA COMO DIVISOR DEL PROMEDIO DE RATING, NO WKS-MZ-TOTAL,     LGZM0536
017230*   PORQUE UNA CARTA NO ENCONTRADA NO APORTA A LA SUMA -- 0536    LGZM0536
017240    02 WKS-MZ-RESUELTAS       PIC 9(02) COMP VALUE ZEROES.        LGZM0536
017300    02 WKS-MZ-PROMEDIO-RATING PIC S9(03)V9   VALUE ZEROES.
017400    02 WKS-MZ-PROMEDIO-COSTO  PIC S9(02)V9   VALUE ZEROES.
017500    02 WKS-MZ-DUPLICADOS      PIC 9(02) COMP VALUE ZEROES.
017600    02 WKS-MZ-SINERGIA-SCORE  PIC 9(03)V9    VALUE ZEROES.
017700    02 WKS-MZ-SINERGIA-REGLAS PIC 9(02) COMP VALUE ZEROES.        LGZM0533
017800    02 WKS-MZ-ARQUETIPO-IDX   PIC 9(02) COMP VALUE ZEROES.        LGZM0533
017900    02 WKS-MZ-ARQUETIPO-CONF  PIC 9(03)      VALUE ZEROES.        LGZM0533
018000    02 WKS-MZ-ARQ-CONFIANZA   PIC 9(02) COMP VALUE ZEROES.        LGZM0533
018100******************************************************************
018200*      R E S U L T A D O   D E   F O R T A L E Z A   ( U 7 )     *
018300******************************************************************
018400 01 WKS-FORTALEZA.
018500    02 WKS-FZ-TEMPRANAS       PIC 9(02) COMP VALUE ZEROES.
018600    02 WKS-FZ-PESADAS         PIC 9(02) COMP VALUE ZEROES.
018700    02 WKS-FZ-PENALIDAD       PIC S9(03)V9   VALUE ZEROES.
018800    02 WKS-FZ-AJUSTADA        PIC S9(03)V9   VALUE ZEROES.
018900    02 WKS-FZ-TIER            PIC X(01)      VALUE SPACES.
019000    02 WKS-FZ-DESCRIPCION     PIC X(30)      VALUE SPACES.
019100    02 WKS-FZ-ESTRATEGIA      PIC X(12)      VALUE SPACES.
019200******************************************************************
019300*      R E S U L T A D O   D E   P R E D I C C I O N   ( U 8 )   *
019400******************************************************************
019500 01 WKS-PREDICCION.
019600    02 WKS-PR-FACTOR-BASE     PIC S9(01)V9(04) VALUE ZEROES.
019700    02 WKS-PR-FACTOR-CURVA    PIC S9(01)V9(04) VALUE ZEROES.
019800    02 WKS-PR-FACTOR-SINERGIA PIC S9(01)V9(04) VALUE ZEROES.
019900    02 WKS-PR-FACTOR-ROL      PIC S9(01)V9(04) VALUE ZEROES.
020000    02 WKS-PR-FACTOR-CONSIST  PIC S9(01)V9(04) VALUE ZEROES.
020100    02 WKS-PR-PONDERADO       PIC S9(01)V9(04) VALUE ZEROES.
020200    02 WKS-PR-PORCENTAJE      PIC 9(02)V9      VALUE ZEROES.
020300    02 WKS-PR-CONFIANZA       PIC 9(03)V9      VALUE ZEROES.
020400******************************************************************
020500*          T R A B A J O   D E   L A   C A R T A   A C T I V A   *
020600******************************************************************
020700 01 WKS-CANDIDATO-ACTIVO.
020800    02 WKS-CA-CARD-ID         PIC X(08)      VALUE SPACES.
020900    02 WKS-CA-ENCONTRADA      PIC 9(01)      VALUE ZEROES.
021000       88 CA-ENCONTRADA                      VALUE 1.
021100    02 WKS-CA-TAB-I           PIC 9(04) COMP VALUE ZEROES.
021200 77 WKS-TAG-BUSCADA           PIC X(12) VALUE SPACES.
021300 77 WKS-TAG-ENCONTRADA        PIC 9(01) VALUE ZEROES.
021400    88 TAG-ENCONTRADA                   VALUE 1.
021500 77 WKS-DUMMY-IDX             PIC 9(02) COMP VALUE ZEROES.
021600 77 WKS-DUMMY-IDX-2           PIC 9(02) COMP VALUE ZEROES.
021700 77 WKS-ENABLERS-EN-MAZO      PIC 9(02) COMP VALUE ZEROES.
021800 77 WKS-PAYOFFS-EN-MAZO       PIC 9(02) COMP VALUE ZEROES.
021900 77 WKS-BONO-TMP              PIC S9(03)V9   VALUE ZEROES.
022000 77 WKS-COPIAS-CARTA          PIC 9(02) COMP VALUE ZEROES.
022100******************************************************************
022200*          L I N E A S   D E L   R E P O R T E   ( C D R E P 3 ) *
022300******************************************************************
022400 01 WKS-ENCABEZADO3-1.
022500    02 FILLER PIC X(48) VALUE
022600       'DOS-PICK -- REPORTE DE ANALISIS DE FORTALEZA'.
022700 01 WKS-ENCABEZADO3-2.
022800    02 FILLER PIC X(07) VALUE 'SESION'.
022900    02 FILLER PIC X(06) VALUE SPACES.
023000    02 FILLER PIC X(05) VALUE 'PICK'.
023100    02 FILLER PIC X(03) VALUE SPACES.
023200    02 FILLER PIC X(05) VALUE 'PROM.'.
023300    02 FILLER PIC X(03) VALUE SPACES.
023400    02 FILLER PIC X(05) VALUE 'AJUST'.
023500    02 FILLER PIC X(03) VALUE SPACES.
023600    02 FILLER PIC X(04) VALUE 'TIER'.
023700    02 FILLER PIC X(03) VALUE SPACES.
023800    02 FILLER PIC X(06) VALUE '%GANAR'.
023900    02 FILLER PIC X(03) VALUE SPACES.
024000    02 FILLER PIC X(08) VALUE 'ESTRATEG'.
024100 01 WKS-DETALLE-MAZO.
024200    02 WKSD3-SESION           PIC X(12).
024300    02 FILLER                 PIC X(02) VALUE SPACES.
024400    02 WKSD3-PICK             PIC Z9.
024500    02 FILLER                 PIC X(04) VALUE SPACES.
024600    02 WKSD3-PROMEDIO         PIC ZZ9.9.
024700    02 FILLER                 PIC X(02) VALUE SPACES.
024800    02 WKSD3-AJUSTADA         PIC -ZZ9.9.
024900    02 FILLER                 PIC X(03) VALUE SPACES.
025000    02 WKSD3-TIER             PIC X(01).
025100    02 FILLER                 PIC X(01) VALUE '-'.
025200    02 WKSD3-DESCRIPCION      PIC X(28).
025300    02 FILLER                 PIC X(02) VALUE SPACES.
025400    02 WKSD3-PORCENTAJE       PIC Z9.9.
025500    02 FILLER                 PIC X(01) VALUE '%'.
025600    02 FILLER                 PIC X(02) VALUE SPACES.
025700    02 WKSD3-ESTRATEGIA       PIC X(12).
025800    02 FILLER                 PIC X(02) VALUE SPACES.             LGZM0533
025900    02 FILLER                 PIC X(04) VALUE 'PEN:'.             LGZM0533
026000    02 WKSD3-PENALIDAD        PIC Z9.9.                           LGZM0533
026100 01 WKS-DETALLE-RECOM.
026200    02 FILLER                 PIC X(04) VALUE '  ->'.
026300    02 WKSD4-RECOMENDACION    PIC X(60).
026400 01 WKS-TRAILER3-1.
026500    02 FILLER                 PIC X(20) VALUE
026600       'MAZOS ANALIZADOS...:'.
026700    02 WKST3-MAZOS            PIC ZZZ,ZZ9.
026800******************************************************************LGZM0533
026900*      L I N E A S   D E   D E T A L L E   ( U 3 / U 4 / U 7 )    LGZM0533
027000*      SOLIC-0533 -- CURVA, ROL, CLASE, TIPO, SINERGIA,           LGZM0533
027100*      ARQUETIPO Y GANANCIA PROYECTADA, LINEA POR LINEA           LGZM0533
027200******************************************************************LGZM0533
027300 01 WKS-DETALLE-CURVA.                                            LGZM0533
027400    02 FILLER PIC X(08) VALUE '  CURVA:'.                         LGZM0533
027500    02 WKSD5-CURVA-CELDA OCCURS 11 TIMES.                         LGZM0533
027600       04 WKSD5-CURVA-COSTO PIC Z9.                               LGZM0533
027700       04 FILLER PIC X(01) VALUE '='.
027800       04 WKSD5-CURVA-CTA   PIC Z9.                               LGZM0533
027900       04 FILLER PIC X(01) VALUE SPACES.                          LGZM0533
028000 01 WKS-DETALLE-ROL.                                              LGZM0533
028100    02 FILLER PIC X(06) VALUE '  ROL:'.                           LGZM0533
028200    02 FILLER PIC X(04) VALUE 'REM='.                             LGZM0533
028300    02 WKSD6-ROL-REMOVAL      PIC ZZ9.                            LGZM0533
028400    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
028500    02 FILLER PIC X(05) VALUE 'DRAW='.                            LGZM0533
028600    02 WKSD6-ROL-DRAW         PIC ZZ9.                            LGZM0533
028700    02 FILLER PIC X(01) VALUE SPACES.
028800    02 FILLER PIC X(05) VALUE 'HEAL='.                            LGZM0533
028900    02 WKSD6-ROL-HEAL         PIC ZZ9.                            LGZM0533
029000    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
029100    02 FILLER PIC X(04) VALUE 'AOE='.                             LGZM0533
029200    02 WKSD6-ROL-AOE          PIC ZZ9.                            LGZM0533
029300    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
029400    02 FILLER PIC X(04) VALUE 'FIN='.                             LGZM0533
029500    02 WKSD6-ROL-FINISHER     PIC ZZ9.                            LGZM0533
029600    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
029700    02 FILLER PIC X(05) VALUE 'PROT='.
029800    02 WKSD6-ROL-PROTECT      PIC ZZ9.                            LGZM0533
029900 01 WKS-DETALLE-CLASE.                                            LGZM0533
030000    02 FILLER PIC X(08) VALUE '  CLASE:'.                         LGZM0533
030100    02 WKSD7-CLASE-CELDA OCCURS 8 TIMES.                          LGZM0533
030200       04 WKSD7-CLASE-NUM   PIC 9.                                LGZM0533
030300       04 FILLER PIC X(01) VALUE '='.                             LGZM0533
030400       04 WKSD7-CLASE-CTA   PIC Z9.                               LGZM0533
030500       04 FILLER PIC X(01) VALUE SPACES.                          LGZM0533
030600 01 WKS-DETALLE-TIPO.                                             LGZM0533
030700    02 FILLER PIC X(07) VALUE '  TIPO:'.
030800    02 FILLER PIC X(02) VALUE 'F='.                               LGZM0533
030900    02 WKSD8-TIPO-F           PIC ZZ9.                            LGZM0533
031000    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
031100    02 FILLER PIC X(02) VALUE 'S='.                               LGZM0533
031200    02 WKSD8-TIPO-S           PIC ZZ9.                            LGZM0533
031300    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
031400    02 FILLER PIC X(02) VALUE 'A='.                               LGZM0533
031500    02 WKSD8-TIPO-A           PIC ZZ9.                            LGZM0533
031600    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
031700    02 FILLER PIC X(02) VALUE 'C='.
031800    02 WKSD8-TIPO-C           PIC ZZ9.                            LGZM0533
031900 01 WKS-DETALLE-SINERGIA.                                         LGZM0533
032000    02 FILLER PIC X(11) VALUE '  SINERGIA:'.                      LGZM0533
032100    02 WKSD9-SIN-SCORE        PIC ZZ9.9.                          LGZM0533
032200    02 FILLER PIC X(02) VALUE SPACES.                             LGZM0533
032300    02 FILLER PIC X(15) VALUE 'REGLAS ACTIVAS:'.                  LGZM0533
032400    02 WKSD9-SIN-REGLAS       PIC Z9.                             LGZM0533
032500 01 WKS-DETALLE-ARQUETIPO.                                        LGZM0533
032600    02 FILLER PIC X(13) VALUE '  ARQUETIPO:'.                     LGZM0533
032700    02 WKSDA-ARQ-NOMBRE       PIC X(12).
032800    02 FILLER PIC X(02) VALUE SPACES.                             LGZM0533
032900    02 FILLER PIC X(06) VALUE 'CONF:'.                            LGZM0533
033000    02 WKSDA-ARQ-CONF         PIC Z9.                             LGZM0533
033100    02 FILLER PIC X(01) VALUE '%'.                                LGZM0533
033200 01 WKS-DETALLE-WINRATE.                                          LGZM0533
033300    02 FILLER PIC X(09) VALUE '  %GANAR:'.                        LGZM0533
033400    02 WKSDW-PORCENTAJE       PIC Z9.9.                           LGZM0533
033500    02 FILLER PIC X(01) VALUE '%'.                                LGZM0533
033600    02 FILLER PIC X(02) VALUE SPACES.                             LGZM0533
033700    02 FILLER PIC X(06) VALUE 'CONF:'.
033800    02 WKSDW-CONFIANZA        PIC ZZ9.9.                          LGZM0533
033900    02 FILLER PIC X(01) VALUE '%'.                                LGZM0533
034000    02 FILLER PIC X(02) VALUE SPACES.                             LGZM0533
034100    02 FILLER PIC X(06) VALUE 'BASE:'.                            LGZM0533
034200    02 WKSDW-F-BASE           PIC 9.999.                          LGZM0533
034300    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
034400    02 FILLER PIC X(07) VALUE 'CURVA:'.                           LGZM0533
034500    02 WKSDW-F-CURVA          PIC 9.999.                          LGZM0533
034600    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
034700    02 FILLER PIC X(04) VALUE 'SIN:'.
034800    02 WKSDW-F-SIN            PIC 9.999.                          LGZM0533
034900    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
035000    02 FILLER PIC X(04) VALUE 'ROL:'.                             LGZM0533
035100    02 WKSDW-F-ROL            PIC 9.999.                          LGZM0533
035200    02 FILLER PIC X(01) VALUE SPACES.                             LGZM0533
035300    02 FILLER PIC X(06) VALUE 'CONS:'.                            LGZM0533
035400    02 WKSDW-F-CONS           PIC 9.999.                          LGZM0533
035500 01 WKS-DETALLE-RECOM-ARQ.                                        LGZM0533
035600    02 FILLER PIC X(04) VALUE '  ->'.                             LGZM0533
035700    02 FILLER PIC X(15) VALUE ' AGREGAR COSTO'.                   LGZM0533
035800    02 WKSDR-COSTO            PIC Z9.                             LGZM0533
035900    02 FILLER PIC X(08) VALUE ' (TIENE '.                         LGZM0533
036000    02 WKSDR-TIENE            PIC ZZ9.                            LGZM0533
036100    02 FILLER PIC X(08) VALUE ', IDEAL '.                         LGZM0533
036200    02 WKSDR-IDEAL            PIC ZZ9.                            LGZM0533
036300    02 FILLER PIC X(01) VALUE ')'.                                LGZM0533
036400
036500 PROCEDURE DIVISION.
036600******************************************************************
036700*               S E C C I O N    P R I N C I P A L
036800******************************************************************
036900 000-PRINCIPAL SECTION.
036910     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E          LGZM0535
036920     PERFORM CARGA-TABLA-CARTAS THRU CARGA-TABLA-CARTAS-E        LGZM0535
036930     PERFORM CARGA-TABLA-SINERGIA THRU CARGA-TABLA-SINERGIA-E    LGZM0535
036940     PERFORM CARGA-TABLA-ARQUETIPOS THRU                         LGZM0535
036950             CARGA-TABLA-ARQUETIPOS-E                            LGZM0535
036960     PERFORM IMPRIME-ENCABEZADO3 THRU IMPRIME-ENCABEZADO3-E      LGZM0535
036970     PERFORM LEE-CDPICK THRU LEE-CDPICK-E                        LGZM0535
037600     PERFORM PROCESA-MAZO THRU PROCESA-MAZO-E                    LGZM0535
037610             UNTIL FIN-CDPICK                                    LGZM0535
037700     PERFORM IMPRIME-TRAILER-REP3 THRU IMPRIME-TRAILER-REP3-E    LGZM0535
037800     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                    LGZM0535
037900     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E              LGZM0535
038000     STOP RUN.
038100 000-PRINCIPAL-E. EXIT.
038200
038300 APERTURA-ARCHIVOS SECTION.
038400     MOVE 'CDANL01' TO PROGRAMA
038500     OPEN INPUT  CDCART CDMET CDPICK
038600          OUTPUT CDREP3
038700     IF FS-CDCART NOT = 0 OR FS-CDMET NOT = 0
038800        OR FS-CDPICK NOT = 0
038900        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<'
039000        STOP RUN
039100     END-IF.
039200 APERTURA-ARCHIVOS-E. EXIT.
039300
039400******************************************************************
039500*      C A R G A   D E   T A B L A   D E   C A R T A S           *
039600******************************************************************
039700 CARGA-TABLA-CARTAS SECTION.
039800     MOVE 0 TO WKS-TC-LONG
039900     READ CDCART NEXT RECORD
040000          AT END NEXT SENTENCE
040100     END-READ
040200     READ CDMET  NEXT RECORD
040300          AT END NEXT SENTENCE
040400     END-READ
040500     PERFORM CARGA-UNA-CARTA UNTIL FS-CDCART = 10
040600                                 OR FS-CDMET  = 10.
040700 CARGA-TABLA-CARTAS-E. EXIT.
040800
040900 CARGA-UNA-CARTA SECTION.
041000     ADD 1 TO WKS-TC-LONG
041100     MOVE CDMA-CARD-ID       TO WKS-TC-CARD-ID    (WKS-TC-LONG)
041200     MOVE CDMA-CARD-NAME     TO WKS-TC-CARD-NAME  (WKS-TC-LONG)
041300     MOVE CDMA-CLASS-ID      TO WKS-TC-CLASE      (WKS-TC-LONG)
041400     MOVE CDMA-COST          TO WKS-TC-COSTO      (WKS-TC-LONG)
041500     MOVE CDMA-CARD-TYPE     TO WKS-TC-TIPO       (WKS-TC-LONG)
041600     MOVE CDMA-ROL-FLAG (1) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 1)
041700     MOVE CDMA-ROL-FLAG (2) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 2)
041800     MOVE CDMA-ROL-FLAG (3) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 3)
041900     MOVE CDMA-ROL-FLAG (4) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 4)
042000     MOVE CDMA-ROL-FLAG (5) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 5)
042100     MOVE CDMA-ROL-FLAG (6) TO WKS-TC-ROL-FLAG (WKS-TC-LONG, 6)
042200     MOVE CDMA-SYNERGY-TAGS (1) TO WKS-TC-TAGS (WKS-TC-LONG, 1)
042300     MOVE CDMA-SYNERGY-TAGS (2) TO WKS-TC-TAGS (WKS-TC-LONG, 2)
042400     MOVE CDMA-SYNERGY-TAGS (3) TO WKS-TC-TAGS (WKS-TC-LONG, 3)
042500     MOVE CDMA-SYNERGY-TAGS (4) TO WKS-TC-TAGS (WKS-TC-LONG, 4)
042600     MOVE CDME-BASE-RATING   TO WKS-TC-BASE-RATING (WKS-TC-LONG)
042700     READ CDCART NEXT RECORD
042800          AT END NEXT SENTENCE
042900     END-READ
043000     READ CDMET  NEXT RECORD
043100          AT END NEXT SENTENCE
043200     END-READ.
043300 CARGA-UNA-CARTA-E. EXIT.
043400
043500******************************************************************
043600*  TABLA DE SINERGIA -- MISMAS 22 REGLAS QUE CDADV01, REPETIDAS  *
043700*  AQUI PORQUE CDANL01 CORRE EN UN JCL SEPARADO Y NO COMPARTE    *
043800*  WORKING-STORAGE CON CDADV01                                   *
043900******************************************************************
044000 CARGA-TABLA-SINERGIA SECTION.
044100     MOVE 0  TO WKS-SIN-CLASE (1)
044200     MOVE 'ENHANCE'    TO WKS-SIN-NOMBRE (1)
044300     MOVE 'ENHANCE'    TO WKS-SIN-ENABLER (1)
044400     MOVE 'ENHANCE'    TO WKS-SIN-PAYOFF (1)
044500     MOVE 2  TO WKS-SIN-MIN-UMBRAL (1)
044600     MOVE 8.0 TO WKS-SIN-MAX-BONO (1)
044700     MOVE 2.0 TO WKS-SIN-BONO-CARTA (1)
044800
044900     MOVE 0  TO WKS-SIN-CLASE (2)
045000     MOVE 'WARD'       TO WKS-SIN-NOMBRE (2)
045100     MOVE 'WARD'       TO WKS-SIN-ENABLER (2)
045200     MOVE 'WARD'       TO WKS-SIN-PAYOFF (2)
045300     MOVE 2  TO WKS-SIN-MIN-UMBRAL (2)
045400     MOVE 6.0 TO WKS-SIN-MAX-BONO (2)
045500     MOVE 1.5 TO WKS-SIN-BONO-CARTA (2)
045600
045700     MOVE 1  TO WKS-SIN-CLASE (3)
045800     MOVE 'FAIRY'      TO WKS-SIN-NOMBRE (3)
045900     MOVE 'FAIRY'      TO WKS-SIN-ENABLER (3)
046000     MOVE 'FAIRY'      TO WKS-SIN-PAYOFF (3)
046100     MOVE 3  TO WKS-SIN-MIN-UMBRAL (3)
046200     MOVE 12.0 TO WKS-SIN-MAX-BONO (3)
046300     MOVE 3.0 TO WKS-SIN-BONO-CARTA (3)
046400
046500     MOVE 1  TO WKS-SIN-CLASE (4)
046600     MOVE 'COMBO'      TO WKS-SIN-NOMBRE (4)
046700     MOVE 'COMBO'      TO WKS-SIN-ENABLER (4)
046800     MOVE 'COMBO'      TO WKS-SIN-PAYOFF (4)
046900     MOVE 2  TO WKS-SIN-MIN-UMBRAL (4)
047000     MOVE 15.0 TO WKS-SIN-MAX-BONO (4)
047100     MOVE 4.0 TO WKS-SIN-BONO-CARTA (4)
047200
047300     MOVE 1  TO WKS-SIN-CLASE (5)
047400     MOVE 'NATURE'     TO WKS-SIN-NOMBRE (5)
047500     MOVE 'NATURE'     TO WKS-SIN-ENABLER (5)
047600     MOVE 'NATURE'     TO WKS-SIN-PAYOFF (5)
047700     MOVE 2  TO WKS-SIN-MIN-UMBRAL (5)
047800     MOVE 10.0 TO WKS-SIN-MAX-BONO (5)
047900     MOVE 3.0 TO WKS-SIN-BONO-CARTA (5)
048000
048100     MOVE 2  TO WKS-SIN-CLASE (6)
048200     MOVE 'SOLDIER'    TO WKS-SIN-NOMBRE (6)
048300     MOVE 'SOLDIER'    TO WKS-SIN-ENABLER (6)
048400     MOVE 'SOLDIER'    TO WKS-SIN-PAYOFF (6)
048500     MOVE 3  TO WKS-SIN-MIN-UMBRAL (6)
048600     MOVE 12.0 TO WKS-SIN-MAX-BONO (6)
048700     MOVE 2.5 TO WKS-SIN-BONO-CARTA (6)
048800
048900     MOVE 2  TO WKS-SIN-CLASE (7)
049000     MOVE 'COMMANDER'  TO WKS-SIN-NOMBRE (7)
049100     MOVE 'COMMANDER'  TO WKS-SIN-ENABLER (7)
049200     MOVE 'COMMANDER'  TO WKS-SIN-PAYOFF (7)
049300     MOVE 2  TO WKS-SIN-MIN-UMBRAL (7)
049400     MOVE 8.0 TO WKS-SIN-MAX-BONO (7)
049500     MOVE 2.0 TO WKS-SIN-BONO-CARTA (7)
049600
049700     MOVE 2  TO WKS-SIN-CLASE (8)
049800     MOVE 'UNION'      TO WKS-SIN-NOMBRE (8)
049900     MOVE 'UNION'      TO WKS-SIN-ENABLER (8)
050000     MOVE 'UNION'      TO WKS-SIN-PAYOFF (8)
050100     MOVE 2  TO WKS-SIN-MIN-UMBRAL (8)
050200     MOVE 10.0 TO WKS-SIN-MAX-BONO (8)
050300     MOVE 3.0 TO WKS-SIN-BONO-CARTA (8)
050400
050500     MOVE 3  TO WKS-SIN-CLASE (9)
050600     MOVE 'SPELLBOOST' TO WKS-SIN-NOMBRE (9)
050700     MOVE 'SPELL'      TO WKS-SIN-ENABLER (9)
050800     MOVE 'SPELLBOOST' TO WKS-SIN-PAYOFF (9)
050900     MOVE 4  TO WKS-SIN-MIN-UMBRAL (9)
051000     MOVE 18.0 TO WKS-SIN-MAX-BONO (9)
051100     MOVE 3.5 TO WKS-SIN-BONO-CARTA (9)
051200
051300     MOVE 3  TO WKS-SIN-CLASE (10)
051400     MOVE 'EARTH'      TO WKS-SIN-NOMBRE (10)
051500     MOVE 'EARTHSIGIL' TO WKS-SIN-ENABLER (10)
051600     MOVE 'EARTHRITE'  TO WKS-SIN-PAYOFF (10)
051700     MOVE 3  TO WKS-SIN-MIN-UMBRAL (10)
051800     MOVE 15.0 TO WKS-SIN-MAX-BONO (10)
051900     MOVE 4.0 TO WKS-SIN-BONO-CARTA (10)
052000
052100     MOVE 3  TO WKS-SIN-CLASE (11)
052200     MOVE 'WISDOM'     TO WKS-SIN-NOMBRE (11)
052300     MOVE 'WISDOM'     TO WKS-SIN-ENABLER (11)
052400     MOVE 'WISDOM'     TO WKS-SIN-PAYOFF (11)
052500     MOVE 2  TO WKS-SIN-MIN-UMBRAL (11)
052600     MOVE 6.0 TO WKS-SIN-MAX-BONO (11)
052700     MOVE 2.0 TO WKS-SIN-BONO-CARTA (11)
052800
052900     MOVE 4  TO WKS-SIN-CLASE (12)
053000     MOVE 'AWAKENING'  TO WKS-SIN-NOMBRE (12)
053100     MOVE 'PPBOOST'    TO WKS-SIN-ENABLER (12)
053200     MOVE 'AWAKENING'  TO WKS-SIN-PAYOFF (12)
053300     MOVE 2  TO WKS-SIN-MIN-UMBRAL (12)
053400     MOVE 12.0 TO WKS-SIN-MAX-BONO (12)
053500     MOVE 4.0 TO WKS-SIN-BONO-CARTA (12)
053600
053700     MOVE 4  TO WKS-SIN-CLASE (13)
053800     MOVE 'DRAGONKIN'  TO WKS-SIN-NOMBRE (13)
053900     MOVE 'DRAGONKIN'  TO WKS-SIN-ENABLER (13)
054000     MOVE 'DRAGONKIN'  TO WKS-SIN-PAYOFF (13)
054100     MOVE 3  TO WKS-SIN-MIN-UMBRAL (13)
054200     MOVE 10.0 TO WKS-SIN-MAX-BONO (13)
054300     MOVE 2.5 TO WKS-SIN-BONO-CARTA (13)
054400
054500     MOVE 5  TO WKS-SIN-CLASE (14)
054600     MOVE 'NECROMANCY' TO WKS-SIN-NOMBRE (14)
054700     MOVE 'GRAVE'      TO WKS-SIN-ENABLER (14)
054800     MOVE 'NECROMANCY' TO WKS-SIN-PAYOFF (14)
054900     MOVE 4  TO WKS-SIN-MIN-UMBRAL (14)
055000     MOVE 15.0 TO WKS-SIN-MAX-BONO (14)
055100     MOVE 3.0 TO WKS-SIN-BONO-CARTA (14)
055200
055300     MOVE 5  TO WKS-SIN-CLASE (15)
055400     MOVE 'LASTWORD'   TO WKS-SIN-NOMBRE (15)
055500     MOVE 'LASTWORD'   TO WKS-SIN-ENABLER (15)
055600     MOVE 'LASTWORD'   TO WKS-SIN-PAYOFF (15)
055700     MOVE 3  TO WKS-SIN-MIN-UMBRAL (15)
055800     MOVE 10.0 TO WKS-SIN-MAX-BONO (15)
055900     MOVE 2.5 TO WKS-SIN-BONO-CARTA (15)
056000
056100     MOVE 5  TO WKS-SIN-CLASE (16)
056200     MOVE 'REANIMATE'  TO WKS-SIN-NOMBRE (16)
056300     MOVE 'REANIMATE'  TO WKS-SIN-ENABLER (16)
056400     MOVE 'REANIMATE'  TO WKS-SIN-PAYOFF (16)
056500     MOVE 2  TO WKS-SIN-MIN-UMBRAL (16)
056600     MOVE 12.0 TO WKS-SIN-MAX-BONO (16)
056700     MOVE 4.0 TO WKS-SIN-BONO-CARTA (16)
056800
056900     MOVE 6  TO WKS-SIN-CLASE (17)
057000     MOVE 'COUNTDOWN'  TO WKS-SIN-NOMBRE (17)
057100     MOVE 'COUNTDOWN'  TO WKS-SIN-ENABLER (17)
057200     MOVE 'COUNTDOWN'  TO WKS-SIN-PAYOFF (17)
057300     MOVE 2  TO WKS-SIN-MIN-UMBRAL (17)
057400     MOVE 10.0 TO WKS-SIN-MAX-BONO (17)
057500     MOVE 3.0 TO WKS-SIN-BONO-CARTA (17)
057600
057700     MOVE 6  TO WKS-SIN-CLASE (18)
057800     MOVE 'WARD2'      TO WKS-SIN-NOMBRE (18)
057900     MOVE 'WARD'       TO WKS-SIN-ENABLER (18)
058000     MOVE 'WARD'       TO WKS-SIN-PAYOFF (18)
058100     MOVE 3  TO WKS-SIN-MIN-UMBRAL (18)
058200     MOVE 12.0 TO WKS-SIN-MAX-BONO (18)
058300     MOVE 2.0 TO WKS-SIN-BONO-CARTA (18)
058400
058500     MOVE 6  TO WKS-SIN-CLASE (19)
058600     MOVE 'HEAL'       TO WKS-SIN-NOMBRE (19)
058700     MOVE 'HEAL'       TO WKS-SIN-ENABLER (19)
058800     MOVE 'HEAL'       TO WKS-SIN-PAYOFF (19)
058900     MOVE 2  TO WKS-SIN-MIN-UMBRAL (19)
059000     MOVE 6.0 TO WKS-SIN-MAX-BONO (19)
059100     MOVE 1.5 TO WKS-SIN-BONO-CARTA (19)
059200
059300     MOVE 7  TO WKS-SIN-CLASE (20)
059400     MOVE 'ARTIFACT'   TO WKS-SIN-NOMBRE (20)
059500     MOVE 'ARTIFACT'   TO WKS-SIN-ENABLER (20)
059600     MOVE 'ARTIFACT'   TO WKS-SIN-PAYOFF (20)
059700     MOVE 3  TO WKS-SIN-MIN-UMBRAL (20)
059800     MOVE 15.0 TO WKS-SIN-MAX-BONO (20)
059900     MOVE 3.5 TO WKS-SIN-BONO-CARTA (20)
060000
060100     MOVE 7  TO WKS-SIN-CLASE (21)
060200     MOVE 'FUSION'     TO WKS-SIN-NOMBRE (21)
060300     MOVE 'FUSION'     TO WKS-SIN-ENABLER (21)
060400     MOVE 'FUSION'     TO WKS-SIN-PAYOFF (21)
060500     MOVE 2  TO WKS-SIN-MIN-UMBRAL (21)
060600     MOVE 12.0 TO WKS-SIN-MAX-BONO (21)
060700     MOVE 4.0 TO WKS-SIN-BONO-CARTA (21)
060800
060900     MOVE 7  TO WKS-SIN-CLASE (22)
061000     MOVE 'RESONANCE'  TO WKS-SIN-NOMBRE (22)
061100     MOVE 'RESONANCE'  TO WKS-SIN-ENABLER (22)
061200     MOVE 'RESONANCE'  TO WKS-SIN-PAYOFF (22)
061300     MOVE 2  TO WKS-SIN-MIN-UMBRAL (22)
061400     MOVE 8.0 TO WKS-SIN-MAX-BONO (22)
061500     MOVE 3.0 TO WKS-SIN-BONO-CARTA (22).
061600 CARGA-TABLA-SINERGIA-E. EXIT.
061700                                                                  LGZM0533
061800******************************************************************LGZM0533
061900*      C A R G A   D E   L A   T A B L A   D E                    LGZM0533
062000*      A R Q U E T I P O S   ( U 4 )  -- SOLIC-0533               LGZM0533
062100*      MISMA TABLA QUE CDADV01, CON SU CURVA IDEAL PROPIA PARA    LGZM0533
062200*      LAS RECOMENDACIONES DE AJUSTE POR ARQUETIPO                LGZM0533
062300******************************************************************LGZM0533
062400 CARGA-TABLA-ARQUETIPOS SECTION.                                  LGZM0533
062500     MOVE 'FAIRY-TEMPO'  TO WKS-ARQ-NOMBRE (1)                    LGZM0533
062600     MOVE 1 TO WKS-ARQ-CLASE (1)
062700     MOVE 'FAIRY'  TO WKS-ARQ-TAG (1,1)                           LGZM0533
062800     MOVE 'COMBO'  TO WKS-ARQ-TAG (1,2)                           LGZM0533
062900     MOVE SPACES   TO WKS-ARQ-TAG (1,3)                           LGZM0533
063000     MOVE 4 TO WKS-ARQ-MIN-CARTAS (1)                             LGZM0533
063100     MOVE 4 TO WKS-ARQ-IDEAL (1,1)                                LGZM0533
063200     MOVE 6 TO WKS-ARQ-IDEAL (1,2)                                LGZM0533
063300     MOVE 5 TO WKS-ARQ-IDEAL (1,3)                                LGZM0533
063400     MOVE 4 TO WKS-ARQ-IDEAL (1,4)                                LGZM0533
063500     MOVE 3 TO WKS-ARQ-IDEAL (1,5)                                LGZM0533
063600     MOVE 0 TO WKS-ARQ-IDEAL (1,6)
063700                                                                  LGZM0533
063800     MOVE 'SOLDIER-SWRM' TO WKS-ARQ-NOMBRE (2)                    LGZM0533
063900     MOVE 2 TO WKS-ARQ-CLASE (2)                                  LGZM0533
064000     MOVE 'SOLDIER'   TO WKS-ARQ-TAG (2,1)                        LGZM0533
064100     MOVE 'COMMANDER' TO WKS-ARQ-TAG (2,2)                        LGZM0533
064200     MOVE 'UNION'     TO WKS-ARQ-TAG (2,3)                        LGZM0533
064300     MOVE 5 TO WKS-ARQ-MIN-CARTAS (2)                             LGZM0533
064400     MOVE 3 TO WKS-ARQ-IDEAL (2,1)                                LGZM0533
064500     MOVE 7 TO WKS-ARQ-IDEAL (2,2)                                LGZM0533
064600     MOVE 6 TO WKS-ARQ-IDEAL (2,3)
064700     MOVE 4 TO WKS-ARQ-IDEAL (2,4)                                LGZM0533
064800     MOVE 3 TO WKS-ARQ-IDEAL (2,5)                                LGZM0533
064900     MOVE 0 TO WKS-ARQ-IDEAL (2,6)                                LGZM0533
065000                                                                  LGZM0533
065100     MOVE 'SPELLBOOST'   TO WKS-ARQ-NOMBRE (3)                    LGZM0533
065200     MOVE 3 TO WKS-ARQ-CLASE (3)                                  LGZM0533
065300     MOVE 'SPELLBOOST' TO WKS-ARQ-TAG (3,1)                       LGZM0533
065400     MOVE 'SPELL'      TO WKS-ARQ-TAG (3,2)                       LGZM0533
065500     MOVE SPACES       TO WKS-ARQ-TAG (3,3)                       LGZM0533
065600     MOVE 6 TO WKS-ARQ-MIN-CARTAS (3)
065700     MOVE 3 TO WKS-ARQ-IDEAL (3,1)                                LGZM0533
065800     MOVE 4 TO WKS-ARQ-IDEAL (3,2)                                LGZM0533
065900     MOVE 5 TO WKS-ARQ-IDEAL (3,3)                                LGZM0533
066000     MOVE 6 TO WKS-ARQ-IDEAL (3,4)                                LGZM0533
066100     MOVE 5 TO WKS-ARQ-IDEAL (3,5)                                LGZM0533
066200     MOVE 0 TO WKS-ARQ-IDEAL (3,6)                                LGZM0533
066300                                                                  LGZM0533
066400     MOVE 'EARTH-RITE'   TO WKS-ARQ-NOMBRE (4)                    LGZM0533
066500     MOVE 3 TO WKS-ARQ-CLASE (4)                                  LGZM0533
066600     MOVE 'EARTHSIGIL' TO WKS-ARQ-TAG (4,1)
066700     MOVE 'EARTHRITE'  TO WKS-ARQ-TAG (4,2)                       LGZM0533
066800     MOVE SPACES       TO WKS-ARQ-TAG (4,3)                       LGZM0533
066900     MOVE 4 TO WKS-ARQ-MIN-CARTAS (4)                             LGZM0533
067000     MOVE 4 TO WKS-ARQ-IDEAL (4,1)                                LGZM0533
067100     MOVE 6 TO WKS-ARQ-IDEAL (4,2)                                LGZM0533
067200     MOVE 5 TO WKS-ARQ-IDEAL (4,3)                                LGZM0533
067300     MOVE 4 TO WKS-ARQ-IDEAL (4,4)                                LGZM0533
067400     MOVE 3 TO WKS-ARQ-IDEAL (4,5)                                LGZM0533
067500     MOVE 0 TO WKS-ARQ-IDEAL (4,6)                                LGZM0533
067600
067700     MOVE 'RAMP'         TO WKS-ARQ-NOMBRE (5)                    LGZM0533
067800     MOVE 4 TO WKS-ARQ-CLASE (5)                                  LGZM0533
067900     MOVE 'PPBOOST'    TO WKS-ARQ-TAG (5,1)                       LGZM0533
068000     MOVE 'AWAKENING'  TO WKS-ARQ-TAG (5,2)                       LGZM0533
068100     MOVE SPACES       TO WKS-ARQ-TAG (5,3)                       LGZM0533
068200     MOVE 3 TO WKS-ARQ-MIN-CARTAS (5)                             LGZM0533
068300     MOVE 2 TO WKS-ARQ-IDEAL (5,1)                                LGZM0533
068400     MOVE 4 TO WKS-ARQ-IDEAL (5,2)                                LGZM0533
068500     MOVE 3 TO WKS-ARQ-IDEAL (5,3)                                LGZM0533
068600     MOVE 4 TO WKS-ARQ-IDEAL (5,4)
068700     MOVE 5 TO WKS-ARQ-IDEAL (5,5)                                LGZM0533
068800     MOVE 4 TO WKS-ARQ-IDEAL (5,6)                                LGZM0533
068900                                                                  LGZM0533
069000     MOVE 'NECROMANCY'   TO WKS-ARQ-NOMBRE (6)                    LGZM0533
069100     MOVE 5 TO WKS-ARQ-CLASE (6)                                  LGZM0533
069200     MOVE 'NECROMANCY' TO WKS-ARQ-TAG (6,1)                       LGZM0533
069300     MOVE 'GRAVE'      TO WKS-ARQ-TAG (6,2)                       LGZM0533
069400     MOVE SPACES       TO WKS-ARQ-TAG (6,3)                       LGZM0533
069500     MOVE 4 TO WKS-ARQ-MIN-CARTAS (6)                             LGZM0533
069600     MOVE 4 TO WKS-ARQ-IDEAL (6,1)
069700     MOVE 5 TO WKS-ARQ-IDEAL (6,2)                                LGZM0533
069800     MOVE 5 TO WKS-ARQ-IDEAL (6,3)                                LGZM0533
069900     MOVE 4 TO WKS-ARQ-IDEAL (6,4)                                LGZM0533
070000     MOVE 4 TO WKS-ARQ-IDEAL (6,5)                                LGZM0533
070100     MOVE 0 TO WKS-ARQ-IDEAL (6,6)                                LGZM0533
070200                                                                  LGZM0533
070300     MOVE 'WARD-HEAL'    TO WKS-ARQ-NOMBRE (7)                    LGZM0533
070400     MOVE 6 TO WKS-ARQ-CLASE (7)                                  LGZM0533
070500     MOVE 'WARD'       TO WKS-ARQ-TAG (7,1)                       LGZM0533
070600     MOVE 'HEAL'       TO WKS-ARQ-TAG (7,2)
070700     MOVE 'COUNTDOWN'  TO WKS-ARQ-TAG (7,3)                       LGZM0533
070800     MOVE 5 TO WKS-ARQ-MIN-CARTAS (7)                             LGZM0533
070900     MOVE 3 TO WKS-ARQ-IDEAL (7,1)                                LGZM0533
071000     MOVE 5 TO WKS-ARQ-IDEAL (7,2)                                LGZM0533
071100     MOVE 4 TO WKS-ARQ-IDEAL (7,3)                                LGZM0533
071200     MOVE 5 TO WKS-ARQ-IDEAL (7,4)                                LGZM0533
071300     MOVE 4 TO WKS-ARQ-IDEAL (7,5)                                LGZM0533
071400     MOVE 0 TO WKS-ARQ-IDEAL (7,6)                                LGZM0533
071500                                                                  LGZM0533
071600     MOVE 'ARTIFACT'     TO WKS-ARQ-NOMBRE (8)
071700     MOVE 7 TO WKS-ARQ-CLASE (8)                                  LGZM0533
071800     MOVE 'ARTIFACT'   TO WKS-ARQ-TAG (8,1)                       LGZM0533
071900     MOVE 'FUSION'     TO WKS-ARQ-TAG (8,2)                       LGZM0533
072000     MOVE SPACES       TO WKS-ARQ-TAG (8,3)                       LGZM0533
072100     MOVE 4 TO WKS-ARQ-MIN-CARTAS (8)                             LGZM0533
072200     MOVE 3 TO WKS-ARQ-IDEAL (8,1)                                LGZM0533
072300     MOVE 4 TO WKS-ARQ-IDEAL (8,2)                                LGZM0533
072400     MOVE 5 TO WKS-ARQ-IDEAL (8,3)                                LGZM0533
072500     MOVE 5 TO WKS-ARQ-IDEAL (8,4)                                LGZM0533
072600     MOVE 4 TO WKS-ARQ-IDEAL (8,5)
072700     MOVE 0 TO WKS-ARQ-IDEAL (8,6).                               LGZM0533
072800 CARGA-TABLA-ARQUETIPOS-E. EXIT.                                  LGZM0533
072900******************************************************************
073000*          P R O C E S O   D E   U N   M A Z O                   *
073100******************************************************************
073200 PROCESA-MAZO SECTION.
073300     ADD 1 TO WKS-MAZOS-LEIDOS
073400     PERFORM ANALIZA-MAZO
073500     PERFORM ANALIZA-SINERGIA-MAZO
073600     PERFORM DETECTA-ARQUETIPO                                    LGZM0533
073700     PERFORM EVALUA-FORTALEZA-MAZO
073800     PERFORM PREDICE-PORCENTAJE
073900     PERFORM IMPRIME-DETALLE-MAZO
074000     PERFORM LEE-CDPICK.
074100 PROCESA-MAZO-E. EXIT.
074200
074300******************************************************************
074400*          A N A L I S I S   D E L   M A Z O   ( U 7 / U 8 )     *
074500******************************************************************
074600 ANALIZA-MAZO SECTION.
074700     MOVE ZEROES TO WKS-MZ-CURVA (1) WKS-MZ-CLASE-CUENTA (1)
074800                     WKS-MZ-ROL-CUENTA (1) WKS-MZ-TIPO-CUENTA (1)
074900     PERFORM INICIALIZA-CURVA VARYING WKS-DUMMY-IDX FROM 1 BY 1
075000             UNTIL WKS-DUMMY-IDX > 11
075100     PERFORM INICIALIZA-CLASE VARYING WKS-DUMMY-IDX FROM 1 BY 1
075200             UNTIL WKS-DUMMY-IDX > 8
075300     PERFORM INICIALIZA-ROL VARYING WKS-DUMMY-IDX FROM 1 BY 1
075400             UNTIL WKS-DUMMY-IDX > 6
075500     PERFORM INICIALIZA-TIPO VARYING WKS-DUMMY-IDX FROM 1 BY 1    LGZM0533
075600             UNTIL WKS-DUMMY-IDX > 4                              LGZM0533
075700     MOVE 0 TO WKS-MZ-SUMA-COSTO WKS-MZ-SUMA-RATING
075750                WKS-MZ-RESUELTAS                                 LGZM0536
075800                WKS-MZ-DUPLICADOS
075900     MOVE CDPR-DECK-COUNT TO WKS-MZ-TOTAL
076000     PERFORM ANALIZA-CARTA-MAZO VARYING WKS-DUMMY-IDX FROM 1 BY 1
076100             UNTIL WKS-DUMMY-IDX > WKS-MZ-TOTAL
076200     PERFORM DETERMINA-CLASE-PRINCIPAL
076300     PERFORM CALCULA-PROMEDIOS.
076400 ANALIZA-MAZO-E. EXIT.
076500
076600 INICIALIZA-CURVA SECTION.
076700     MOVE 0 TO WKS-MZ-CURVA (WKS-DUMMY-IDX).
076800 INICIALIZA-CURVA-E. EXIT.
076900
077000 INICIALIZA-CLASE SECTION.
077100     MOVE 0 TO WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX).
077200 INICIALIZA-CLASE-E. EXIT.
077300
077400 INICIALIZA-ROL SECTION.
077500     MOVE 0 TO WKS-MZ-ROL-CUENTA (WKS-DUMMY-IDX).
077600 INICIALIZA-ROL-E. EXIT.
077700                                                                  LGZM0533
077800 INICIALIZA-TIPO SECTION.                                         LGZM0533
077900     MOVE 0 TO WKS-MZ-TIPO-CUENTA (WKS-DUMMY-IDX).                LGZM0533
078000 INICIALIZA-TIPO-E. EXIT.                                         LGZM0533
078100
078200 ANALIZA-CARTA-MAZO SECTION.
078300     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX) TO WKS-CA-CARD-ID
078400     PERFORM BUSCA-CARTA
078500     IF CA-ENCONTRADA
078600        COMPUTE WKS-DUMMY-IDX-2 =
078700                WKS-TC-COSTO (WKS-CA-TAB-I) + 1
078800        ADD 1 TO WKS-MZ-CURVA (WKS-DUMMY-IDX-2)
078900        COMPUTE WKS-DUMMY-IDX-2 = WKS-TC-CLASE (WKS-CA-TAB-I) + 1
079000        ADD 1 TO WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX-2)
079100        ADD WKS-TC-COSTO (WKS-CA-TAB-I)       TO WKS-MZ-SUMA-COSTO
079200        ADD WKS-TC-BASE-RATING (WKS-CA-TAB-I) TO WKS-MZ-SUMA-RATING
079210        ADD 1 TO WKS-MZ-RESUELTAS                                LGZM0536
079300        PERFORM ACUMULA-ROL-MAZO VARYING WKS-DUMMY-IDX-2
079400                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 > 6
079500        PERFORM ACUMULA-TIPO-MAZO                                 LGZM0533
079600        PERFORM CUENTA-COPIA-CARTA
079700     END-IF.
079800 ANALIZA-CARTA-MAZO-E. EXIT.
079900
080000 ACUMULA-ROL-MAZO SECTION.
080100     IF WKS-TC-ROL-FLAG (WKS-CA-TAB-I, WKS-DUMMY-IDX-2) = 'Y'
080200        ADD 1 TO WKS-MZ-ROL-CUENTA (WKS-DUMMY-IDX-2)
080300     END-IF.
080400 ACUMULA-ROL-MAZO-E. EXIT.
080500                                                                  LGZM0533
080600*    CUENTA DISTRIBUCION POR TIPO DE CARTA (F=1 S=2 A=3 C=4)      LGZM0533
080700 ACUMULA-TIPO-MAZO SECTION.                                       LGZM0533
080800     EVALUATE WKS-TC-TIPO (WKS-CA-TAB-I)                          LGZM0533
080900        WHEN 'F' ADD 1 TO WKS-MZ-TIPO-CUENTA (1)                  LGZM0533
081000        WHEN 'S' ADD 1 TO WKS-MZ-TIPO-CUENTA (2)                  LGZM0533
081100        WHEN 'A' ADD 1 TO WKS-MZ-TIPO-CUENTA (3)                  LGZM0533
081200        WHEN 'C' ADD 1 TO WKS-MZ-TIPO-CUENTA (4)                  LGZM0533
081300     END-EVALUATE.                                                LGZM0533
081400 ACUMULA-TIPO-MAZO-E. EXIT.
081500
081600*    CUENTA CUANTAS COPIAS DE LA MISMA CARTA YA SE HABIAN VISTO
081700*    ANTES DE LA POSICION ACTUAL DEL MAZO (CADA CARTA DISTINTA   *
081800*    CON 2 O MAS COPIAS SE CUENTA UNA SOLA VEZ, NO UNA POR       *LGZM0535
081810*    CADA COPIA REPETIDA -- SOLIC-0535)                          LGZM0535
081900 CUENTA-COPIA-CARTA SECTION.
082000     MOVE 0 TO WKS-COPIAS-CARTA
082100     PERFORM CUENTA-UNA-COPIA-ANT VARYING WKS-DUMMY-IDX-2
082200             FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 >= WKS-DUMMY-IDX
082250     IF WKS-COPIAS-CARTA = 1                                    LGZM0535
082400        ADD 1 TO WKS-MZ-DUPLICADOS
082500     END-IF.
082600 CUENTA-COPIA-CARTA-E. EXIT.
082700
082800 CUENTA-UNA-COPIA-ANT SECTION.
082900     IF CDPR-DECK-IDS (WKS-DUMMY-IDX-2) = WKS-CA-CARD-ID
083000        ADD 1 TO WKS-COPIAS-CARTA
083100     END-IF.
083200 CUENTA-UNA-COPIA-ANT-E. EXIT.
083300
083400 DETERMINA-CLASE-PRINCIPAL SECTION.
083500     MOVE 0 TO WKS-MZ-CLASE-PRINCIPAL
083600     IF WKS-MZ-TOTAL > 0
083700        PERFORM COMPARA-CLASE-PRINCIPAL VARYING WKS-DUMMY-IDX
083800                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX > 8
083900     END-IF.
084000 DETERMINA-CLASE-PRINCIPAL-E. EXIT.
084100
084200 COMPARA-CLASE-PRINCIPAL SECTION.
084300     COMPUTE WKS-DUMMY-IDX-2 = WKS-MZ-CLASE-PRINCIPAL + 1
084400     IF WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX) >
084500        WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX-2)
084600        COMPUTE WKS-MZ-CLASE-PRINCIPAL = WKS-DUMMY-IDX - 1
084700     END-IF.
084800 COMPARA-CLASE-PRINCIPAL-E. EXIT.
084900
084950*    PROMEDIO DE RATING = SOBRE LAS CARTAS RESUELTAS CONTRA       LGZM0536
084960*    CDMA00 (WKS-MZ-RESUELTAS), NO SOBRE EL TOTAL DE SLOTS DEL    LGZM0536
084970*    MAZO; UNA CARTA NO ENCONTRADA NO SUMA RATING PERO SEGUIA     LGZM0536
084980*    CONTANDO EN EL DIVISOR -- SOLIC-0536. EL PROMEDIO DE COSTO   LGZM0536
084990*    SIGUE SOBRE WKS-MZ-TOTAL (ASI LO PIDE LA ESTRATEGIA DE U7).  LGZM0536
085000 CALCULA-PROMEDIOS SECTION.
085100     IF WKS-MZ-RESUELTAS > 0                                      LGZM0536
085200        COMPUTE WKS-MZ-PROMEDIO-RATING ROUNDED =
085300                WKS-MZ-SUMA-RATING / WKS-MZ-RESUELTAS             LGZM0536
085350     ELSE                                                         LGZM0536
085360        MOVE 50.0 TO WKS-MZ-PROMEDIO-RATING                       LGZM0536
085370     END-IF                                                       LGZM0536
085400     IF WKS-MZ-TOTAL > 0
085500        COMPUTE WKS-MZ-PROMEDIO-COSTO ROUNDED =
085550                WKS-MZ-SUMA-COSTO / WKS-MZ-TOTAL
085600     ELSE
085800        MOVE 0    TO WKS-MZ-PROMEDIO-COSTO
085900     END-IF.
086000 CALCULA-PROMEDIOS-E. EXIT.
086100
086200******************************************************************
086300*          B U S Q U E D A   D E   C A R T A                     *
086400******************************************************************
086500 BUSCA-CARTA SECTION.
086600     MOVE 0 TO WKS-CA-ENCONTRADA
086700     SET WKS-TC-I TO 1
086800     SEARCH ALL WKS-TC-FILA
086900        AT END
087000           MOVE 0 TO WKS-CA-ENCONTRADA
087100        WHEN WKS-TC-CARD-ID (WKS-TC-I) = WKS-CA-CARD-ID
087200           MOVE 1 TO WKS-CA-ENCONTRADA
087300           SET WKS-CA-TAB-I TO WKS-TC-I
087400     END-SEARCH.
087500 BUSCA-CARTA-E. EXIT.
087600
087700******************************************************************
087800*          S I N E R G I A   D E L   M A Z O   ( U 3 / U 8 )     *
087900******************************************************************
088000 ANALIZA-SINERGIA-MAZO SECTION.
088100     MOVE 0 TO WKS-MZ-SINERGIA-SCORE
088200     MOVE 0 TO WKS-MZ-SINERGIA-REGLAS                             LGZM0533
088300     PERFORM EVALUA-REGLA-MAZO VARYING WKS-SIN-I FROM 1 BY 1
088400             UNTIL WKS-SIN-I > 22.
088500 ANALIZA-SINERGIA-MAZO-E. EXIT.
088600
088700 EVALUA-REGLA-MAZO SECTION.
088800     IF WKS-SIN-CLASE (WKS-SIN-I) = 0
088900        OR WKS-SIN-CLASE (WKS-SIN-I) = WKS-MZ-CLASE-PRINCIPAL
089000        MOVE WKS-SIN-ENABLER (WKS-SIN-I) TO WKS-TAG-BUSCADA
089100        PERFORM CUENTA-CARTAS-CON-TAG
089200        MOVE WKS-DUMMY-IDX TO WKS-ENABLERS-EN-MAZO
089300        MOVE WKS-SIN-PAYOFF (WKS-SIN-I) TO WKS-TAG-BUSCADA
089400        PERFORM CUENTA-CARTAS-CON-TAG
089500        MOVE WKS-DUMMY-IDX TO WKS-PAYOFFS-EN-MAZO
089600        IF WKS-ENABLERS-EN-MAZO > 0 OR WKS-PAYOFFS-EN-MAZO > 0
089700           COMPUTE WKS-BONO-TMP ROUNDED =
089800              (WKS-ENABLERS-EN-MAZO + WKS-PAYOFFS-EN-MAZO) * 2
089900           IF WKS-BONO-TMP > 10
090000              MOVE 10 TO WKS-BONO-TMP
090100           END-IF
090200           ADD WKS-BONO-TMP TO WKS-MZ-SINERGIA-SCORE
090300           ADD 1 TO WKS-MZ-SINERGIA-REGLAS                        LGZM0533
090400        END-IF
090500     END-IF.
090600 EVALUA-REGLA-MAZO-E. EXIT.
090700
090800 CUENTA-CARTAS-CON-TAG SECTION.
090900     MOVE 0 TO WKS-DUMMY-IDX
091000     IF WKS-TAG-BUSCADA NOT = SPACES
091100        PERFORM CUENTA-UNA-CARTA-TAG VARYING WKS-DUMMY-IDX-2
091200                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX-2 > WKS-MZ-TOTAL
091300     END-IF.
091400 CUENTA-CARTAS-CON-TAG-E. EXIT.
091500
091600 CUENTA-UNA-CARTA-TAG SECTION.
091700     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX-2) TO WKS-CA-CARD-ID
091800     PERFORM BUSCA-CARTA
091900     IF CA-ENCONTRADA
092000        PERFORM CARTA-TIENE-TAG
092100        IF TAG-ENCONTRADA
092200           ADD 1 TO WKS-DUMMY-IDX
092300        END-IF
092400     END-IF.
092500 CUENTA-UNA-CARTA-TAG-E. EXIT.
092600
092700 CARTA-TIENE-TAG SECTION.
092800     MOVE 0 TO WKS-TAG-ENCONTRADA
092900     IF WKS-TC-TAGS (WKS-CA-TAB-I, 1) = WKS-TAG-BUSCADA
093000        OR WKS-TC-TAGS (WKS-CA-TAB-I, 2) = WKS-TAG-BUSCADA
093100        OR WKS-TC-TAGS (WKS-CA-TAB-I, 3) = WKS-TAG-BUSCADA
093200        OR WKS-TC-TAGS (WKS-CA-TAB-I, 4) = WKS-TAG-BUSCADA
093300        MOVE 1 TO WKS-TAG-ENCONTRADA
093400     END-IF.
093500 CARTA-TIENE-TAG-E. EXIT.
093600                                                                  LGZM0533
093700******************************************************************LGZM0533
093800*          D E T E C C I O N   D E   A R Q U E T I P O   (U4)    *LGZM0533
093900*      SOLIC-0533 -- MISMO ALGORITMO DE CDADV01, TRAIDO AQUI     *LGZM0533
094000*      PORQUE CDANL01 NO COMPARTE WORKING-STORAGE CON CDADV01    *LGZM0533
094100******************************************************************LGZM0533
094200 DETECTA-ARQUETIPO SECTION.                                       LGZM0533
094300     MOVE 0 TO WKS-MZ-ARQUETIPO-IDX                               LGZM0533
094400     MOVE 0 TO WKS-MZ-ARQUETIPO-CONF                              LGZM0533
094500     MOVE 0 TO WKS-MZ-ARQ-CONFIANZA
094600     MOVE 0 TO WKS-DUMMY-IDX                                      LGZM0533
094700     PERFORM EVALUA-UN-ARQUETIPO VARYING WKS-ARQ-I FROM 1 BY 1    LGZM0533
094800             UNTIL WKS-ARQ-I > 8                                  LGZM0533
094900     IF WKS-MZ-ARQUETIPO-IDX > 0                                  LGZM0533
095000        COMPUTE WKS-MZ-ARQ-CONFIANZA = WKS-MZ-ARQUETIPO-CONF * 8  LGZM0533
095100        IF WKS-MZ-ARQ-CONFIANZA > 90                              LGZM0533
095200           MOVE 90 TO WKS-MZ-ARQ-CONFIANZA                        LGZM0533
095300        END-IF                                                    LGZM0533
095400     END-IF.                                                      LGZM0533
095500 DETECTA-ARQUETIPO-E. EXIT.
095600                                                                  LGZM0533
095700 EVALUA-UN-ARQUETIPO SECTION.                                     LGZM0533
095800     IF WKS-ARQ-CLASE (WKS-ARQ-I) = WKS-MZ-CLASE-PRINCIPAL        LGZM0533
095900        MOVE 0 TO WKS-DUMMY-IDX-2                                 LGZM0533
096000        PERFORM CUENTA-CARTA-ARQUETIPO VARYING WKS-DUMMY-IDX      LGZM0533
096100                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX > WKS-MZ-TOTAL    LGZM0533
096200        IF WKS-DUMMY-IDX-2 >= WKS-ARQ-MIN-CARTAS (WKS-ARQ-I)      LGZM0533
096300           COMPUTE WKS-DUMMY-IDX = WKS-DUMMY-IDX-2 * 2            LGZM0533
096400           IF WKS-DUMMY-IDX > WKS-MZ-ARQUETIPO-CONF               LGZM0533
096500              MOVE WKS-DUMMY-IDX     TO WKS-MZ-ARQUETIPO-CONF
096600              SET  WKS-MZ-ARQUETIPO-IDX TO WKS-ARQ-I              LGZM0533
096700           END-IF                                                 LGZM0533
096800        END-IF                                                    LGZM0533
096900     END-IF.                                                      LGZM0533
097000 EVALUA-UN-ARQUETIPO-E. EXIT.                                     LGZM0533
097100                                                                  LGZM0533
097200 CUENTA-CARTA-ARQUETIPO SECTION.                                  LGZM0533
097300     MOVE CDPR-DECK-IDS (WKS-DUMMY-IDX) TO WKS-CA-CARD-ID         LGZM0533
097400     PERFORM BUSCA-CARTA                                          LGZM0533
097500     IF CA-ENCONTRADA
097600        PERFORM VERIFICA-TAG-ARQUETIPO                            LGZM0533
097700     END-IF.                                                      LGZM0533
097800 CUENTA-CARTA-ARQUETIPO-E. EXIT.                                  LGZM0533
097900                                                                  LGZM0533
098000 VERIFICA-TAG-ARQUETIPO SECTION.                                  LGZM0533
098100     MOVE WKS-ARQ-TAG (WKS-ARQ-I, 1) TO WKS-TAG-BUSCADA           LGZM0533
098200     PERFORM CARTA-TIENE-TAG                                      LGZM0533
098300     IF NOT TAG-ENCONTRADA                                        LGZM0533
098400        MOVE WKS-ARQ-TAG (WKS-ARQ-I, 2) TO WKS-TAG-BUSCADA        LGZM0533
098500        PERFORM CARTA-TIENE-TAG
098600     END-IF                                                       LGZM0533
098700     IF NOT TAG-ENCONTRADA                                        LGZM0533
098800        MOVE WKS-ARQ-TAG (WKS-ARQ-I, 3) TO WKS-TAG-BUSCADA        LGZM0533
098900        PERFORM CARTA-TIENE-TAG                                   LGZM0533
099000     END-IF                                                       LGZM0533
099100     IF TAG-ENCONTRADA                                            LGZM0533
099200        ADD 1 TO WKS-DUMMY-IDX-2                                  LGZM0533
099300     END-IF.                                                      LGZM0533
099400 VERIFICA-TAG-ARQUETIPO-E. EXIT.                                  LGZM0533
099500
099600******************************************************************
099700*          F O R T A L E Z A   D E L   M A Z O   ( U 7 )         *
099800******************************************************************
099900 EVALUA-FORTALEZA-MAZO SECTION.
100000     COMPUTE WKS-FZ-TEMPRANAS =
100100             WKS-MZ-CURVA (2) + WKS-MZ-CURVA (3) + WKS-MZ-CURVA (4)
100200     MOVE 0 TO WKS-FZ-PESADAS
100300     PERFORM CUENTA-PESADA VARYING WKS-DUMMY-IDX FROM 7 BY 1
100400             UNTIL WKS-DUMMY-IDX > 11
100500     IF WKS-FZ-TEMPRANAS < 8
100600        COMPUTE WKS-FZ-PENALIDAD = (8 - WKS-FZ-TEMPRANAS) * 2
100700     ELSE
100800        MOVE 0 TO WKS-FZ-PENALIDAD
100900     END-IF
101000     COMPUTE WKS-FZ-AJUSTADA =
101100             WKS-MZ-PROMEDIO-RATING - WKS-FZ-PENALIDAD
101200     PERFORM CLASIFICA-TIER
101300     PERFORM CLASIFICA-ESTRATEGIA.
101400 EVALUA-FORTALEZA-MAZO-E. EXIT.
101500
101600*    COSTO 6 O MAS -- INDICE DE CURVA = COSTO + 1, ES DECIR 7..11
101700 CUENTA-PESADA SECTION.
101800     ADD WKS-MZ-CURVA (WKS-DUMMY-IDX) TO WKS-FZ-PESADAS.
101900 CUENTA-PESADA-E. EXIT.
102000
102100 CLASIFICA-TIER SECTION.
102200     EVALUATE TRUE
102300        WHEN WKS-FZ-AJUSTADA >= 70
102400           MOVE 'S' TO WKS-FZ-TIER
102500           MOVE 'MAZO EXCELENTE'         TO WKS-FZ-DESCRIPCION
102600        WHEN WKS-FZ-AJUSTADA >= 65
102700           MOVE 'A' TO WKS-FZ-TIER
102800           MOVE 'MAZO MUY FUERTE'        TO WKS-FZ-DESCRIPCION
102900        WHEN WKS-FZ-AJUSTADA >= 60
103000           MOVE 'B' TO WKS-FZ-TIER
103100           MOVE 'MAZO SOLIDO'            TO WKS-FZ-DESCRIPCION
103200        WHEN WKS-FZ-AJUSTADA >= 55
103300           MOVE 'C' TO WKS-FZ-TIER
103400           MOVE 'MAZO PROMEDIO'          TO WKS-FZ-DESCRIPCION
103500        WHEN OTHER
103600           MOVE 'D' TO WKS-FZ-TIER
103700           MOVE 'MAZO POR DEBAJO DEL PROMEDIO' TO WKS-FZ-DESCRIPCION
103800     END-EVALUATE.
103900 CLASIFICA-TIER-E. EXIT.
104000
104100 CLASIFICA-ESTRATEGIA SECTION.
104200     EVALUATE TRUE
104300        WHEN WKS-MZ-PROMEDIO-COSTO < 3.5
104400           MOVE 'AGRESIVO'    TO WKS-FZ-ESTRATEGIA
104500        WHEN WKS-MZ-PROMEDIO-COSTO > 4.5
104600           MOVE 'CONTROL'     TO WKS-FZ-ESTRATEGIA
104700        WHEN OTHER
104800           MOVE 'MEDIO'       TO WKS-FZ-ESTRATEGIA
104900     END-EVALUATE.
105000 CLASIFICA-ESTRATEGIA-E. EXIT.
105100
105200******************************************************************
105300*      P R E D I C C I O N   D E   V I C T O R I A   ( U 8 )     *
105400******************************************************************
105500 PREDICE-PORCENTAJE SECTION.
105600     IF WKS-MZ-TOTAL = 0
105700        MOVE 50.0 TO WKS-PR-PORCENTAJE
105800        MOVE 0    TO WKS-PR-CONFIANZA
105900     ELSE
106000        PERFORM CALCULA-FACTOR-BASE
106100        PERFORM CALCULA-FACTOR-CURVA
106200        PERFORM CALCULA-FACTOR-SINERGIA
106300        PERFORM CALCULA-FACTOR-ROL
106400        PERFORM CALCULA-FACTOR-CONSISTENCIA
106500        COMPUTE WKS-PR-PONDERADO =
106600                (0.30 * WKS-PR-FACTOR-BASE) +
106700                (0.25 * WKS-PR-FACTOR-CURVA) +
106800                (0.20 * WKS-PR-FACTOR-SINERGIA) +
106900                (0.15 * WKS-PR-FACTOR-ROL) +
107000                (0.10 * WKS-PR-FACTOR-CONSIST)
107100        COMPUTE WKS-PR-PORCENTAJE ROUNDED =
107200                35 + (WKS-PR-PONDERADO * 40)
107300        IF WKS-PR-PORCENTAJE < 25
107400           MOVE 25.0 TO WKS-PR-PORCENTAJE
107500        END-IF
107600        IF WKS-PR-PORCENTAJE > 85
107700           MOVE 85.0 TO WKS-PR-PORCENTAJE
107800        END-IF
107900        COMPUTE WKS-PR-CONFIANZA = WKS-MZ-TOTAL * 4
108000        IF WKS-PR-CONFIANZA > 100
108100           MOVE 100.0 TO WKS-PR-CONFIANZA
108200        END-IF
108300     END-IF.
108400 PREDICE-PORCENTAJE-E. EXIT.
108500
108600 CALCULA-FACTOR-BASE SECTION.
108700     COMPUTE WKS-PR-FACTOR-BASE =
108800             (WKS-MZ-PROMEDIO-RATING - 40) / 30
108900     IF WKS-PR-FACTOR-BASE < 0
109000        MOVE 0 TO WKS-PR-FACTOR-BASE
109100     END-IF
109200     IF WKS-PR-FACTOR-BASE > 1
109300        MOVE 1 TO WKS-PR-FACTOR-BASE
109400     END-IF.
109500 CALCULA-FACTOR-BASE-E. EXIT.
109600
109700*    CALIDAD DE CURVA CONTRA EL IDEAL EN COSTOS 1 A 6, ESCALADO
109800*    AL TAMANO ACTUAL DEL MAZO (IDEAL * TOTAL / 30)
109900 CALCULA-FACTOR-CURVA SECTION.
110000     MOVE 0 TO WKS-PR-FACTOR-CURVA
110100     PERFORM EVALUA-CALIDAD-COSTO VARYING WKS-DUMMY-IDX FROM 2 BY 1
110200             UNTIL WKS-DUMMY-IDX > 7
110300     COMPUTE WKS-PR-FACTOR-CURVA ROUNDED = WKS-PR-FACTOR-CURVA / 6.
110400 CALCULA-FACTOR-CURVA-E. EXIT.
110500
110600 EVALUA-CALIDAD-COSTO SECTION.
110700     COMPUTE WKS-BONO-TMP = WKS-IDEAL-COSTO (WKS-DUMMY-IDX)
110800                             * WKS-MZ-TOTAL / 30
110900     COMPUTE WKS-BONO-TMP =
111000             WKS-MZ-CURVA (WKS-DUMMY-IDX) - WKS-BONO-TMP
111100     IF WKS-BONO-TMP < 0
111200        MULTIPLY WKS-BONO-TMP BY -1 GIVING WKS-BONO-TMP
111300     END-IF
111400     COMPUTE WKS-BONO-TMP = 1 - (WKS-BONO-TMP / 3)
111500     IF WKS-BONO-TMP < 0
111600        MOVE 0 TO WKS-BONO-TMP
111700     END-IF
111800     ADD WKS-BONO-TMP TO WKS-PR-FACTOR-CURVA.
111900 EVALUA-CALIDAD-COSTO-E. EXIT.
112000
112100 CALCULA-FACTOR-SINERGIA SECTION.
112200     COMPUTE WKS-PR-FACTOR-SINERGIA ROUNDED =
112300             WKS-MZ-SINERGIA-SCORE / 20
112400     IF WKS-PR-FACTOR-SINERGIA > 1
112500        MOVE 1 TO WKS-PR-FACTOR-SINERGIA
112600     END-IF.
112700 CALCULA-FACTOR-SINERGIA-E. EXIT.
112800
112900*    COBERTURA DE ROL: PROMEDIO DE REMOVAL/3, DRAW/2, FINISHER/2,
113000*    PROTECTION/2, CADA UNO TOPADO A 1.0
113100 CALCULA-FACTOR-ROL SECTION.
113200     MOVE 0 TO WKS-PR-FACTOR-ROL
113300     COMPUTE WKS-BONO-TMP = WKS-MZ-ROL-CUENTA (1) / 3
113400     PERFORM ACUMULA-COBERTURA
113500     COMPUTE WKS-BONO-TMP = WKS-MZ-ROL-CUENTA (2) / 2
113600     PERFORM ACUMULA-COBERTURA
113700     COMPUTE WKS-BONO-TMP = WKS-MZ-ROL-CUENTA (5) / 2
113800     PERFORM ACUMULA-COBERTURA
113900     COMPUTE WKS-BONO-TMP = WKS-MZ-ROL-CUENTA (6) / 2
114000     PERFORM ACUMULA-COBERTURA
114100     COMPUTE WKS-PR-FACTOR-ROL ROUNDED = WKS-PR-FACTOR-ROL / 4.
114200 CALCULA-FACTOR-ROL-E. EXIT.
114300
114400 ACUMULA-COBERTURA SECTION.
114500     IF WKS-BONO-TMP > 1
114600        MOVE 1 TO WKS-BONO-TMP
114700     END-IF
114800     ADD WKS-BONO-TMP TO WKS-PR-FACTOR-ROL.
114900 ACUMULA-COBERTURA-E. EXIT.
115000
115100 CALCULA-FACTOR-CONSISTENCIA SECTION.
115200     COMPUTE WKS-PR-FACTOR-CONSIST ROUNDED =
115300             WKS-MZ-DUPLICADOS / 4
115400     IF WKS-PR-FACTOR-CONSIST > 1
115500        MOVE 1 TO WKS-PR-FACTOR-CONSIST
115600     END-IF.
115700 CALCULA-FACTOR-CONSISTENCIA-E. EXIT.
115800
115900******************************************************************
116000*          I M P R E S I O N   D E L   R E P O R T E   ( U 7 )   *
116100******************************************************************
116200 IMPRIME-ENCABEZADO3 SECTION.
116300     WRITE LINEA-CDREP3 FROM WKS-ENCABEZADO3-1
116400           AFTER ADVANCING TOP-OF-FORM
116500     WRITE LINEA-CDREP3 FROM WKS-ENCABEZADO3-2
116600           AFTER ADVANCING 2 LINES.
116700 IMPRIME-ENCABEZADO3-E. EXIT.
116800
116900 IMPRIME-DETALLE-MAZO SECTION.
117000     MOVE CDPR-SESSION-ID    TO WKSD3-SESION
117100     MOVE CDPR-PICK-INDEX    TO WKSD3-PICK
117200     MOVE WKS-MZ-PROMEDIO-RATING TO WKSD3-PROMEDIO
117300     MOVE WKS-FZ-AJUSTADA         TO WKSD3-AJUSTADA
117400     MOVE WKS-FZ-TIER              TO WKSD3-TIER
117500     MOVE WKS-FZ-DESCRIPCION       TO WKSD3-DESCRIPCION
117600     MOVE WKS-PR-PORCENTAJE        TO WKSD3-PORCENTAJE
117700     MOVE WKS-FZ-ESTRATEGIA        TO WKSD3-ESTRATEGIA
117800     MOVE WKS-FZ-PENALIDAD         TO WKSD3-PENALIDAD             LGZM0533
117900     WRITE LINEA-CDREP3 FROM WKS-DETALLE-MAZO
118000           AFTER ADVANCING 2 LINES
118100     PERFORM IMPRIME-CURVA-MAZO                                   LGZM0533
118200     PERFORM IMPRIME-ROL-MAZO                                     LGZM0533
118300     PERFORM IMPRIME-CLASE-MAZO                                   LGZM0533
118400     PERFORM IMPRIME-TIPO-MAZO                                    LGZM0533
118500     PERFORM IMPRIME-SINERGIA-MAZO                                LGZM0533
118600     PERFORM IMPRIME-ARQUETIPO-MAZO                               LGZM0533
118700     PERFORM IMPRIME-WINRATE-MAZO                                 LGZM0533
118800     PERFORM IMPRIME-RECOMENDACIONES
118900     PERFORM IMPRIME-RECOM-ARQUETIPO                              LGZM0533
119000     PERFORM IMPRIME-RECOM-WINRATE.                               LGZM0533
119100 IMPRIME-DETALLE-MAZO-E. EXIT.
119200
119300*    RECOMENDACIONES: TEMPRANAS < 8, PESADAS > 4, REMOVAL < 3,
119400*    FINISHER = 0
119500 IMPRIME-RECOMENDACIONES SECTION.
119600     IF WKS-FZ-TEMPRANAS < 8
119700        MOVE 'AGREGAR MAS CARTAS TEMPRANAS (COSTO 1-3)'
119800             TO WKSD4-RECOMENDACION
119900        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM
120000              AFTER ADVANCING 1 LINE
120100     END-IF
120200     IF WKS-FZ-PESADAS > 4
120300        MOVE 'RECORTAR CARTAS PESADAS (COSTO 6+)'
120400             TO WKSD4-RECOMENDACION
120500        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM
120600              AFTER ADVANCING 1 LINE
120700     END-IF
120800     IF WKS-MZ-ROL-CUENTA (1) < 3
120900        MOVE 'AGREGAR MAS REMOCION (ROL REMOVAL)'
121000             TO WKSD4-RECOMENDACION
121100        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM
121200              AFTER ADVANCING 1 LINE
121300     END-IF
121400     IF WKS-MZ-ROL-CUENTA (5) = 0
121500        MOVE 'AGREGAR AL MENOS UN FINALIZADOR (FINISHER)'
121600             TO WKSD4-RECOMENDACION
121700        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM
121800              AFTER ADVANCING 1 LINE
121900     END-IF.
122000 IMPRIME-RECOMENDACIONES-E. EXIT.
122100                                                                  LGZM0533
122200******************************************************************LGZM0533
122300*      L I N E A S   D E   D E T A L L E   ( U 3 / U 4 / U 7 )    LGZM0533
122400*      SOLIC-0533 -- CURVA, ROL, CLASE, TIPO, SINERGIA,           LGZM0533
122500*      ARQUETIPO Y GANANCIA PROYECTADA DEL MAZO ACTUAL            LGZM0533
122600******************************************************************LGZM0533
122700 IMPRIME-CURVA-MAZO SECTION.                                      LGZM0533
122800     PERFORM CARGA-CELDA-CURVA VARYING WKS-DUMMY-IDX FROM 1 BY 1  LGZM0533
122900             UNTIL WKS-DUMMY-IDX > 11                             LGZM0533
123000     WRITE LINEA-CDREP3 FROM WKS-DETALLE-CURVA
123100           AFTER ADVANCING 1 LINE.                                LGZM0533
123200 IMPRIME-CURVA-MAZO-E. EXIT.                                      LGZM0533
123300                                                                  LGZM0533
123400 CARGA-CELDA-CURVA SECTION.                                       LGZM0533
123500     COMPUTE WKS-DUMMY-IDX-2 = WKS-DUMMY-IDX - 1                  LGZM0533
123600     MOVE WKS-DUMMY-IDX-2 TO WKSD5-CURVA-COSTO (WKS-DUMMY-IDX)    LGZM0533
123700     MOVE WKS-MZ-CURVA (WKS-DUMMY-IDX) TO                         LGZM0533
123800          WKSD5-CURVA-CTA (WKS-DUMMY-IDX).                        LGZM0533
123900 CARGA-CELDA-CURVA-E. EXIT.                                       LGZM0533
124000
124100 IMPRIME-ROL-MAZO SECTION.                                        LGZM0533
124200     MOVE WKS-MZ-ROL-CUENTA (1) TO WKSD6-ROL-REMOVAL              LGZM0533
124300     MOVE WKS-MZ-ROL-CUENTA (2) TO WKSD6-ROL-DRAW                 LGZM0533
124400     MOVE WKS-MZ-ROL-CUENTA (3) TO WKSD6-ROL-HEAL                 LGZM0533
124500     MOVE WKS-MZ-ROL-CUENTA (4) TO WKSD6-ROL-AOE                  LGZM0533
124600     MOVE WKS-MZ-ROL-CUENTA (5) TO WKSD6-ROL-FINISHER             LGZM0533
124700     MOVE WKS-MZ-ROL-CUENTA (6) TO WKSD6-ROL-PROTECT              LGZM0533
124800     WRITE LINEA-CDREP3 FROM WKS-DETALLE-ROL                      LGZM0533
124900           AFTER ADVANCING 1 LINE.                                LGZM0533
125000 IMPRIME-ROL-MAZO-E. EXIT.
125100                                                                  LGZM0533
125200 IMPRIME-CLASE-MAZO SECTION.                                      LGZM0533
125300     PERFORM CARGA-CELDA-CLASE VARYING WKS-DUMMY-IDX FROM 1 BY 1  LGZM0533
125400             UNTIL WKS-DUMMY-IDX > 8                              LGZM0533
125500     WRITE LINEA-CDREP3 FROM WKS-DETALLE-CLASE                    LGZM0533
125600           AFTER ADVANCING 1 LINE.                                LGZM0533
125700 IMPRIME-CLASE-MAZO-E. EXIT.                                      LGZM0533
125800                                                                  LGZM0533
125900 CARGA-CELDA-CLASE SECTION.                                       LGZM0533
126000     COMPUTE WKS-DUMMY-IDX-2 = WKS-DUMMY-IDX - 1
126100     MOVE WKS-DUMMY-IDX-2 TO WKSD7-CLASE-NUM (WKS-DUMMY-IDX)      LGZM0533
126200     MOVE WKS-MZ-CLASE-CUENTA (WKS-DUMMY-IDX) TO                  LGZM0533
126300          WKSD7-CLASE-CTA (WKS-DUMMY-IDX).                        LGZM0533
126400 CARGA-CELDA-CLASE-E. EXIT.                                       LGZM0533
126500                                                                  LGZM0533
126600 IMPRIME-TIPO-MAZO SECTION.                                       LGZM0533
126700     MOVE WKS-MZ-TIPO-CUENTA (1) TO WKSD8-TIPO-F                  LGZM0533
126800     MOVE WKS-MZ-TIPO-CUENTA (2) TO WKSD8-TIPO-S                  LGZM0533
126900     MOVE WKS-MZ-TIPO-CUENTA (3) TO WKSD8-TIPO-A                  LGZM0533
127000     MOVE WKS-MZ-TIPO-CUENTA (4) TO WKSD8-TIPO-C
127100     WRITE LINEA-CDREP3 FROM WKS-DETALLE-TIPO                     LGZM0533
127200           AFTER ADVANCING 1 LINE.                                LGZM0533
127300 IMPRIME-TIPO-MAZO-E. EXIT.                                       LGZM0533
127400                                                                  LGZM0533
127500 IMPRIME-SINERGIA-MAZO SECTION.                                   LGZM0533
127600     MOVE WKS-MZ-SINERGIA-SCORE  TO WKSD9-SIN-SCORE               LGZM0533
127700     MOVE WKS-MZ-SINERGIA-REGLAS TO WKSD9-SIN-REGLAS              LGZM0533
127800     WRITE LINEA-CDREP3 FROM WKS-DETALLE-SINERGIA                 LGZM0533
127900           AFTER ADVANCING 1 LINE.                                LGZM0533
128000 IMPRIME-SINERGIA-MAZO-E. EXIT.
128100                                                                  LGZM0533
128200 IMPRIME-ARQUETIPO-MAZO SECTION.                                  LGZM0533
128300     IF WKS-MZ-ARQUETIPO-IDX > 0                                  LGZM0533
128400        SET WKS-ARQ-I TO WKS-MZ-ARQUETIPO-IDX                     LGZM0533
128500        MOVE WKS-ARQ-NOMBRE (WKS-ARQ-I) TO WKSDA-ARQ-NOMBRE       LGZM0533
128600        MOVE WKS-MZ-ARQ-CONFIANZA       TO WKSDA-ARQ-CONF         LGZM0533
128700     ELSE                                                         LGZM0533
128800        MOVE 'NINGUNO'    TO WKSDA-ARQ-NOMBRE                     LGZM0533
128900        MOVE 0            TO WKSDA-ARQ-CONF                       LGZM0533
129000     END-IF
129100     WRITE LINEA-CDREP3 FROM WKS-DETALLE-ARQUETIPO                LGZM0533
129200           AFTER ADVANCING 1 LINE.                                LGZM0533
129300 IMPRIME-ARQUETIPO-MAZO-E. EXIT.                                  LGZM0533
129400                                                                  LGZM0533
129500 IMPRIME-WINRATE-MAZO SECTION.                                    LGZM0533
129600     MOVE WKS-PR-PORCENTAJE      TO WKSDW-PORCENTAJE              LGZM0533
129700     MOVE WKS-PR-CONFIANZA       TO WKSDW-CONFIANZA               LGZM0533
129800     MOVE WKS-PR-FACTOR-BASE     TO WKSDW-F-BASE                  LGZM0533
129900     MOVE WKS-PR-FACTOR-CURVA    TO WKSDW-F-CURVA                 LGZM0533
130000     MOVE WKS-PR-FACTOR-SINERGIA TO WKSDW-F-SIN
130100     MOVE WKS-PR-FACTOR-ROL      TO WKSDW-F-ROL                   LGZM0533
130200     MOVE WKS-PR-FACTOR-CONSIST  TO WKSDW-F-CONS                  LGZM0533
130300     WRITE LINEA-CDREP3 FROM WKS-DETALLE-WINRATE                  LGZM0533
130400           AFTER ADVANCING 1 LINE.                                LGZM0533
130500 IMPRIME-WINRATE-MAZO-E. EXIT.                                    LGZM0533
130600                                                                  LGZM0533
130700*    ESTRATEGIA DE ARQUETIPO Y AJUSTE DE CURVA HACIA SU IDEAL     LGZM0533
130800 IMPRIME-RECOM-ARQUETIPO SECTION.                                 LGZM0533
130900     IF WKS-MZ-ARQUETIPO-IDX > 0                                  LGZM0533
131000        SET WKS-ARQ-I TO WKS-MZ-ARQUETIPO-IDX
131100        MOVE 'SEGUIR EL PLAN DEL ARQUETIPO DETECTADO'             LGZM0533
131200             TO WKSD4-RECOMENDACION                               LGZM0533
131300        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM                 LGZM0533
131400              AFTER ADVANCING 1 LINE                              LGZM0533
131500        PERFORM EVALUA-RECOM-ARQ-COSTO VARYING WKS-DUMMY-IDX      LGZM0533
131600                FROM 1 BY 1 UNTIL WKS-DUMMY-IDX > 6               LGZM0533
131700     END-IF.                                                      LGZM0533
131800 IMPRIME-RECOM-ARQUETIPO-E. EXIT.                                 LGZM0533
131900                                                                  LGZM0533
132000 EVALUA-RECOM-ARQ-COSTO SECTION.
132100     COMPUTE WKS-DUMMY-IDX-2 = WKS-MZ-CURVA (WKS-DUMMY-IDX + 1)   LGZM0533
132200     COMPUTE WKS-BONO-TMP ROUNDED =                               LGZM0533
132300             WKS-ARQ-IDEAL (WKS-ARQ-I, WKS-DUMMY-IDX) * 0.7       LGZM0533
132400     IF WKS-DUMMY-IDX-2 < WKS-BONO-TMP                            LGZM0533
132500        MOVE WKS-DUMMY-IDX  TO WKSDR-COSTO                        LGZM0533
132600        MOVE WKS-DUMMY-IDX-2 TO WKSDR-TIENE                       LGZM0533
132700        MOVE WKS-ARQ-IDEAL (WKS-ARQ-I, WKS-DUMMY-IDX) TO WKSDR-IDELGZM0533
132800        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM-ARQ             LGZM0533
132900              AFTER ADVANCING 1 LINE                              LGZM0533
133000     END-IF.
133100 EVALUA-RECOM-ARQ-COSTO-E. EXIT.                                  LGZM0533
133200                                                                  LGZM0533
133300*    RECOMENDACIONES DE GANANCIA (U8): BASE<0.6 CURVA<0.6         LGZM0533
133400*    SINERGIA<0.4 ROL<0.6, SIN DISPARADORES = MAZO BALANCEADO     LGZM0533
133500 IMPRIME-RECOM-WINRATE SECTION.                                   LGZM0533
133600     MOVE 0 TO WKS-ENABLERS-EN-MAZO                               LGZM0533
133700     IF WKS-PR-FACTOR-BASE < 0.6                                  LGZM0533
133800        MOVE 'MEJORAR LA CALIDAD PROMEDIO DE LAS CARTAS DEL MAZO' LGZM0533
133900             TO WKSD4-RECOMENDACION                               LGZM0533
134000        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM
134100              AFTER ADVANCING 1 LINE                              LGZM0533
134200        MOVE 1 TO WKS-ENABLERS-EN-MAZO                            LGZM0533
134300     END-IF                                                       LGZM0533
134400     IF WKS-PR-FACTOR-CURVA < 0.6                                 LGZM0533
134500        MOVE 'AJUSTAR LA CURVA DE COSTOS AL IDEAL DE 30 CARTAS'   LGZM0533
134600             TO WKSD4-RECOMENDACION                               LGZM0533
134700        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM                 LGZM0533
134800              AFTER ADVANCING 1 LINE                              LGZM0533
134900        MOVE 1 TO WKS-ENABLERS-EN-MAZO                            LGZM0533
135000     END-IF
135100     IF WKS-PR-FACTOR-SINERGIA < 0.4                              LGZM0533
135200        MOVE 'REFORZAR LA SINERGIA (ENABLERS Y PAYOFFS DE TAGS)'  LGZM0533
135300             TO WKSD4-RECOMENDACION                               LGZM0533
135400        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM                 LGZM0533
135500              AFTER ADVANCING 1 LINE                              LGZM0533
135600        MOVE 1 TO WKS-ENABLERS-EN-MAZO                            LGZM0533
135700     END-IF                                                       LGZM0533
135800     IF WKS-PR-FACTOR-ROL < 0.6                                   LGZM0533
135900        MOVE 'MEJORAR COBERTURA DE ROL (REMOVAL, DRAW, FINISHER)' LGZM0533
136000             TO WKSD4-RECOMENDACION
136100        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM                 LGZM0533
136200              AFTER ADVANCING 1 LINE                              LGZM0533
136300        MOVE 1 TO WKS-ENABLERS-EN-MAZO                            LGZM0533
136400     END-IF                                                       LGZM0533
136500     IF WKS-ENABLERS-EN-MAZO = 0                                  LGZM0533
136600        MOVE 'MAZO BALANCEADO Y FUERTE, SIN AJUSTES CRITICOS'     LGZM0533
136700             TO WKSD4-RECOMENDACION                               LGZM0533
136800        WRITE LINEA-CDREP3 FROM WKS-DETALLE-RECOM                 LGZM0533
136900              AFTER ADVANCING 1 LINE                              LGZM0533
137000     END-IF.
137100 IMPRIME-RECOM-WINRATE-E. EXIT.                                   LGZM0533
137200
137300 IMPRIME-TRAILER-REP3 SECTION.
137400     MOVE WKS-MAZOS-LEIDOS TO WKST3-MAZOS
137500     WRITE LINEA-CDREP3 FROM WKS-TRAILER3-1
137600           AFTER ADVANCING 3 LINES.
137700 IMPRIME-TRAILER-REP3-E. EXIT.
137800
137900 LEE-CDPICK SECTION.
138000     READ CDPICK NEXT RECORD
138100          AT END
138200             MOVE 1 TO WKS-FIN-CDPICK
138300     END-READ.
138400 LEE-CDPICK-E. EXIT.
138500
138600 ESTADISTICAS SECTION.
138700     DISPLAY '*** CDANL01 - ANALISIS DE FORTALEZA DE MAZOS ***'
138800     DISPLAY 'MAZOS ANALIZADOS.......: ' WKS-MAZOS-LEIDOS.
138900 ESTADISTICAS-E. EXIT.
139000
139100 CIERRA-ARCHIVOS SECTION.
139200     CLOSE CDCART CDMET CDPICK CDREP3.
139300 CIERRA-ARCHIVOS-E. EXIT.
