000100******************************************************************
000200*              COPY  CDMAST  -  MAESTRO DE CARTAS                *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDCART                                          *
000500*   LLAVE      : CDMA-CARD-ID  (ASCENDENTE)                      *
000600*   LONGITUD   : 130                                             *
000700******************************************************************
000800 01  REG-CDMAE.
000900     05 CDMA-CARD-ID              PIC X(08).
001000     05 CDMA-CARD-NAME            PIC X(30).
001100     05 CDMA-CLASS-ID             PIC 9(01).
001200     05 CDMA-CLASS-NAME           PIC X(10).
001300     05 CDMA-COST                 PIC 9(02).
001400     05 CDMA-CARD-TYPE            PIC X(01).
001500     05 CDMA-RARITY               PIC X(01).
001600     05 CDMA-ATTACK               PIC 9(02).
001700     05 CDMA-DEFENSE              PIC 9(02).
001800     05 CDMA-IS-TOKEN             PIC X(01).
001900*        BANDERAS DE ROL (Y/N) -- VER REDEFINES CDMA-ROL-TABLA
002000     05 CDMA-ROL-BANDERAS.
002100        10 CDMA-ROL-REMOVAL       PIC X(01).
002200        10 CDMA-ROL-DRAW          PIC X(01).
002300        10 CDMA-ROL-HEAL          PIC X(01).
002400        10 CDMA-ROL-AOE           PIC X(01).
002500        10 CDMA-ROL-FINISHER      PIC X(01).
002600        10 CDMA-ROL-PROTECTION    PIC X(01).
002700     05 CDMA-ROL-TABLA REDEFINES CDMA-ROL-BANDERAS.
002800        10 CDMA-ROL-FLAG          PIC X(01) OCCURS 6.
002900*        BANDERAS DE PALABRA CLAVE -- VER REDEFINES CDMA-KEY-TAB
003000     05 CDMA-KEY-BANDERAS.
003100        10 CDMA-KEY-STORM         PIC X(01).
003200        10 CDMA-KEY-RUSH          PIC X(01).
003300        10 CDMA-KEY-WARD          PIC X(01).
003400        10 CDMA-KEY-BANE          PIC X(01).
003500        10 CDMA-KEY-DRAIN         PIC X(01).
003600        10 CDMA-KEY-FANFARE       PIC X(01).
003700        10 CDMA-KEY-LASTWORD      PIC X(01).
003800     05 CDMA-KEY-TABLA REDEFINES CDMA-KEY-BANDERAS.
003900        10 CDMA-KEY-FLAG          PIC X(01) OCCURS 7.
004000     05 CDMA-AWAKENING-FLAG       PIC X(01).
004100     05 CDMA-IMMED-DAMAGE         PIC X(01).
004200     05 CDMA-IMMED-DRAW           PIC X(01).
004300*        ETIQUETAS DE SINERGIA (VOCABULARIO EN NOTA TECNICA)
004400     05 CDMA-SYNERGY-TAGS         OCCURS 4 TIMES
004500                                   PIC X(12).
004600     05 FILLER                    PIC X(08).
