000100******************************************************************
000200* FECHA       : 04/03/1989                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DR)                               *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDBLD01                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CONSTRUYE EL ARCHIVO DE METRICAS DE CARTA (CDMET) *
000800*             : A PARTIR DEL MAESTRO DE CARTAS (CDCART), CALCULA  *
000900*             : CALIFICACION BASE Y LAS CINCO SUBPUNTUACIONES DE  *
001000*             : CADA CARTA Y REPORTA EL TOPE 15 POR CALIFICACION  *
001100* ARCHIVOS    : CDCART=E, CDMET=S, CDREP1=S                       *
001200* ACCION (ES) : B=BATCH UNICO                                     *
001300* INSTALADO   : DD/MM/AAAA                                        *
001400* NOMBRE      : CONSTRUCTOR DE METRICAS DE CARTA                  *
001500******************************************************************
001600*  B I T A C O R A   D E   C A M B I O S                          *
001700*----------------------------------------------------------------*
001800* 04/03/1989 DR   SOLIC-0091 VERSION INICIAL DEL PROGRAMA         *
001900* 22/08/1989 DR   SOLIC-0114 SE AGREGA TABLA DE PESOS DE ROL      *
002000* 17/01/1990 DR   SOLIC-0139 SE AGREGA TABLA DE PALABRAS CLAVE    *
002100* 09/09/1990 DR   SOLIC-0162 CORRIGE EFICIENCIA DE ESTADISTICAS   *
002200*                 CUANDO ATAQUE O DEFENSA VIENEN EN CERO          *
002300* 03/04/1991 EEDR SOLIC-0203 SE AGREGA BONO DE IMPACTO INMEDIATO  *
002400* 12/12/1991 EEDR SOLIC-0218 REPORTE DE TOPE 15 POR CALIFICACION  *
002500* 28/06/1993 PEDR SOLIC-0277 SE AJUSTA RECORTE DE CALIFICACION AL *
002600*                 RANGO 10-95 SEGUN NUEVO ESTANDAR DE CATALOGO    *
002700* 14/02/1995 PEDR SOLIC-0301 BONO DE DRAGON DESPIERTO (CLASE 4)   *
002800* 19/07/1996 JLPM SOLIC-0349 SE AGREGA CONTROL DE ESTADISTICAS DE *
002900*                 CARTAS LEIDAS Y METRICAS ESCRITAS               *
003000* 11/11/1998 JLPM SOLIC-0388 REVISION Y2K, FECHAS DE INSTALACION  *
003100*                 EN FORMATO DD/MM/AAAA, SIN CAMPOS DE FECHA EN   *
003200*                 EL PROCESO (EL PROGRAMA NO MANEJA FECHAS)       *
003300* 06/05/2001 CRV  SOLIC-0430 SE AGREGA PENALIZACION DE FICHA      *
003400*                 (TOKEN) DE -15 SOBRE LA CALIFICACION BASE       *
003500* 23/09/2004 CRV  SOLIC-0466 AJUSTE FORMATO DE LINEA DE REPORTE   *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                     CDBLD01.
003900 AUTHOR.                         DANIEL RAMIREZ.
004000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
004100 DATE-WRITTEN.                   04/03/1989.
004200 DATE-COMPILED.
004300 SECURITY.                       USO INTERNO - DOS-PICK.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CDCART ASSIGN TO CDCART
005100            ORGANIZATION  IS SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-CDCART
005400                             FSE-CDCART.
005500
005600     SELECT CDMET  ASSIGN TO CDMET
005700            ORGANIZATION  IS SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-CDMET
006000                             FSE-CDMET.
006100
006200     SELECT CDREP1 ASSIGN TO CDREP1
006300            ORGANIZATION  IS SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-CDREP1
006600                             FSE-CDREP1.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   MAESTRO DE CARTAS DE ENTRADA
007400 FD  CDCART.
007500     COPY CDMAST.
007600*   METRICAS DE CARTA DE SALIDA
007700 FD  CDMET.
007800     COPY CDMETR.
007900*   REPORTE DE TOPE 15 POR CALIFICACION
008000 FD  CDREP1.
008100 01  LINEA-CDREP1                 PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01 WKS-FS-STATUS.
008800    02 WKS-STATUS.
008900       04 FS-CDCART              PIC 9(02) VALUE ZEROES.
009000       04 FSE-CDCART.
009100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400       04 FS-CDMET               PIC 9(02) VALUE ZEROES.
009500       04 FSE-CDMET.
009600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900       04 FS-CDREP1              PIC 9(02) VALUE ZEROES.
010000       04 FSE-CDREP1.
010100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010400       04 PROGRAMA               PIC X(08) VALUE SPACES.
010500       04 ARCHIVO                PIC X(08) VALUE SPACES.
010600       04 ACCION                 PIC X(10) VALUE SPACES.
010700       04 LLAVE                  PIC X(08) VALUE SPACES.
010800******************************************************************
010900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011000******************************************************************
011100 01 WKS-VARIABLES-TRABAJO.
011200    02 WKS-FIN-CDCART            PIC 9(01) VALUE ZEROES.
011300       88 FIN-CDCART                       VALUE 1.
011310 77 WKS-CARTAS-LEIDAS         PIC 9(07) COMP VALUE ZEROES.
011320 77 WKS-METRICAS-ESCRITAS     PIC 9(07) COMP VALUE ZEROES.
011330 77 WKS-BASE-TIPO             PIC S9(03)      VALUE ZEROES.
011340 77 WKS-RATING-TMP            PIC S9(03)V9    VALUE ZEROES.
011350 77 WKS-IDX                   PIC 9(02) COMP  VALUE ZEROES.
011360 77 WKS-MASCARA               PIC Z,ZZZ,ZZ9   VALUE ZEROES.
012000*              TABLA DE VALOR ESPERADO DE ESTADISTICAS POR COSTO
012100*              (INDICE = COSTO + 1, COSTOS 0 AL 10)
012200 01 WKS-LIT-ESPERADO.
012300    02 FILLER    PIC X(22) VALUE '0002040608101214161820'.
012400 01 WKS-TABLA-ESPERADO REDEFINES WKS-LIT-ESPERADO.
012500    02 WKS-TABLA-ESP          PIC 9(02) OCCURS 11 TIMES.
012600*              TABLA DE PESOS DE ROL, EN EL ORDEN DE CDMA-ROL-FLAG
012700*              (REMOVAL DRAW HEAL AOE FINISHER PROTECTION)
012800 01 WKS-LIT-ROL-PESOS.
012900    02 FILLER    PIC X(12) VALUE '150804181208'.
013000 01 WKS-TABLA-ROL REDEFINES WKS-LIT-ROL-PESOS.
013100    02 WKS-TABLA-ROL-PESOS    PIC 9(02) OCCURS 6 TIMES.
013200*              TABLA DE PESOS DE PALABRA CLAVE, ORDEN DE
013300*              CDMA-KEY-FLAG (STORM RUSH WARD BANE DRAIN FANFARE
013400*              LASTWORD)
013500 01 WKS-LIT-KEY-PESOS.
013600    02 FILLER    PIC X(14) VALUE '12080608060303'.
013700 01 WKS-TABLA-KEY REDEFINES WKS-LIT-KEY-PESOS.
013800    02 WKS-TABLA-KEY-PESOS    PIC 9(02) OCCURS 7 TIMES.
013900******************************************************************
014000*          TABLA DE TOPE 15 POR CALIFICACION (NO-FICHAS)         *
014100******************************************************************
014200 01 WKS-TOPE15-CTRL.
014300    02 WKS-TOPE-CONTADOR      PIC 9(02) COMP VALUE ZEROES.
014400    02 WKS-TI-A               PIC 9(02) COMP VALUE ZEROES.
014500    02 WKS-TI-B               PIC 9(02) COMP VALUE ZEROES.
014600    02 WKS-TI-C               PIC 9(02) COMP VALUE ZEROES.
014700 01 WKS-TOPE15.
014800    02 WKS-TOPE-FILA OCCURS 15 TIMES.
014900       04 WKS-TOPE-NOMBRE     PIC X(30).
015000       04 WKS-TOPE-CLASE      PIC X(10).
015100       04 WKS-TOPE-COSTO      PIC 9(02).
015200       04 WKS-TOPE-TIPO       PIC X(01).
015300       04 WKS-TOPE-RATING     PIC S9(03)V9.
015400 01 WKS-TOPE-TEMP.
015500    02 WKS-TOPE-TEMP-NOMBRE   PIC X(30).
015600    02 WKS-TOPE-TEMP-CLASE    PIC X(10).
015700    02 WKS-TOPE-TEMP-COSTO    PIC 9(02).
015800    02 WKS-TOPE-TEMP-TIPO     PIC X(01).
015900    02 WKS-TOPE-TEMP-RATING   PIC S9(03)V9.
016000******************************************************************
016100*                  LINEAS DE REPORTE DE TOPE 15                  *
016200******************************************************************
016300 01 WKS-ENCABEZADO-1.
016400    02 FILLER PIC X(40) VALUE
016500       'DOS-PICK -- TOPE 15 CARTAS POR RATING'.
016600 01 WKS-ENCABEZADO-2.
016700    02 FILLER PIC X(06) VALUE 'NOMBRE'.
016800    02 FILLER PIC X(28) VALUE SPACES.
016900    02 FILLER PIC X(05) VALUE 'CLASE'.
017000    02 FILLER PIC X(07) VALUE SPACES.
017100    02 FILLER PIC X(04) VALUE 'COST'.
017200    02 FILLER PIC X(03) VALUE 'TIP'.
017300    02 FILLER PIC X(06) VALUE 'RATING'.
017400 01 WKS-DETALLE-TOPE.
017500    02 WKSD-NOMBRE            PIC X(30).
017600    02 FILLER                 PIC X(02) VALUE SPACES.
017700    02 WKSD-CLASE             PIC X(10).
017800    02 FILLER                 PIC X(02) VALUE SPACES.
017900    02 WKSD-COSTO             PIC Z9.
018000    02 FILLER                 PIC X(03) VALUE SPACES.
018100    02 WKSD-TIPO              PIC X(01).
018200    02 FILLER                 PIC X(03) VALUE SPACES.
018300    02 WKSD-RATING            PIC ZZ9.9.
018400 01 WKS-TRAILER.
018500    02 FILLER                 PIC X(20) VALUE
018600       'CARTAS LEIDAS......:'.
018700    02 WKST-CARTAS            PIC ZZZ,ZZ9.
018800 01 WKS-TRAILER-2.
018900    02 FILLER                 PIC X(20) VALUE
019000       'METRICAS ESCRITAS..:'.
019100    02 WKST-METRICAS          PIC ZZZ,ZZ9.
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L
019600******************************************************************
019700 000-PRINCIPAL SECTION.
019710     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E          LGZM0535
019720     PERFORM LEE-CDCART THRU LEE-CDCART-E                        LGZM0535
020000     PERFORM PROCESA-CARTA THRU PROCESA-CARTA-E                  LGZM0535
020010             UNTIL FIN-CDCART                                    LGZM0535
020100     PERFORM IMPRIME-TOPE15 THRU IMPRIME-TOPE15-E                LGZM0535
020200     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                    LGZM0535
020300     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E              LGZM0535
020400     STOP RUN.
020500 000-PRINCIPAL-E. EXIT.
020600
020700 APERTURA-ARCHIVOS SECTION.
020800     MOVE  'CDBLD01' TO PROGRAMA
020900     OPEN INPUT  CDCART
021000          OUTPUT CDMET CDREP1
021100     IF FS-CDCART NOT EQUAL 0
021200        MOVE 'OPEN'   TO ACCION
021300        MOVE SPACES   TO LLAVE
021400        MOVE 'CDCART' TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                              FS-CDCART, FSE-CDCART
021700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO CDCART <<<'
021800        STOP RUN
021900     END-IF
022000     IF FS-CDMET NOT EQUAL 0
022100        MOVE 'OPEN'   TO ACCION
022200        MOVE SPACES   TO LLAVE
022300        MOVE 'CDMET'  TO ARCHIVO
022400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                              FS-CDMET, FSE-CDMET
022600        DISPLAY '>>> ERROR AL ABRIR ARCHIVO CDMET  <<<'
022700        STOP RUN
022800     END-IF.
022900 APERTURA-ARCHIVOS-E. EXIT.
023000
023100******************************************************************
023200*                P R O C E S A   C A R T A                       *
023300******************************************************************
023400 PROCESA-CARTA SECTION.
023500     INITIALIZE REG-CDMEE
023600     MOVE CDMA-CARD-ID       TO CDME-CARD-ID
023700     PERFORM CALCULA-BASE-TIPO
023800     PERFORM CALCULA-EFICIENCIA
023900     PERFORM CALCULA-ROL-PUNTAJE
024000     PERFORM CALCULA-CLAVE-PUNTAJE
024100     PERFORM CALCULA-RAREZA-BONO
024200     PERFORM CALCULA-IMPACTO
024300     PERFORM CALCULA-RATING-FINAL
024400     PERFORM ESCRIBE-CDMET
024500     PERFORM ACUMULA-TOPE15
024600     ADD 1 TO WKS-CARTAS-LEIDAS
024700     PERFORM LEE-CDCART.
024800 PROCESA-CARTA-E. EXIT.
024900
025000 CALCULA-BASE-TIPO SECTION.
025100     EVALUATE CDMA-CARD-TYPE
025200        WHEN 'F' MOVE 45 TO WKS-BASE-TIPO
025300        WHEN 'S' MOVE 50 TO WKS-BASE-TIPO
025400        WHEN 'A' MOVE 40 TO WKS-BASE-TIPO
025500        WHEN 'C' MOVE 42 TO WKS-BASE-TIPO
025600        WHEN OTHER MOVE 45 TO WKS-BASE-TIPO
025700     END-EVALUATE.
025800 CALCULA-BASE-TIPO-E. EXIT.
025900
026000 CALCULA-EFICIENCIA SECTION.
026100     IF CDMA-CARD-TYPE = 'F' AND CDMA-ATTACK > 0
026200                             AND CDMA-DEFENSE > 0
026300        COMPUTE WKS-IDX = CDMA-COST + 1
026400        COMPUTE CDME-STAT-EFICIENCIA ROUNDED =
026500           (CDMA-ATTACK + CDMA-DEFENSE
026600                       - WKS-TABLA-ESP (WKS-IDX)) * 2
026700     ELSE
026800        MOVE 0 TO CDME-STAT-EFICIENCIA
026900     END-IF.
027000 CALCULA-EFICIENCIA-E. EXIT.
027100
027200 CALCULA-ROL-PUNTAJE SECTION.
027300     MOVE 0 TO CDME-ROL-PUNTAJE
027400     PERFORM SUMA-ROL-ELEMENTO VARYING WKS-IDX FROM 1 BY 1
027500             UNTIL WKS-IDX > 6.
027600 CALCULA-ROL-PUNTAJE-E. EXIT.
027700
027800 SUMA-ROL-ELEMENTO SECTION.
027900     IF CDMA-ROL-FLAG (WKS-IDX) = 'Y'
028000        ADD WKS-TABLA-ROL-PESOS (WKS-IDX) TO CDME-ROL-PUNTAJE
028100     END-IF.
028200 SUMA-ROL-ELEMENTO-E. EXIT.
028300
028400 CALCULA-CLAVE-PUNTAJE SECTION.
028500     MOVE 0 TO CDME-CLAVE-PUNTAJE
028600     PERFORM SUMA-CLAVE-ELEMENTO VARYING WKS-IDX FROM 1 BY 1
028700             UNTIL WKS-IDX > 7
028800     IF CDMA-CLASS-ID = 4 AND CDMA-AWAKENING-FLAG = 'Y'
028900        ADD 5 TO CDME-CLAVE-PUNTAJE
029000     END-IF.
029100 CALCULA-CLAVE-PUNTAJE-E. EXIT.
029200
029300 SUMA-CLAVE-ELEMENTO SECTION.
029400     IF CDMA-KEY-FLAG (WKS-IDX) = 'Y'
029500        ADD WKS-TABLA-KEY-PESOS (WKS-IDX) TO CDME-CLAVE-PUNTAJE
029600     END-IF.
029700 SUMA-CLAVE-ELEMENTO-E. EXIT.
029800
029900 CALCULA-RAREZA-BONO SECTION.
030000     EVALUATE CDMA-RARITY
030100        WHEN 'B' MOVE 0  TO CDME-RAREZA-BONO
030200        WHEN 'S' MOVE 5  TO CDME-RAREZA-BONO
030300        WHEN 'G' MOVE 10 TO CDME-RAREZA-BONO
030400        WHEN 'L' MOVE 15 TO CDME-RAREZA-BONO
030500        WHEN OTHER MOVE 0 TO CDME-RAREZA-BONO
030600     END-EVALUATE.
030700 CALCULA-RAREZA-BONO-E. EXIT.
030800
030900*    03/04/1991 EEDR SOLIC-0203 -- IMPACTO INMEDIATO
031000 CALCULA-IMPACTO SECTION.
031100     MOVE 0 TO CDME-IMPACTO-PUNTAJE
031200     IF CDMA-CARD-TYPE = 'S'
031300        ADD 8 TO CDME-IMPACTO-PUNTAJE
031400     END-IF
031500     IF CDMA-KEY-STORM = 'Y'
031600        ADD 10 TO CDME-IMPACTO-PUNTAJE
031700     ELSE
031800        IF CDMA-KEY-RUSH = 'Y'
031900           ADD 6 TO CDME-IMPACTO-PUNTAJE
032000        END-IF
032100     END-IF
032200     IF CDMA-IMMED-DAMAGE = 'Y'
032300        ADD 8 TO CDME-IMPACTO-PUNTAJE
032400     END-IF
032500     IF CDMA-IMMED-DRAW = 'Y'
032600        ADD 5 TO CDME-IMPACTO-PUNTAJE
032700     END-IF
032800     IF CDMA-COST NOT < 6 AND CDME-IMPACTO-PUNTAJE = 0
032900        SUBTRACT 8 FROM CDME-IMPACTO-PUNTAJE
033000     END-IF.
033100 CALCULA-IMPACTO-E. EXIT.
033200
033300*    28/06/1993 PEDR SOLIC-0277 -- RECORTE 10-95, PENALTY FICHA
033400 CALCULA-RATING-FINAL SECTION.
033500     COMPUTE WKS-RATING-TMP =
033600             WKS-BASE-TIPO      + CDME-STAT-EFICIENCIA
033700           + CDME-ROL-PUNTAJE   + CDME-CLAVE-PUNTAJE
033800           + CDME-RAREZA-BONO   + CDME-IMPACTO-PUNTAJE
033900     IF CDMA-IS-TOKEN = 'Y'
034000        SUBTRACT 15 FROM WKS-RATING-TMP
034100     END-IF
034200     IF WKS-RATING-TMP < 10
034300        MOVE 10 TO WKS-RATING-TMP
034400     END-IF
034500     IF WKS-RATING-TMP > 95
034600        MOVE 95 TO WKS-RATING-TMP
034700     END-IF
034800     MOVE WKS-RATING-TMP TO CDME-BASE-RATING.
034900 CALCULA-RATING-FINAL-E. EXIT.
035000
035100 ESCRIBE-CDMET SECTION.
035200     WRITE REG-CDMEE
035300     IF FS-CDMET NOT = 0
035400        DISPLAY 'ERROR AL GRABAR CDMET, STATUS: ' FS-CDMET
035500                ' CARTA: ' CDME-CARD-ID
035600     ELSE
035700        ADD 1 TO WKS-METRICAS-ESCRITAS
035800     END-IF.
035900 ESCRIBE-CDMET-E. EXIT.
036000
036100******************************************************************
036200*          12/12/1991 EEDR SOLIC-0218 TOPE 15 CALIFICACION       *
036300******************************************************************
036400 ACUMULA-TOPE15 SECTION.
036500     IF CDMA-IS-TOKEN NOT = 'Y'
036600        IF WKS-TOPE-CONTADOR < 15
036700           ADD 1 TO WKS-TOPE-CONTADOR
036800           MOVE CDMA-CARD-NAME  TO
036900                WKS-TOPE-NOMBRE (WKS-TOPE-CONTADOR)
037000           MOVE CDMA-CLASS-NAME TO
037100                WKS-TOPE-CLASE  (WKS-TOPE-CONTADOR)
037200           MOVE CDMA-COST       TO
037300                WKS-TOPE-COSTO  (WKS-TOPE-CONTADOR)
037400           MOVE CDMA-CARD-TYPE  TO
037500                WKS-TOPE-TIPO   (WKS-TOPE-CONTADOR)
037600           MOVE CDME-BASE-RATING TO
037700                WKS-TOPE-RATING (WKS-TOPE-CONTADOR)
037800           PERFORM ORDENA-TOPE15
037900        ELSE
038000           IF CDME-BASE-RATING > WKS-TOPE-RATING (15)
038100              MOVE CDMA-CARD-NAME  TO WKS-TOPE-NOMBRE (15)
038200              MOVE CDMA-CLASS-NAME TO WKS-TOPE-CLASE  (15)
038300              MOVE CDMA-COST       TO WKS-TOPE-COSTO  (15)
038400              MOVE CDMA-CARD-TYPE  TO WKS-TOPE-TIPO   (15)
038500              MOVE CDME-BASE-RATING TO WKS-TOPE-RATING (15)
038600              PERFORM ORDENA-TOPE15
038700           END-IF
038800        END-IF
038900     END-IF.
039000 ACUMULA-TOPE15-E. EXIT.
039100
039200 ORDENA-TOPE15 SECTION.
039300     PERFORM ORDENA-PASADA VARYING WKS-TI-A FROM 1 BY 1
039400             UNTIL WKS-TI-A > WKS-TOPE-CONTADOR.
039500 ORDENA-TOPE15-E. EXIT.
039600
039700 ORDENA-PASADA SECTION.
039800     COMPUTE WKS-TI-B = WKS-TOPE-CONTADOR - WKS-TI-A
039900     PERFORM ORDENA-COMPARA VARYING WKS-TI-C FROM 1 BY 1
040000             UNTIL WKS-TI-C > WKS-TI-B.
040100 ORDENA-PASADA-E. EXIT.
040200
040300 ORDENA-COMPARA SECTION.
040400     IF WKS-TOPE-RATING (WKS-TI-C) <
040500        WKS-TOPE-RATING (WKS-TI-C + 1)
040600        MOVE WKS-TOPE-FILA (WKS-TI-C)     TO WKS-TOPE-TEMP
040700        MOVE WKS-TOPE-FILA (WKS-TI-C + 1) TO
040800             WKS-TOPE-FILA (WKS-TI-C)
040900        MOVE WKS-TOPE-TEMP TO WKS-TOPE-FILA (WKS-TI-C + 1)
041000     END-IF.
041100 ORDENA-COMPARA-E. EXIT.
041200
041300******************************************************************
041400*                I M P R E S I O N   D E   R E P O R T E         *
041500******************************************************************
041600 IMPRIME-TOPE15 SECTION.
041700     MOVE SPACES         TO LINEA-CDREP1
041800     MOVE WKS-ENCABEZADO-1 TO LINEA-CDREP1
041900     WRITE LINEA-CDREP1 AFTER ADVANCING TOP-OF-FORM
042000     MOVE SPACES         TO LINEA-CDREP1
042100     MOVE WKS-ENCABEZADO-2 TO LINEA-CDREP1
042200     WRITE LINEA-CDREP1 AFTER ADVANCING 2 LINES
042300     MOVE 0 TO WKS-TI-A
042400     PERFORM ESCRIBE-TOPE-FILA VARYING WKS-TI-A FROM 1 BY 1
042500             UNTIL WKS-TI-A > WKS-TOPE-CONTADOR
042600     MOVE SPACES TO LINEA-CDREP1
042700     WRITE LINEA-CDREP1 AFTER ADVANCING 2 LINES
042800     MOVE WKS-CARTAS-LEIDAS TO WKST-CARTAS
042900     MOVE SPACES TO LINEA-CDREP1
043000     MOVE WKS-TRAILER TO LINEA-CDREP1
043100     WRITE LINEA-CDREP1 AFTER ADVANCING 1 LINES
043200     MOVE WKS-METRICAS-ESCRITAS TO WKST-METRICAS
043300     MOVE SPACES TO LINEA-CDREP1
043400     MOVE WKS-TRAILER-2 TO LINEA-CDREP1
043500     WRITE LINEA-CDREP1 AFTER ADVANCING 1 LINES.
043600 IMPRIME-TOPE15-E. EXIT.
043700
043800 ESCRIBE-TOPE-FILA SECTION.
043900     MOVE WKS-TOPE-NOMBRE (WKS-TI-A) TO WKSD-NOMBRE
044000     MOVE WKS-TOPE-CLASE  (WKS-TI-A) TO WKSD-CLASE
044100     MOVE WKS-TOPE-COSTO  (WKS-TI-A) TO WKSD-COSTO
044200     MOVE WKS-TOPE-TIPO   (WKS-TI-A) TO WKSD-TIPO
044300     MOVE WKS-TOPE-RATING (WKS-TI-A) TO WKSD-RATING
044400     MOVE SPACES         TO LINEA-CDREP1
044500     MOVE WKS-DETALLE-TOPE TO LINEA-CDREP1
044600     WRITE LINEA-CDREP1 AFTER ADVANCING 1 LINES.
044700 ESCRIBE-TOPE-FILA-E. EXIT.
044800
044900******************************************************************
045000*              L E C T U R A   D E   M A E S T R O               *
045100******************************************************************
045200 LEE-CDCART SECTION.
045300     READ CDCART NEXT RECORD
045400       AT END
045500          MOVE 1 TO WKS-FIN-CDCART
045600     END-READ.
045700 LEE-CDCART-E. EXIT.
045800
045900 ESTADISTICAS SECTION.
046000     DISPLAY '******************************************'
046100     MOVE    WKS-CARTAS-LEIDAS     TO   WKS-MASCARA
046200     DISPLAY 'CARTAS LEIDAS:               ' WKS-MASCARA
046300     MOVE    WKS-METRICAS-ESCRITAS TO   WKS-MASCARA
046400     DISPLAY 'METRICAS ESCRITAS:           ' WKS-MASCARA
046500     DISPLAY '******************************************'.
046600 ESTADISTICAS-E. EXIT.
046700
046800 CIERRA-ARCHIVOS SECTION.
046900     CLOSE CDCART CDMET CDREP1.
047000 CIERRA-ARCHIVOS-E. EXIT.
