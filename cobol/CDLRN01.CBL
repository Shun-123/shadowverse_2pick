000100******************************************************************
000200* FECHA       : 22/05/1994                                       *
000300* PROGRAMADOR : EMILIA DIVAS (EEDR)                               *
000400* APLICACION  : DOS-PICK / ASESOR DE DRAFT DE CARTAS              *
000500* PROGRAMA    : CDLRN01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE LA BITACORA DE PICKS (CDBTLOG) UNA VEZ QUE  *
000800*             : SE LE HA COMPLETADO LA CARTA REALMENTE ELEGIDA    *
000900*             : POR EL JUGADOR, CONSTRUYE UN SISTEMA DE REGRESION *
001000*             : RIDGE 7X7 SOBRE LAS DIFERENCIAS DE COMPONENTES DE *
001100*             : PUNTAJE, Y REEMPLAZA LOS PESOS DE CDPESO SI HAY   *
001200*             : SUFICIENTE INFORMACION DE ENTRENAMIENTO           *
001300* ARCHIVOS    : CDBTLOG=E, CDREP4=S                               *
001400* ACCION (ES) : R=REENTRENAR PESOS                                *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* NOMBRE      : REENTRENO DE PESOS DE PUNTAJE (RIDGE 7X7)         *
001700******************************************************************
001800*  B I T A C O R A   D E   C A M B I O S                          *
001900*----------------------------------------------------------------*
002000* 22/05/1994 EEDR SOLIC-0296 VERSION INICIAL                      *
002100* 03/03/1996 JLPM SOLIC-0331 SE AGREGA EL PORCENTAJE DE ACUERDO   *
002200*                 ENTRE LA RECOMENDACION Y LA ELECCION REAL       *
002300* 09/12/1998 CRV  SOLIC-0389 REVISION Y2K, SIN CAMBIOS DE FECHAS  *
002400* 19/09/2003 CRV  SOLIC-0455 SE AGREGA EL LIMITE MINIMO DE 5      *
002500*                 RENGLONES DE ENTRENAMIENTO ANTES DE REESCRIBIR  *
002600*                 LOS PESOS                                       *
002700* 27/03/2007 LGZM SOLIC-0479 SE RECORTA CADA PESO NUEVO AL RANGO  *
002800*                 [0.100,3.000] ANTES DE GRABAR                   *
002810* 06/05/2010 LGZM SOLIC-0534 SE AGREGA VISTA CON NOMBRE DE CADA   LGZM0534
002820*                 COMPONENTE DEL VECTOR DE PESOS RESUELTO, PARA   LGZM0534
002830*                 FACILITAR EL DIAGNOSTICO EN CDREP4 SIN CONTAR   LGZM0534
002840*                 SUBINDICES                                      LGZM0534
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    CDLRN01.
003200 AUTHOR.                        EMILIA DIVAS.
003300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.                  22/05/1994.
003500 DATE-COMPILED.
003600 SECURITY.                      USO INTERNO - DOS-PICK.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CDBTLOG ASSIGN TO CDBTLOG
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS FS-CDBTLG FSE-CDBTLG.
004600
004700     SELECT CDREP4  ASSIGN TO CDREP4
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS FS-CDREP4 FSE-CDREP4.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CDBTLOG.
005400     COPY CDPLOG.
005500
005600 FD  CDREP4.
005700 01  LINEA-CDREP4               PIC X(132).
005800
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006200******************************************************************
006300 01 WKS-FS-STATUS.
006400    02 FS-CDBTLG              PIC 9(02) VALUE ZEROES.
006500    02 FSE-CDBTLG             PIC S9(4) COMP-5 VALUE 0.
006600    02 FS-CDREP4              PIC 9(02) VALUE ZEROES.
006700    02 FSE-CDREP4             PIC S9(4) COMP-5 VALUE 0.
006800    02 PROGRAMA               PIC X(08) VALUE SPACES.
006900    02 ARCHIVO                PIC X(08) VALUE SPACES.
007000******************************************************************
007100*              F L A G S   Y   C O N T A D O R E S               *
007200******************************************************************
007300 01 WKS-FLAGS.
007400    02 WKS-FIN-CDBTLG         PIC 9(01) VALUE ZEROES.
007500       88 FIN-CDBTLG                    VALUE 1.
007600 01 WKS-CONTADORES.
007700    02 WKS-BITACORAS-LEIDAS   PIC 9(07) COMP VALUE ZEROES.
007800    02 WKS-PICKS-CALIFICAN    PIC 9(07) COMP VALUE ZEROES.
007900    02 WKS-PICKS-ACUERDO      PIC 9(07) COMP VALUE ZEROES.
008000    02 WKS-RENGLONES-ENTRENO  PIC 9(07) COMP VALUE ZEROES.
008100******************************************************************
008200*      P E S O S   A C T U A L E S   ( V I A   C D W G T 0 0 )   *
008300******************************************************************
008400 COPY CDWGTS REPLACING REG-CDPSE BY WKS-PESOS-ACTUALES-REG
008500                        ==CDPS-== BY ==WKS-A-==.
008600 COPY CDWGTS REPLACING REG-CDPSE BY WKS-PESOS-NUEVOS-REG
008700                        ==CDPS-== BY ==WKS-N-==.
008800 01 WKS-ACCION-CDWGT           PIC X(10) VALUE SPACES.
008900******************************************************************
009000*      V E C T O R E S   D E L   S I S T E M A   R I D G E       *
009100*      (7 COMPONENTES: BASE,CURVA,ROL,DUPLICACION,SINERGIA,      *
009200*       ARQUETIPO,META -- EL MISMO ORDEN DE CDBT-COMPONENTES)    *
009300******************************************************************
009400 01 WKS-FEATURE OCCURS 7 TIMES  PIC S9(03)V9(03) COMP.
009500 01 WKS-XTX-CTRL.
009600    02 WKS-XTX-FILA OCCURS 7 TIMES.
009700       03 WKS-XTX-COL OCCURS 7 TIMES PIC S9(05)V9(04) COMP-3.
009800*        VISTA PLANA PARA INICIALIZAR TODA LA MATRIZ EN UN SOLO
009900*        BARRIDO, SIN RECORRER FILA POR FILA
010000 01 WKS-XTX-PLANO REDEFINES WKS-XTX-CTRL.
010100    02 WKS-XTX-CELDA OCCURS 49 TIMES PIC S9(05)V9(04) COMP-3.
010200 01 WKS-XTY OCCURS 7 TIMES        PIC S9(05)V9(04) COMP-3.
010300 01 WKS-PESO-SOLUCION OCCURS 7 TIMES PIC S9(01)V9(04) COMP-3.
010310*    VISTA CON NOMBRE, MISMO ORDEN DE CDBT-COMPONENTES            LGZM0534
010320 01 WKS-PESO-SOLUCION-R REDEFINES WKS-PESO-SOLUCION.              LGZM0534
010330    02 WKS-PS-BASE            PIC S9(01)V9(04) COMP-3.            LGZM0534
010340    02 WKS-PS-CURVA           PIC S9(01)V9(04) COMP-3.            LGZM0534
010350    02 WKS-PS-ROL             PIC S9(01)V9(04) COMP-3.            LGZM0534
010360    02 WKS-PS-DUPLICADOS      PIC S9(01)V9(04) COMP-3.            LGZM0534
010370    02 WKS-PS-SINERGIA        PIC S9(01)V9(04) COMP-3.            LGZM0534
010380    02 WKS-PS-ARQUETIPO       PIC S9(01)V9(04) COMP-3.            LGZM0534
010390    02 WKS-PS-META            PIC S9(01)V9(04) COMP-3.            LGZM0534
010400******************************************************************
010500*          T R A B A J O   D E L   G A U S S - J O R D A N       *
010600******************************************************************
010700 01 WKS-GJ-INDICES.
010800    02 WKS-GJ-I               PIC 9(01) COMP VALUE ZEROES.
010900    02 WKS-GJ-J               PIC 9(01) COMP VALUE ZEROES.
011000    02 WKS-GJ-K               PIC 9(01) COMP VALUE ZEROES.
011100 77 WKS-GJ-PIVOTE             PIC S9(05)V9(04) COMP-3 VALUE ZEROES.
011200 77 WKS-GJ-FACTOR             PIC S9(05)V9(04) COMP-3 VALUE ZEROES.
011300 01 WKS-GJ-SISTEMA-OK         PIC 9(01)         VALUE 1.
011400    88 GJ-SISTEMA-OK                            VALUE 1.
011500 77 WKS-INDICE-PLANO          PIC 9(02) COMP VALUE ZEROES.
011600******************************************************************
011700*          T R A B A J O   D E   U N   R E N G L O N   D E       *
011800*          B I T A C O R A                                       *
011900******************************************************************
012000 77 WKS-INDICE-ELEGIDA        PIC 9(01) COMP VALUE ZEROES.
012100 77 WKS-INDICE-OTRA           PIC 9(01) COMP VALUE ZEROES.
012200******************************************************************
012300*          L I N E A S   D E L   R E P O R T E   ( C D R E P 4 ) *
012400******************************************************************
012500 01 WKS-ENCABEZADO4-1.
012600    02 FILLER PIC X(46) VALUE
012700       'DOS-PICK -- REENTRENO DE PESOS DE PUNTAJE'.
012800 01 WKS-TRAILER4-1.
012900    02 FILLER                 PIC X(20) VALUE
013000       'BITACORAS LEIDAS....:'.
013100    02 WKST4-BITACORAS        PIC ZZZ,ZZ9.
013200 01 WKS-TRAILER4-2.
013300    02 FILLER                 PIC X(20) VALUE
013400       'PICKS CALIFICABLES..:'.
013500    02 WKST4-PICKS            PIC ZZZ,ZZ9.
013600 01 WKS-TRAILER4-3.
013700    02 FILLER                 PIC X(20) VALUE
013800       'RENGLONES ENTRENO...:'.
013900    02 WKST4-RENGLONES        PIC ZZZ,ZZ9.
014000 01 WKS-TRAILER4-4.
014100    02 FILLER                 PIC X(20) VALUE
014200       'TASA DE ACUERDO(%)..:'.
014300    02 WKST4-ACUERDO          PIC ZZ9.9.
014400 01 WKS-TRAILER4-5.
014500    02 FILLER                 PIC X(40) VALUE
014600       'MENOS DE 5 RENGLONES -- PESOS SIN CAMBIO'.
014700 01 WKS-DETALLE-CAMBIO.
014800    02 FILLER                 PIC X(04) VALUE '  ->'.
014900    02 WKSD5-NOMBRE           PIC X(12).
015000    02 FILLER                 PIC X(02) VALUE SPACES.
015100    02 FILLER                 PIC X(07) VALUE 'ANTES:'.
015200    02 WKSD5-ANTES            PIC 9(01).9(03).
015300    02 FILLER                 PIC X(02) VALUE SPACES.
015400    02 FILLER                 PIC X(08) VALUE 'DESPUES:'.
015500    02 WKSD5-DESPUES          PIC 9(01).9(03).
015600    02 FILLER                 PIC X(02) VALUE SPACES.
015700    02 FILLER                 PIC X(08) VALUE 'CAMBIO:'.
015800    02 WKSD5-CAMBIO           PIC -9.9(03).
015900
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*               S E C C I O N    P R I N C I P A L
016300******************************************************************
016400 000-PRINCIPAL SECTION.
016410     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E          LGZM0535
016420     PERFORM INICIALIZA-SISTEMA-RIDGE THRU                      LGZM0535
016430             INICIALIZA-SISTEMA-RIDGE-E                         LGZM0535
016440     PERFORM CARGA-PESOS-ACTUALES THRU CARGA-PESOS-ACTUALES-E    LGZM0535
016450     PERFORM LEE-CDBTLOG THRU LEE-CDBTLOG-E                      LGZM0535
016900     PERFORM PROCESA-BITACORA THRU PROCESA-BITACORA-E            LGZM0535
016910             UNTIL FIN-CDBTLG                                    LGZM0535
017000     PERFORM IMPRIME-ENCABEZADO4 THRU IMPRIME-ENCABEZADO4-E      LGZM0535
017100     IF WKS-RENGLONES-ENTRENO < 5
017200        PERFORM CONSERVA-PESOS THRU CONSERVA-PESOS-E             LGZM0535
017300     ELSE
017400        PERFORM REENTRENA-PESOS THRU REENTRENA-PESOS-E           LGZM0535
017500     END-IF
017600     PERFORM IMPRIME-TRAILER-REP4 THRU IMPRIME-TRAILER-REP4-E    LGZM0535
017700     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                    LGZM0535
017800     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E              LGZM0535
017900     STOP RUN.
018000 000-PRINCIPAL-E. EXIT.
018100
018200 APERTURA-ARCHIVOS SECTION.
018300     MOVE 'CDLRN01' TO PROGRAMA
018400     OPEN INPUT  CDBTLOG
018500          OUTPUT CDREP4
018600     IF FS-CDBTLG NOT = 0
018700        DISPLAY '>>> ERROR AL ABRIR CDBTLOG <<<'
018800        STOP RUN
018900     END-IF.
019000 APERTURA-ARCHIVOS-E. EXIT.
019100
019200 INICIALIZA-SISTEMA-RIDGE SECTION.
019300     PERFORM INICIALIZA-CELDA-XTY VARYING WKS-GJ-I FROM 1 BY 1
019400             UNTIL WKS-GJ-I > 7
019500     PERFORM INICIALIZA-CELDA-PLANA VARYING WKS-INDICE-PLANO
019600             FROM 1 BY 1 UNTIL WKS-INDICE-PLANO > 49.
019700 INICIALIZA-SISTEMA-RIDGE-E. EXIT.
019800
019900 INICIALIZA-CELDA-XTY SECTION.
020000     MOVE 0 TO WKS-XTY (WKS-GJ-I).
020100 INICIALIZA-CELDA-XTY-E. EXIT.
020200
020300*    UN SOLO BARRIDO DE LAS 49 CELDAS DE LA MATRIZ, VIA LA VISTA
020400*    PLANA WKS-XTX-PLANO, EN LUGAR DE RECORRER FILA POR FILA
020500 INICIALIZA-CELDA-PLANA SECTION.
020600     MOVE 0 TO WKS-XTX-CELDA (WKS-INDICE-PLANO).
020700 INICIALIZA-CELDA-PLANA-E. EXIT.
020800
020900*    CARGA LOS PESOS ACTUALES DE CDPESO VIA CDWGT00 (ACCION=CARGA)
021000*    PARA COMPARAR CONTRA LOS PESOS RECALCULADOS EN EL REPORTE
021100 CARGA-PESOS-ACTUALES SECTION.
021200     MOVE 'CARGA' TO WKS-ACCION-CDWGT
021300     CALL 'CDWGT00' USING WKS-ACCION-CDWGT WKS-PESOS-ACTUALES-REG
021400     MOVE WKS-PESOS-ACTUALES-REG TO WKS-PESOS-NUEVOS-REG.
021500 CARGA-PESOS-ACTUALES-E. EXIT.
021600
021700 LEE-CDBTLOG SECTION.
021800     READ CDBTLOG NEXT RECORD
021900          AT END
022000             MOVE 1 TO WKS-FIN-CDBTLG
022100     END-READ.
022200 LEE-CDBTLOG-E. EXIT.
022300
022400******************************************************************
022500*          P R O C E S O   D E   U N   R E N G L O N   D E       *
022600*          B I T A C O R A   ( U 1 0 )                            *
022700******************************************************************
022800 PROCESA-BITACORA SECTION.
022900     ADD 1 TO WKS-BITACORAS-LEIDAS
023000     IF CDBT-ACCION = 'PICK' AND CDBT-ELEGIDA-ID NOT = SPACES
023100        PERFORM DETERMINA-INDICES-CANDIDATO
023200        IF WKS-INDICE-ELEGIDA = 1 OR WKS-INDICE-ELEGIDA = 2
023300           ADD 1 TO WKS-PICKS-CALIFICAN
023400           IF CDBT-ELEGIDA-ID = CDBT-RECOMENDADA-ID
023500              ADD 1 TO WKS-PICKS-ACUERDO
023600           END-IF
023700           PERFORM CONSTRUYE-FEATURE-VECTOR
023800           PERFORM ACUMULA-XTX-XTY
023900           ADD 1 TO WKS-RENGLONES-ENTRENO
024000        END-IF
024100     END-IF
024200     PERFORM LEE-CDBTLOG.
024300 PROCESA-BITACORA-E. EXIT.
024400
024500 DETERMINA-INDICES-CANDIDATO SECTION.
024600     EVALUATE TRUE
024700        WHEN CDBT-ELEGIDA-ID = CDBT-CAND1-ID
024800           MOVE 1 TO WKS-INDICE-ELEGIDA
024900           MOVE 2 TO WKS-INDICE-OTRA
025000        WHEN CDBT-ELEGIDA-ID = CDBT-CAND2-ID
025100           MOVE 2 TO WKS-INDICE-ELEGIDA
025200           MOVE 1 TO WKS-INDICE-OTRA
025300        WHEN OTHER
025400           MOVE 0 TO WKS-INDICE-ELEGIDA
025500           MOVE 0 TO WKS-INDICE-OTRA
025600     END-EVALUATE.
025700 DETERMINA-INDICES-CANDIDATO-E. EXIT.
025800
025900*    FEATURE(K) = COMPONENTE-ELEGIDA(K) - COMPONENTE-OTRA(K),
026000*    EN EL MISMO ORDEN DE CDBT-COMPONENTES
026100 CONSTRUYE-FEATURE-VECTOR SECTION.
026200     COMPUTE WKS-FEATURE (1) =
026300        CDBT-BASE-SCORE (WKS-INDICE-ELEGIDA)
026400        - CDBT-BASE-SCORE (WKS-INDICE-OTRA)
026500     COMPUTE WKS-FEATURE (2) =
026600        CDBT-CURVA-BONO (WKS-INDICE-ELEGIDA)
026700        - CDBT-CURVA-BONO (WKS-INDICE-OTRA)
026800     COMPUTE WKS-FEATURE (3) =
026900        CDBT-ROL-BONO (WKS-INDICE-ELEGIDA)
027000        - CDBT-ROL-BONO (WKS-INDICE-OTRA)
027100     COMPUTE WKS-FEATURE (4) =
027200        CDBT-DUP-PENALTY (WKS-INDICE-ELEGIDA)
027300        - CDBT-DUP-PENALTY (WKS-INDICE-OTRA)
027400     COMPUTE WKS-FEATURE (5) =
027500        CDBT-SINERGIA-BONO (WKS-INDICE-ELEGIDA)
027600        - CDBT-SINERGIA-BONO (WKS-INDICE-OTRA)
027700     COMPUTE WKS-FEATURE (6) =
027800        CDBT-ARQUETIPO-BONO (WKS-INDICE-ELEGIDA)
027900        - CDBT-ARQUETIPO-BONO (WKS-INDICE-OTRA)
028000     COMPUTE WKS-FEATURE (7) =
028100        CDBT-META-BONO (WKS-INDICE-ELEGIDA)
028200        - CDBT-META-BONO (WKS-INDICE-OTRA).
028300 CONSTRUYE-FEATURE-VECTOR-E. EXIT.
028400
028500*    ACUMULA XTX(I,J) += F(I)*F(J) Y XTY(I) += F(I)*1 (ETIQUETA
028600*    SIEMPRE 1, LA CARTA ELEGIDA SIEMPRE ES LA "MEJOR" DEL PAR)
028700 ACUMULA-XTX-XTY SECTION.
028800     PERFORM ACUMULA-FILA-XTX VARYING WKS-GJ-I FROM 1 BY 1
028900             UNTIL WKS-GJ-I > 7.
029000 ACUMULA-XTX-XTY-E. EXIT.
029100
029200 ACUMULA-FILA-XTX SECTION.
029300     ADD WKS-FEATURE (WKS-GJ-I) TO WKS-XTY (WKS-GJ-I)
029400     PERFORM ACUMULA-CELDA-XTX VARYING WKS-GJ-J FROM 1 BY 1
029500             UNTIL WKS-GJ-J > 7.
029600 ACUMULA-FILA-XTX-E. EXIT.
029700
029800 ACUMULA-CELDA-XTX SECTION.
029900     COMPUTE WKS-XTX-COL (WKS-GJ-I, WKS-GJ-J) =
030000        WKS-XTX-COL (WKS-GJ-I, WKS-GJ-J) +
030100        (WKS-FEATURE (WKS-GJ-I) * WKS-FEATURE (WKS-GJ-J)).
030200 ACUMULA-CELDA-XTX-E. EXIT.
030300
030400******************************************************************
030500*          M E N O S   D E   5   R E N G L O N E S               *
030600******************************************************************
030700 CONSERVA-PESOS SECTION.
030800     WRITE LINEA-CDREP4 FROM WKS-TRAILER4-5
030900           AFTER ADVANCING 2 LINES.
031000 CONSERVA-PESOS-E. EXIT.
031100
031200******************************************************************
031300*          R E E N T R E N O   D E   P E S O S   ( U 1 0 )       *
031400******************************************************************
031500 REENTRENA-PESOS SECTION.
031600     PERFORM AGREGA-RIDGE-DIAGONAL VARYING WKS-GJ-I FROM 1 BY 1
031700             UNTIL WKS-GJ-I > 7
031800     MOVE 1 TO WKS-GJ-SISTEMA-OK
031900     PERFORM RESUELVE-RIDGE
032000     IF GJ-SISTEMA-OK
032100        PERFORM APLICA-LIMITES VARYING WKS-GJ-I FROM 1 BY 1
032200                UNTIL WKS-GJ-I > 7
032300        PERFORM TRASLADA-SOLUCION
032400        MOVE 'GRABA' TO WKS-ACCION-CDWGT
032500        CALL 'CDWGT00' USING WKS-ACCION-CDWGT WKS-PESOS-NUEVOS-REG
032600     END-IF
032700     PERFORM IMPRIME-CAMBIOS-PESOS.
032800 REENTRENA-PESOS-E. EXIT.
032900
033000 AGREGA-RIDGE-DIAGONAL SECTION.
033100     COMPUTE WKS-XTX-COL (WKS-GJ-I, WKS-GJ-I) =
033200             WKS-XTX-COL (WKS-GJ-I, WKS-GJ-I) + 0.01.
033300 AGREGA-RIDGE-DIAGONAL-E. EXIT.
033400
033500*    ELIMINACION GAUSS-JORDAN SOBRE LA MATRIZ AUMENTADA
033600*    (WKS-XTX-COL | WKS-XTY), CON PIVOTEO SIMPLE SOBRE LA
033700*    DIAGONAL.  SI ALGUN PIVOTE ES CERO EL SISTEMA SE DECLARA
033800*    INESTABLE Y SE CONSERVAN LOS PESOS ACTUALES
033900 RESUELVE-RIDGE SECTION.
034000     PERFORM ELIMINA-COLUMNA VARYING WKS-GJ-K FROM 1 BY 1
034100             UNTIL WKS-GJ-K > 7 OR NOT GJ-SISTEMA-OK.
034200 RESUELVE-RIDGE-E. EXIT.
034300
034400 ELIMINA-COLUMNA SECTION.
034500     MOVE WKS-XTX-COL (WKS-GJ-K, WKS-GJ-K) TO WKS-GJ-PIVOTE
034600     IF WKS-GJ-PIVOTE = 0
034700        MOVE 0 TO WKS-GJ-SISTEMA-OK
034800     ELSE
034900        PERFORM NORMALIZA-FILA-PIVOTE
035000        PERFORM ELIMINA-OTRAS-FILAS VARYING WKS-GJ-I FROM 1 BY 1
035100                UNTIL WKS-GJ-I > 7
035200     END-IF.
035300 ELIMINA-COLUMNA-E. EXIT.
035400
035500 NORMALIZA-FILA-PIVOTE SECTION.
035600     PERFORM DIVIDE-CELDA-PIVOTE VARYING WKS-GJ-J FROM 1 BY 1
035700             UNTIL WKS-GJ-J > 7
035800     COMPUTE WKS-XTY (WKS-GJ-K) =
035900             WKS-XTY (WKS-GJ-K) / WKS-GJ-PIVOTE.
036000 NORMALIZA-FILA-PIVOTE-E. EXIT.
036100
036200 DIVIDE-CELDA-PIVOTE SECTION.
036300     COMPUTE WKS-XTX-COL (WKS-GJ-K, WKS-GJ-J) =
036400             WKS-XTX-COL (WKS-GJ-K, WKS-GJ-J) / WKS-GJ-PIVOTE.
036500 DIVIDE-CELDA-PIVOTE-E. EXIT.
036600
036700 ELIMINA-OTRAS-FILAS SECTION.
036800     IF WKS-GJ-I NOT = WKS-GJ-K
036900        MOVE WKS-XTX-COL (WKS-GJ-I, WKS-GJ-K) TO WKS-GJ-FACTOR
037000        PERFORM ELIMINA-CELDA-FILA VARYING WKS-GJ-J FROM 1 BY 1
037100                UNTIL WKS-GJ-J > 7
037200        COMPUTE WKS-XTY (WKS-GJ-I) =
037300           WKS-XTY (WKS-GJ-I) - (WKS-GJ-FACTOR * WKS-XTY (WKS-GJ-K))
037400     END-IF.
037500 ELIMINA-OTRAS-FILAS-E. EXIT.
037600
037700 ELIMINA-CELDA-FILA SECTION.
037800     COMPUTE WKS-XTX-COL (WKS-GJ-I, WKS-GJ-J) =
037900        WKS-XTX-COL (WKS-GJ-I, WKS-GJ-J) -
038000        (WKS-GJ-FACTOR * WKS-XTX-COL (WKS-GJ-K, WKS-GJ-J)).
038100 ELIMINA-CELDA-FILA-E. EXIT.
038200
038300*    AL TERMINAR GAUSS-JORDAN LA SOLUCION QUEDA EN WKS-XTY
038400 APLICA-LIMITES SECTION.
038500     MOVE WKS-XTY (WKS-GJ-I) TO WKS-PESO-SOLUCION (WKS-GJ-I)
038600     IF WKS-PESO-SOLUCION (WKS-GJ-I) < 0.1
038700        MOVE 0.1 TO WKS-PESO-SOLUCION (WKS-GJ-I)
038800     END-IF
038900     IF WKS-PESO-SOLUCION (WKS-GJ-I) > 3.0
039000        MOVE 3.0 TO WKS-PESO-SOLUCION (WKS-GJ-I)
039100     END-IF.
039200 APLICA-LIMITES-E. EXIT.
039300
039400 TRASLADA-SOLUCION SECTION.
039410     MOVE WKS-PS-BASE      TO WKS-N-W-BASE                        LGZM0534
039420     MOVE WKS-PS-CURVA     TO WKS-N-W-CURVA                       LGZM0534
039430     MOVE WKS-PS-ROL       TO WKS-N-W-ROL                         LGZM0534
039440     MOVE WKS-PS-DUPLICADOS TO WKS-N-W-DUPLICADO                  LGZM0534
039450     MOVE WKS-PS-SINERGIA  TO WKS-N-W-SINERGIA                    LGZM0534
039460     MOVE WKS-PS-ARQUETIPO TO WKS-N-W-ARQUETIPO                   LGZM0534
039470     MOVE WKS-PS-META      TO WKS-N-W-META                        LGZM0534
040200     ADD 1 TO WKS-N-VERSION.
040300 TRASLADA-SOLUCION-E. EXIT.
040400
040500******************************************************************
040600*          I M P R E S I O N   D E L   R E P O R T E             *
040700******************************************************************
040800 IMPRIME-ENCABEZADO4 SECTION.
040900     WRITE LINEA-CDREP4 FROM WKS-ENCABEZADO4-1
041000           AFTER ADVANCING TOP-OF-FORM.
041100 IMPRIME-ENCABEZADO4-E. EXIT.
041200
041300 IMPRIME-CAMBIOS-PESOS SECTION.
041400     MOVE 'W-BASE'       TO WKSD5-NOMBRE
041500     MOVE WKS-A-W-BASE TO WKSD5-ANTES
041600     MOVE WKS-N-W-BASE TO WKSD5-DESPUES
041700     COMPUTE WKSD5-CAMBIO = WKS-N-W-BASE - WKS-A-W-BASE
041800     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
041900           AFTER ADVANCING 2 LINES
042000
042100     MOVE 'W-CURVA'      TO WKSD5-NOMBRE
042200     MOVE WKS-A-W-CURVA TO WKSD5-ANTES
042300     MOVE WKS-N-W-CURVA TO WKSD5-DESPUES
042400     COMPUTE WKSD5-CAMBIO = WKS-N-W-CURVA - WKS-A-W-CURVA
042500     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
042600           AFTER ADVANCING 1 LINE
042700
042800     MOVE 'W-ROL'        TO WKSD5-NOMBRE
042900     MOVE WKS-A-W-ROL TO WKSD5-ANTES
043000     MOVE WKS-N-W-ROL TO WKSD5-DESPUES
043100     COMPUTE WKSD5-CAMBIO = WKS-N-W-ROL - WKS-A-W-ROL
043200     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
043300           AFTER ADVANCING 1 LINE
043400
043500     MOVE 'W-DUPLICADO'  TO WKSD5-NOMBRE
043600     MOVE WKS-A-W-DUPLICADO TO WKSD5-ANTES
043700     MOVE WKS-N-W-DUPLICADO TO WKSD5-DESPUES
043800     COMPUTE WKSD5-CAMBIO = WKS-N-W-DUPLICADO - WKS-A-W-DUPLICADO
043900     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
044000           AFTER ADVANCING 1 LINE
044100
044200     MOVE 'W-SINERGIA'   TO WKSD5-NOMBRE
044300     MOVE WKS-A-W-SINERGIA TO WKSD5-ANTES
044400     MOVE WKS-N-W-SINERGIA TO WKSD5-DESPUES
044500     COMPUTE WKSD5-CAMBIO = WKS-N-W-SINERGIA - WKS-A-W-SINERGIA
044600     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
044700           AFTER ADVANCING 1 LINE
044800
044900     MOVE 'W-ARQUETIPO'  TO WKSD5-NOMBRE
045000     MOVE WKS-A-W-ARQUETIPO TO WKSD5-ANTES
045100     MOVE WKS-N-W-ARQUETIPO TO WKSD5-DESPUES
045200     COMPUTE WKSD5-CAMBIO = WKS-N-W-ARQUETIPO - WKS-A-W-ARQUETIPO
045300     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
045400           AFTER ADVANCING 1 LINE
045500
045600     MOVE 'W-META'       TO WKSD5-NOMBRE
045700     MOVE WKS-A-W-META TO WKSD5-ANTES
045800     MOVE WKS-N-W-META TO WKSD5-DESPUES
045900     COMPUTE WKSD5-CAMBIO = WKS-N-W-META - WKS-A-W-META
046000     WRITE LINEA-CDREP4 FROM WKS-DETALLE-CAMBIO
046100           AFTER ADVANCING 1 LINE.
046200 IMPRIME-CAMBIOS-PESOS-E. EXIT.
046300
046400 IMPRIME-TRAILER-REP4 SECTION.
046500     MOVE WKS-BITACORAS-LEIDAS TO WKST4-BITACORAS
046600     WRITE LINEA-CDREP4 FROM WKS-TRAILER4-1
046700           AFTER ADVANCING 3 LINES
046800     MOVE WKS-PICKS-CALIFICAN TO WKST4-PICKS
046900     WRITE LINEA-CDREP4 FROM WKS-TRAILER4-2
047000           AFTER ADVANCING 1 LINE
047100     MOVE WKS-RENGLONES-ENTRENO TO WKST4-RENGLONES
047200     WRITE LINEA-CDREP4 FROM WKS-TRAILER4-3
047300           AFTER ADVANCING 1 LINE
047400     IF WKS-PICKS-CALIFICAN > 0
047500        COMPUTE WKST4-ACUERDO ROUNDED =
047600           (WKS-PICKS-ACUERDO / WKS-PICKS-CALIFICAN) * 100
047700     ELSE
047800        MOVE 0 TO WKST4-ACUERDO
047900     END-IF
048000     WRITE LINEA-CDREP4 FROM WKS-TRAILER4-4
048100           AFTER ADVANCING 1 LINE.
048200 IMPRIME-TRAILER-REP4-E. EXIT.
048300
048400 ESTADISTICAS SECTION.
048500     DISPLAY '*** CDLRN01 - REENTRENO DE PESOS DE PUNTAJE ***'
048600     DISPLAY 'BITACORAS LEIDAS.......: ' WKS-BITACORAS-LEIDAS
048700     DISPLAY 'RENGLONES ENTRENO......: ' WKS-RENGLONES-ENTRENO.
048800 ESTADISTICAS-E. EXIT.
048900
049000 CIERRA-ARCHIVOS SECTION.
049100     CLOSE CDBTLOG CDREP4.
049200 CIERRA-ARCHIVOS-E. EXIT.
