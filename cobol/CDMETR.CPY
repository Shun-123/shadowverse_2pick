000100******************************************************************
000200*              COPY  CDMETR  -  METRICAS DE CARTA                *
000300*   APLICACION : DOS-PICK  (ASESOR DE DRAFT DE CARTAS)           *
000400*   ARCHIVO    : CDMET (SALIDA DE CDBLD01 / ENTRADA DE CDADV01)  *
000500*   LLAVE      : CDME-CARD-ID  (ASCENDENTE)                      *
000600*   LONGITUD   : 61                                              *
000700******************************************************************
000800 01  REG-CDMEE.
000900     05 CDME-CARD-ID              PIC X(08).
001000     05 CDME-BASE-RATING          PIC S9(03)V9.
001100     05 CDME-STAT-EFICIENCIA      PIC S9(03)V9.
001200     05 CDME-ROL-PUNTAJE          PIC S9(03)V9.
001300     05 CDME-CLAVE-PUNTAJE        PIC S9(03)V9.
001400     05 CDME-RAREZA-BONO          PIC S9(02).
001500     05 CDME-IMPACTO-PUNTAJE      PIC S9(03)V9.
001600     05 FILLER                    PIC X(30).
